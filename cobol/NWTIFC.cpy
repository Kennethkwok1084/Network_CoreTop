000100* NWTIFC.CPYBK
000200*****************************************************************
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. NWTIFC.
000500*      NWTIFC RECORD - INTERFACE MASTER, ONE ENTRY PER (DEVICE,
000600*      NORMALIZED INTERFACE NAME) PAIR.  POPULATED BY THE ETH-
000700*      TRUNK MEMBER LIST (U3) AND THE INTERFACE DESCRIPTION TABLE
000800*      (U4).  INCOMING BLANK FIELDS ON A RE-IMPORT MUST NEVER
000900*      OVERWRITE A STORED NON-BLANK VALUE - SEE COALESCE LOGIC IN
001000*      NTPPIMPT PARAGRAPH C200.
001100*      I-O FORMAT: NWTIFC-RECORD  FROM FILE NWTIFC  OF LIBRARY NTPLIB
001200*
001300*****************************************************************
001400* MODIFICATION HISTORY                                          *
001500*****************************************************************
001600* TAG    DATE     DEV    DESCRIPTION                            *
001700*------- -------- ------ --------------------------------------*
001800* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
001900* NT009M 22/02/94 RJH    - ADDED OPER-STATUS SEPARATE FROM ADMIN*
002000*                          STATUS AFTER STP FEED CAME ONLINE    *
002100* NT026Y 14/10/98 KLT    - Y2K REVIEW - NO DATE FIELDS ON THIS  *
002200*                          RECORD, NO CHANGE REQUIRED           *
002300*-----------------------------------------------------------------
002400 01  NWTIFC-RECORD.
002500     05  NWTIFC-IF-DEV-ID         PIC 9(05).
002600*                        OWNING DEVICE (NWTDEV-DEV-ID)
002700     05  NWTIFC-IF-NAME           PIC X(30).
002800*                        NORMALIZED INTERFACE NAME
002900     05  NWTIFC-IF-DESC           PIC X(40).
003000*                        FREE-TEXT DESCRIPTION, MAY BE BLANK
003100     05  NWTIFC-IF-ADMIN-STATUS   PIC X(04).
003200*                        "up  " / "down" / BLANK, LOWER-CASED
003300     05  NWTIFC-IF-OPER-STATUS    PIC X(04).
003400*                        "up  " / "down" / BLANK, LOWER-CASED
003500     05  FILLER                   PIC X(30).
003600*                        RESERVED FOR FUTURE USE
