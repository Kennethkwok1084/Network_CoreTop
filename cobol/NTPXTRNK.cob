000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPXTRNK.
000500 AUTHOR.         R J HARGREAVES.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   09 DEC 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  PARSES ONE LINE OF AN "Eth-Trunk" BLOCK OUT OF THE
001200*               SWITCH CAPTURE LOG.  A HEADER LINE STARTS A NEW
001300*               TRUNK; A "PORT STATUS" OR "MEMBER" LINE OPENS THE
001400*               MEMBER LIST; EVERY LINE AFTER THAT WHICH STARTS
001500*               WITH AN INTERFACE TOKEN IS A MEMBER OF THE TRUNK
001600*               CURRENTLY OPEN.  CALLER RESETS WITH FUNCTION "R"
001700*               AT THE TOP OF EVERY NEW BLOCK.  CALLED BY
001800*               NTPPIMPT DURING THE IMPORT PASS.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* NT003B RJH 09/12/1991 - NETTOPO PROJECT INITIAL VERSION.
002400*-----------------------------------------------------------------
002500* NT019T RJH 02/05/1996 - Members are recorded regardless of
002600*                         their individual up/down status - see
002700*                         VTRNK history.
002800*-----------------------------------------------------------------
002900* NT026Y KLT 14/10/1998 - Y2K REVIEW - NO DATE FIELDS ON THIS
003000*                         PROGRAM, NO CHANGE REQUIRED.
003100*-----------------------------------------------------------------
003200* NT038T SGO 12/03/2001 - Shop standard is one paragraph per
003300*                         PERFORM - split the six in-line scan
003400*                         loops out to A010/B010-B030/D010-D020.
003500*-----------------------------------------------------------------
003550* NT046C SGO 11/04/2007 - PR#6104 - Member-section trigger was
003560*                         only checking columns 1-11/1-6, so an
003570*                         indented "Port Status"/"Member" header
003580*                         (the normal case on this capture) never
003590*                         opened the member list.  Changed to the
003600*                         same containing-text scan every other
003610*                         parser in this suite already uses -
003620*                         new E010/E019 pair.
003630*-----------------------------------------------------------------
003640 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    NO FILES - PURE WORKING-STORAGE PARSING ROUTINE.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM NTPXTRNK **".
005600
005700     COPY NTPCMWS.
005800
005900 01  WK-N-WORK-COUNTERS.
006000     05  WK-N-TRNK-SUB          PIC 9(03) COMP.
006100     05  WK-N-TRNK-TOK-START    PIC 9(03) COMP.
006200     05  WK-N-TRNK-TOK-LEN      PIC 9(03) COMP.
006300     05  WK-N-TRNK-DIG-SUB      PIC 9(03) COMP.
006400
006500 01  WK-C-WORK-AREA.
006600     05  WK-C-TRNK-UPPER-LINE       PIC X(200) VALUE SPACES.
006700     05  WK-C-TRNK-ONE-CHAR         PIC X(01)  VALUE SPACE.
006800     05  WK-C-TRNK-FIRST-TOKEN      PIC X(40)  VALUE SPACES.
006900     05  WK-C-TRNK-HDR-FOUND-SW     PIC X(01)  VALUE "N".
007000         88  WK-C-TRNK-HDR-FOUND           VALUE "Y".
007100     05  WK-C-TRNK-STATUS-FOUND-SW  PIC X(01)  VALUE "N".
007200         88  WK-C-TRNK-STATUS-FOUND        VALUE "Y".
007210     05  WK-C-TRNK-MEMBER-HDR-SW    PIC X(01)  VALUE "N".         NT046C
007220         88  WK-C-TRNK-MEMBER-HDR-FOUND    VALUE "Y".             NT046C
007300
007400* ------- ALTERNATE VIEW OF THE UPPERCASED LINE, USED TO ------- *
007500* ------- LOCATE THE Eth-Trunk DIGIT STRING WITHOUT AN ---------- *
007600* ------- INTRINSIC FUNCTION.                                    *
007700 01  WK-C-TRNK-LINE-SCAN REDEFINES WK-C-TRNK-UPPER-LINE.
007800     05  WK-C-TRNK-SCAN-CHAR OCCURS 200 TIMES PIC X(01).
007900
008000* ------- SPLIT VIEW OF THE HEADER LITERAL AND TRUNK NUMBER, ---- *
008100* ------- SO THE HEADER TEST DOESN'T RELY ON REF-MOD ALONE. ----- *
008200 01  WK-C-TRNK-HDR-VIEW REDEFINES WK-C-TRNK-UPPER-LINE.           NT038T  
008300     05  WK-C-TRNK-HDR-LITERAL     PIC X(09).                     NT038T  
008400     05  WK-C-TRNK-HDR-DIGIT       PIC X(01).                     NT038T  
008500     05  FILLER                    PIC X(190).
008600
008700* ------- CHARACTER-AT-A-TIME VIEW OF THE FIRST-TOKEN AREA, ----- *
008800* ------- USED WHEN THE TOKEN NEEDS SCANNING RATHER THAN A ------ *
008900* ------- STRAIGHT MOVE.                                         *
009000 01  WK-C-TRNK-TOKEN-VIEW REDEFINES WK-C-TRNK-FIRST-TOKEN.        NT038T  
009100     05  WK-C-TRNK-TOKEN-CHAR      OCCURS 39 TIMES PIC X(01).     NT038T  
009200     05  FILLER                    PIC X(01).
009300
009400 01  WK-C-VNORM-CALL-AREA.
009500     COPY VNORM.
009600
009700*****************
009800 LINKAGE SECTION.
009900*****************
010000 COPY VTRNK.
010100
010200 EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-VTRNK-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     IF  WK-C-VTRNK-RESET-BLOCK
010800         MOVE "N"          TO WK-C-VTRNK-IN-MEMBERS-SW
010900         GO TO MAIN-MODULE-EX
011000     END-IF.
011100
011200     MOVE "N"              TO WK-C-VTRNK-O-LINE-TYPE.
011300     MOVE SPACES           TO WK-C-VTRNK-O-TRK-NAME
011400                               WK-C-VTRNK-O-TRK-MODE
011500                               WK-C-VTRNK-O-TRK-STATUS
011600                               WK-C-VTRNK-O-MEMBER-IF.
011700
011800     IF  WK-C-VTRNK-I-LINE = SPACES
011900         GO TO MAIN-MODULE-EX
012000     END-IF.
012100
012200     MOVE WK-C-VTRNK-I-LINE TO WK-C-TRNK-UPPER-LINE.
012300     INSPECT WK-C-TRNK-UPPER-LINE
012400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
012500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012600
012700     PERFORM A000-TEST-FOR-HEADER
012800        THRU A099-TEST-FOR-HEADER-EX.
012900     IF  WK-C-TRNK-HDR-FOUND
013000         PERFORM B000-BUILD-HEADER
013100            THRU B099-BUILD-HEADER-EX
013200         GO TO MAIN-MODULE-EX
013300     END-IF.
013400
013500     MOVE "N"               TO WK-C-TRNK-MEMBER-HDR-SW.            NT046C
013520     PERFORM E010-CHECK-ONE-MEMBER-POS                             NT046C
013540        THRU E019-CHECK-ONE-MEMBER-POS-EX                          NT046C
013560           VARYING WK-N-TRNK-SUB FROM 1 BY 1                       NT046C
013580              UNTIL WK-N-TRNK-SUB > 190.                           NT046C
013600     IF  WK-C-TRNK-MEMBER-HDR-FOUND                                NT046C
013700         MOVE "Y"           TO WK-C-VTRNK-IN-MEMBERS-SW
013800         GO TO MAIN-MODULE-EX
013900     END-IF.
014000
014100     IF  WK-C-VTRNK-IN-MEMBER-SECTION
014200         PERFORM C000-BUILD-MEMBER
014300            THRU C099-BUILD-MEMBER-EX
014400     END-IF.
014500
014600 MAIN-MODULE-EX.
014700     EXIT PROGRAM.
014800
014900*---------------------------------------------------------------*
015000*    A HEADER LINE HAS "ETH-TRUNK" FOLLOWED BY DIGITS, A MODE   *
015100*    WORD, AND "UP" OR "DOWN" LATER ON THE LINE.                *
015200*---------------------------------------------------------------*
015300 A000-TEST-FOR-HEADER.
015400     MOVE "N"               TO WK-C-TRNK-HDR-FOUND-SW.
015500     IF  WK-C-TRNK-HDR-LITERAL NOT = "ETH-TRUNK"                  NT038T  
015600         GO TO A099-TEST-FOR-HEADER-EX
015700     END-IF.
015800     IF  WK-C-TRNK-HDR-DIGIT IS NOT NUMERIC                       NT038T  
015900         GO TO A099-TEST-FOR-HEADER-EX
016000     END-IF.
016100
016200     MOVE "N"               TO WK-C-TRNK-STATUS-FOUND-SW.
016300     PERFORM A010-CHECK-ONE-POSITION                              NT038T  
016400        THRU A019-CHECK-ONE-POSITION-EX
016500           VARYING WK-N-TRNK-SUB FROM 1 BY 1
016600              UNTIL WK-N-TRNK-SUB > 191.
016700
016800     IF  WK-C-TRNK-STATUS-FOUND
016900         MOVE "Y"            TO WK-C-TRNK-HDR-FOUND-SW
017000     END-IF.
017100 A099-TEST-FOR-HEADER-EX.
017200     EXIT.
017300
017400 A010-CHECK-ONE-POSITION.                                         NT038T  
017500     IF  WK-C-TRNK-UPPER-LINE(WK-N-TRNK-SUB:4) = "UP  "           NT038T  
017600           OR WK-C-TRNK-UPPER-LINE(WK-N-TRNK-SUB:4) = "DOWN"      NT038T  
017700         MOVE "Y"        TO WK-C-TRNK-STATUS-FOUND-SW
017800     END-IF.
017900 A019-CHECK-ONE-POSITION-EX.
018000     EXIT.
018100
018200*---------------------------------------------------------------*
018300*    BUILD THE HEADER OUTPUT - TRUNK NAME, MODE (UPPER), STATUS *
018400*    (LOWER).  THE MEMBER SECTION SWITCH IS CLOSED - A NEW      *
018500*    TRUNK STARTS BEFORE ANY MEMBER LIST.                       *
018600*---------------------------------------------------------------*
018700 B000-BUILD-HEADER.
018800     MOVE "N"                TO WK-C-VTRNK-IN-MEMBERS-SW.
018900     MOVE "H"                TO WK-C-VTRNK-O-LINE-TYPE.
019000
019100     PERFORM D000-FIRST-TOKEN THRU D099-FIRST-TOKEN-EX.
019200     MOVE WK-C-TRNK-FIRST-TOKEN TO WK-C-VTRNK-O-TRK-NAME.
019300
019400     MOVE SPACES              TO WK-C-VTRNK-O-TRK-MODE.
019500
019600*    SECOND TOKEN ON THE LINE IS THE MODE WORD (MANUAL,
019700*    LACP-STATIC, LACP-DYNAMIC, ...).
019800     PERFORM B010-SKIP-ONE-SPACE                                  NT038T  
019900        THRU B019-SKIP-ONE-SPACE-EX
020000           VARYING WK-N-TRNK-SUB FROM
020100               (WK-N-TRNK-TOK-START + WK-N-TRNK-TOK-LEN) BY 1
020200              UNTIL WK-N-TRNK-SUB > 200
020300                 OR WK-C-VTRNK-I-LINE(WK-N-TRNK-SUB:1) NOT = SPACE.
020400     MOVE ZERO                 TO WK-N-TRNK-TOK-LEN.
020500     MOVE WK-N-TRNK-SUB          TO WK-N-TRNK-DIG-SUB.
020600     PERFORM B020-COUNT-ONE-CHAR                                  NT038T  
020700        THRU B029-COUNT-ONE-CHAR-EX
020800           VARYING WK-N-TRNK-SUB FROM WK-N-TRNK-DIG-SUB BY 1
020900              UNTIL WK-N-TRNK-SUB > 200
021000                 OR WK-C-VTRNK-I-LINE(WK-N-TRNK-SUB:1) = SPACE.
021100     IF  WK-N-TRNK-TOK-LEN > 0 AND WK-N-TRNK-TOK-LEN <= 6
021200         MOVE WK-C-VTRNK-I-LINE(WK-N-TRNK-DIG-SUB:WK-N-TRNK-TOK-LEN)
021300                                TO WK-C-VTRNK-O-TRK-MODE
021400         INSPECT WK-C-VTRNK-O-TRK-MODE
021500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
021600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021700     END-IF.
021800
021900     MOVE "down"              TO WK-C-VTRNK-O-TRK-STATUS.
022000     PERFORM B030-CHECK-ONE-STATUS-POS                            NT038T  
022100        THRU B039-CHECK-ONE-STATUS-POS-EX
022200           VARYING WK-N-TRNK-SUB FROM 1 BY 1
022300              UNTIL WK-N-TRNK-SUB > 197.
022400 B099-BUILD-HEADER-EX.
022500     EXIT.
022600
022700 B010-SKIP-ONE-SPACE.                                             NT038T  
022800     CONTINUE.                                                    NT038T  
022900 B019-SKIP-ONE-SPACE-EX.                                          NT038T  
023000     EXIT.                                                        NT038T  
023100                                                                  NT038T  
023200 B020-COUNT-ONE-CHAR.                                             NT038T  
023300     ADD 1                  TO WK-N-TRNK-TOK-LEN.                 NT038T  
023400 B029-COUNT-ONE-CHAR-EX.                                          NT038T  
023500     EXIT.                                                        NT038T  
023600                                                                  NT038T  
023700 B030-CHECK-ONE-STATUS-POS.                                       NT038T  
023800     IF  WK-C-TRNK-UPPER-LINE(WK-N-TRNK-SUB:4) = "UP  "           NT038T  
023900         MOVE "up"        TO WK-C-VTRNK-O-TRK-STATUS              NT038T  
024000         MOVE 198          TO WK-N-TRNK-SUB                       NT038T  
024100     END-IF.                                                      NT038T  
024200 B039-CHECK-ONE-STATUS-POS-EX.
024300     EXIT.
024400
024500*---------------------------------------------------------------*
024600*    A MEMBER LINE - TAKE THE FIRST TOKEN AND NORMALIZE IT.      *
024700*    MEMBERS ARE KEPT REGARDLESS OF THEIR UP/DOWN STATE.         *
024800*---------------------------------------------------------------*
024900 C000-BUILD-MEMBER.
025000     IF  WK-C-VTRNK-I-LINE(1:1) = SPACE
025100         GO TO C099-BUILD-MEMBER-EX
025200     END-IF.
025300     PERFORM D000-FIRST-TOKEN THRU D099-FIRST-TOKEN-EX.
025400     IF  WK-C-TRNK-FIRST-TOKEN = SPACES
025500         GO TO C099-BUILD-MEMBER-EX
025600     END-IF.
025700
025800     MOVE WK-C-TRNK-FIRST-TOKEN  TO WK-C-VNORM-I-RAW-NAME.
025900     CALL "NTPXNORM" USING WK-C-VNORM-RECORD.
026000     MOVE WK-C-VNORM-O-NORM-NAME TO WK-C-VTRNK-O-MEMBER-IF.
026100     MOVE "M"                    TO WK-C-VTRNK-O-LINE-TYPE.
026200 C099-BUILD-MEMBER-EX.
026300     EXIT.
026400
026500*---------------------------------------------------------------*
026600*    PULL THE FIRST WHITESPACE-DELIMITED TOKEN OFF THE RAW      *
026700*    (MIXED-CASE) INPUT LINE.                                   *
026800*---------------------------------------------------------------*
026900 D000-FIRST-TOKEN.
027000     MOVE SPACES               TO WK-C-TRNK-FIRST-TOKEN.
027100     MOVE 1                    TO WK-N-TRNK-TOK-START.
027200     PERFORM D010-SKIP-ONE-LEAD-SPACE                             NT038T  
027300        THRU D019-SKIP-ONE-LEAD-SPACE-EX
027400           VARYING WK-N-TRNK-TOK-START FROM 1 BY 1
027500              UNTIL WK-N-TRNK-TOK-START > 200
027600                 OR WK-C-VTRNK-I-LINE(WK-N-TRNK-TOK-START:1)
027700                                                    NOT = SPACE.
027800     MOVE ZERO                  TO WK-N-TRNK-TOK-LEN.
027900     PERFORM D020-COUNT-ONE-TOK-CHAR                              NT038T  
028000        THRU D029-COUNT-ONE-TOK-CHAR-EX
028100           VARYING WK-N-TRNK-SUB FROM WK-N-TRNK-TOK-START BY 1
028200              UNTIL WK-N-TRNK-SUB > 200
028300                 OR WK-C-VTRNK-I-LINE(WK-N-TRNK-SUB:1) = SPACE.
028400     IF  WK-N-TRNK-TOK-LEN > 0 AND WK-N-TRNK-TOK-LEN <= 40
028500         MOVE WK-C-VTRNK-I-LINE(WK-N-TRNK-TOK-START:
028600                                WK-N-TRNK-TOK-LEN)
028700                                 TO WK-C-TRNK-FIRST-TOKEN
028800     END-IF.
028900 D099-FIRST-TOKEN-EX.
029000     EXIT.
029100
029200 D010-SKIP-ONE-LEAD-SPACE.                                        NT038T  
029300     CONTINUE.                                                    NT038T  
029400 D019-SKIP-ONE-LEAD-SPACE-EX.                                     NT038T  
029500     EXIT.                                                        NT038T  
029600                                                                  NT038T  
029700 D020-COUNT-ONE-TOK-CHAR.                                         NT038T  
029800     ADD 1                   TO WK-N-TRNK-TOK-LEN.                NT038T  
029900 D029-COUNT-ONE-TOK-CHAR-EX.                                      NT038T
030000     EXIT.                                                        NT038T
030100                                                                  NT038T
030110*---------------------------------------------------------------*  NT046C
030120*    A LINE CONTAINING "PORT STATUS" OR "MEMBER" ANYWHERE ON     *  NT046C
030130*    IT OPENS THE MEMBER SECTION - NOT JUST WHEN IT STARTS THE   *  NT046C
030140*    LINE.  SAME CHEAP INSTR-STYLE SCAN AS NTPXLLDP/NTPXIFDS/    *  NT046C
030150*    NTPXSTPB USE FOR THEIR OWN HEADER TRIGGERS.                 *  NT046C
030160*---------------------------------------------------------------*  NT046C
030170 E010-CHECK-ONE-MEMBER-POS.                                       NT046C
030180     IF  WK-C-TRNK-UPPER-LINE(WK-N-TRNK-SUB:11) = "PORT STATUS"    NT046C
030181           OR WK-C-TRNK-UPPER-LINE(WK-N-TRNK-SUB:6) = "MEMBER"     NT046C
030182         MOVE "Y"        TO WK-C-TRNK-MEMBER-HDR-SW                NT046C
030183         MOVE 191        TO WK-N-TRNK-SUB                         NT046C
030184     END-IF.                                                      NT046C
030185 E019-CHECK-ONE-MEMBER-POS-EX.                                    NT046C
030186     EXIT.                                                        NT046C
030187                                                                  NT046C
030200******************************************************************
030300*************** END OF PROGRAM SOURCE  NTPXTRNK ****************
030400******************************************************************
