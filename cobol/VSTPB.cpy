000100* HISTORY OF MODIFICATION:
000200*================================================================*
000300* TAG    NAME   DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* NT001B RJH    03/12/1991 - NETTOPO PROJECT INITIAL VERSION
000600*----------------------------------------------------------------*
000700 01  WK-C-VSTPB-RECORD.
000800     05  WK-C-VSTPB-CONTROL.
000900         10  WK-C-VSTPB-FUNCTION       PIC X(01).
001000             88  WK-C-VSTPB-RESET-BLOCK       VALUE "R".
001100             88  WK-C-VSTPB-PARSE-LINE        VALUE "L".
001200         10  WK-C-VSTPB-HDR-SW         PIC X(01).
001300             88  WK-C-VSTPB-HDR-SEEN          VALUE "Y".
001400     05  WK-C-VSTPB-INPUT.
001500         10  WK-C-VSTPB-I-LINE         PIC X(200).
001600     05  WK-C-VSTPB-OUTPUT.
001700         10  WK-C-VSTPB-O-VALID-SW     PIC X(01).
001800             88  WK-C-VSTPB-VALID             VALUE "Y".
001900         10  WK-C-VSTPB-O-IF-NAME      PIC X(30).
002000         10  WK-C-VSTPB-O-ROLE         PIC X(04).
002100         10  WK-C-VSTPB-O-STATE        PIC X(12).
002200         10  WK-C-VSTPB-O-BLOCKED-SW   PIC X(01).
002300             88  WK-C-VSTPB-BLOCKED           VALUE "Y".
