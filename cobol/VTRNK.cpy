000100* HISTORY OF MODIFICATION:
000200*================================================================*
000300* TAG    NAME   DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* NT001B RJH    03/12/1991 - NETTOPO PROJECT INITIAL VERSION
000600* NT019T RJH    02/05/1996 - Members are recorded regardless of their
000700*                            individual up/down status - dropped the
000800*                            O-MEMBER-STATUS field nobody was reading
000900*----------------------------------------------------------------*
001000 01  WK-C-VTRNK-RECORD.
001100     05  WK-C-VTRNK-CONTROL.
001200         10  WK-C-VTRNK-FUNCTION       PIC X(01).
001300             88  WK-C-VTRNK-RESET-BLOCK       VALUE "R".
001400             88  WK-C-VTRNK-PARSE-LINE        VALUE "L".
001500         10  WK-C-VTRNK-IN-MEMBERS-SW  PIC X(01).
001600             88  WK-C-VTRNK-IN-MEMBER-SECTION VALUE "Y".
001700     05  WK-C-VTRNK-INPUT.
001800         10  WK-C-VTRNK-I-LINE         PIC X(200).
001900     05  WK-C-VTRNK-OUTPUT.
002000         10  WK-C-VTRNK-O-LINE-TYPE    PIC X(01).
002100             88  WK-C-VTRNK-NO-DATA           VALUE "N".
002200             88  WK-C-VTRNK-IS-HEADER         VALUE "H".
002300             88  WK-C-VTRNK-IS-MEMBER         VALUE "M".
002400         10  WK-C-VTRNK-O-TRK-NAME     PIC X(30).
002500         10  WK-C-VTRNK-O-TRK-MODE     PIC X(06).
002600         10  WK-C-VTRNK-O-TRK-STATUS   PIC X(04).
002700         10  WK-C-VTRNK-O-MEMBER-IF    PIC X(30).
