000100* HISTORY OF MODIFICATION:
000200*================================================================*
000300* TAG    NAME   DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* NT001B RJH    03/12/1991 - NETTOPO PROJECT INITIAL VERSION
000600*----------------------------------------------------------------*
000700 01  WK-C-VIFDS-RECORD.
000800     05  WK-C-VIFDS-CONTROL.
000900         10  WK-C-VIFDS-FUNCTION       PIC X(01).
001000             88  WK-C-VIFDS-RESET-BLOCK       VALUE "R".
001100             88  WK-C-VIFDS-PARSE-LINE        VALUE "L".
001200         10  WK-C-VIFDS-HDR-SW         PIC X(01).
001300             88  WK-C-VIFDS-HDR-SEEN          VALUE "Y".
001400     05  WK-C-VIFDS-INPUT.
001500         10  WK-C-VIFDS-I-LINE         PIC X(200).
001600     05  WK-C-VIFDS-OUTPUT.
001700         10  WK-C-VIFDS-O-VALID-SW     PIC X(01).
001800             88  WK-C-VIFDS-VALID             VALUE "Y".
001900         10  WK-C-VIFDS-O-IF-NAME      PIC X(30).
002000         10  WK-C-VIFDS-O-ADMIN-STATUS PIC X(04).
002100         10  WK-C-VIFDS-O-OPER-STATUS  PIC X(04).
002200         10  WK-C-VIFDS-O-DESC         PIC X(40).
