000100* HISTORY OF MODIFICATION:
000200*================================================================*
000300* TAG    NAME   DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* NT001B RJH    03/12/1991 - NETTOPO PROJECT INITIAL VERSION
000600*----------------------------------------------------------------*
000700 01  WK-C-VLLDP-RECORD.
000800     05  WK-C-VLLDP-CONTROL.
000900         10  WK-C-VLLDP-FUNCTION       PIC X(01).
001000             88  WK-C-VLLDP-RESET-BLOCK       VALUE "R".
001100             88  WK-C-VLLDP-PARSE-LINE        VALUE "L".
001200         10  WK-C-VLLDP-HDR-SW         PIC X(01).
001300             88  WK-C-VLLDP-HDR-SEEN          VALUE "Y".
001400     05  WK-C-VLLDP-INPUT.
001500         10  WK-C-VLLDP-I-LINE         PIC X(200).
001600     05  WK-C-VLLDP-OUTPUT.
001700         10  WK-C-VLLDP-O-VALID-SW     PIC X(01).
001800             88  WK-C-VLLDP-VALID             VALUE "Y".
001900         10  WK-C-VLLDP-O-LOCAL-IF     PIC X(30).
002000         10  WK-C-VLLDP-O-NBR-DEV      PIC X(30).
002100         10  WK-C-VLLDP-O-NBR-IF       PIC X(30).
002200         10  WK-N-VLLDP-O-EXPTIME      PIC 9(05).
002300         10  WK-C-VLLDP-O-EXPTIME-FLAG PIC X(01).
