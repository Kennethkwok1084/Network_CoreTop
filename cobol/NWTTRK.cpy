000100* NWTTRK.CPYBK
000200*****************************************************************
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. NWTTRK.
000500*      NWTTRK RECORD - ETH-TRUNK (LINK AGGREGATION) MASTER, ONE
000600*      ENTRY PER (DEVICE, NORMALIZED TRUNK NAME) PAIR, CARRYING
000700*      ITS OWN MEMBER-INTERFACE TABLE.  MODE/STATUS FOLLOW THE
000800*      SAME COALESCE RULE AS NWTIFC - AN INCOMING BLANK NEVER
000900*      OVERWRITES A STORED NON-BLANK VALUE.  DUPLICATE (TRUNK,
001000*      MEMBER) PAIRS ARE IGNORED ON REGISTRATION - SEE NTPPIMPT
001100*      PARAGRAPH C310.
001200*      I-O FORMAT: NWTTRK-RECORD  FROM FILE NWTTRK  OF LIBRARY NTPLIB
001300*
001400*****************************************************************
001500* MODIFICATION HISTORY                                          *
001600*****************************************************************
001700* TAG    DATE     DEV    DESCRIPTION                            *
001800*------- -------- ------ --------------------------------------*
001900* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
002000*                        - MEMBER TABLE FIXED AT 16 OCCURRENCES,*
002100*                          MATCHES LARGEST OBSERVED ETH-TRUNK   *
002200*                          ON THE CORE SWITCH PAIR              *
002300* NT018F 03/03/95 RJH    - EXPANDED TRK-NAME FROM 20 TO 30 AFTER*
002400*                          LONGER TRUNK NAMES SEEN ON THE NEW   *
002500*                          DISTRIBUTION SWITCHES                *
002600* NT026Y 14/10/98 KLT    - Y2K REVIEW - NO DATE FIELDS ON THIS  *
002700*                          RECORD, NO CHANGE REQUIRED           *
002800*-----------------------------------------------------------------
002900 01  NWTTRK-RECORD.
003000     05  NWTTRK-TRK-DEV-ID        PIC 9(05).
003100*                        OWNING DEVICE (NWTDEV-DEV-ID)
003200     05  NWTTRK-TRK-NAME          PIC X(30).
003300*                        NORMALIZED TRUNK NAME, E.G. "Eth-Trunk6"
003400     05  NWTTRK-TRK-MODE          PIC X(06).
003500*                        "NORMAL" OR "LACP  ", UPPER-CASED
003600     05  NWTTRK-TRK-OPER-STATUS   PIC X(04).
003700*                        "up  " / "down", LOWER-CASED
003800     05  NWTTRK-TRK-MEMBER-COUNT  PIC 9(02).
003900*                        NUMBER OF MEMBER INTERFACES IN TABLE
004000     05  NWTTRK-TRK-MEMBERS       OCCURS 16 TIMES
004100                                  PIC X(30).
004200*                        MEMBER INTERFACE NAMES, NORMALIZED
004300     05  NWTTRK-TRK-MEMBERS-R REDEFINES NWTTRK-TRK-MEMBERS.
004400         10  NWTTRK-TRK-MEMBER-1ST  PIC X(30).
004500         10  FILLER                 PIC X(450).
004600*                        ALTERNATE VIEW - FIRST MEMBER ONLY, USED
004700*                        BY THE SINGLE-MEMBER TRUNK QUICK CHECK
004800     05  FILLER                   PIC X(03).
004900*                        RESERVED FOR FUTURE USE
