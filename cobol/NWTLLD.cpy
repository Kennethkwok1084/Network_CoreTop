000100* NWTLLD.CPYBK
000200*****************************************************************
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. NWTLLD.
000500*      NWTLLD RECORD - LLDP NEIGHBOR OBSERVATION, APPEND-ONLY.
000600*      ONE ROW PER LLDP NEIGHBOR LINE PARSED OFF A "display lldp
000700*      neighbor brief" BLOCK.  NEVER UPDATED IN PLACE - EACH
000800*      IMPORT RUN APPENDS ITS OWN OBSERVATIONS SO NTPPANOM CAN
000900*      COUNT DISTINCT NEIGHBORS OVER TIME.
001000*      I-O FORMAT: NWTLLD-RECORD  FROM FILE NWTLLD  OF LIBRARY NTPLIB
001100*
001200*****************************************************************
001300* MODIFICATION HISTORY                                          *
001400*****************************************************************
001500* TAG    DATE     DEV    DESCRIPTION                            *
001600*------- -------- ------ --------------------------------------*
001700* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
001800* NT011P 09/09/94 RJH    - ADDED EXPTIME-FLAG - BLANK/NON-      *
001900*                          NUMERIC EXPIRY WAS BEING STORED AS   *
002000*                          ZERO WITH NO WAY TO TELL IT FROM A   *
002100*                          GENUINE ZERO-SECOND EXPIRY           *
002200*-----------------------------------------------------------------
002300 01  NWTLLD-RECORD.
002400     05  NWTLLD-DEV-ID            PIC 9(05).
002500*                        LOCAL DEVICE (NWTDEV-DEV-ID)
002600     05  NWTLLD-LOCAL-IF          PIC X(30).
002700*                        NORMALIZED LOCAL INTERFACE
002800     05  NWTLLD-NBR-DEV           PIC X(30).
002900*                        NEIGHBOR DEVICE NAME, RAW - MAY BE
003000*                        BLANK OR "-"
003100     05  NWTLLD-NBR-IF            PIC X(30).
003200*                        NORMALIZED NEIGHBOR INTERFACE, MAY BE
003300*                        BLANK
003400     05  NWTLLD-EXPTIME           PIC 9(05).
003500*                        EXPIRY SECONDS, 0 WHEN FLAG IS "N"
003600     05  NWTLLD-EXPTIME-FLAG      PIC X(01).
003700*                        "Y" EXPTIME PRESENT / "N" ABSENT
003800     05  FILLER                   PIC X(30).
003900*                        RESERVED FOR FUTURE USE
