000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPXAUDT.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   15 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE OWNS THE IMPORT-AUDIT FILE.  FUNCTION
001200*               "C" SEARCHES THE AUDIT FILE FOR A FILE-TOKEN THAT
001300*               HAS ALREADY BEEN IMPORTED FOR THE GIVEN DEVICE AND
001400*               SETS THE SKIP SWITCH IF ONE IS FOUND (UNLESS THE
001500*               CALLER SET THE FORCE-REIMPORT FLAG).  FUNCTION "W"
001600*               APPENDS A NEW AUDIT RECORD AFTER A SUCCESSFUL
001700*               IMPORT.  CALLED BY NTPPIMPT.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* NT006B RJH    15/09/1989 - NETTOPO PROJECT INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* NT026Y KLT    14/10/1998 - Y2K REVIEW - IMPORT-DATE IS 8 DIGIT
002500*                            CENTURY-INCLUSIVE, NO CHANGE
002600*                            REQUIRED.
002700*----------------------------------------------------------------*
002800* NT044F SGO    02/09/2004 - PR#5388 - Force-reimport switch
002900*                            added so operations could rerun a
003000*                            capture after a bad parse without
003100*                            purging the whole audit file.
003200*----------------------------------------------------------------*
003300* NT044H SGO    16/09/2004 - Lookup key and import stamp pulled
003400*                            into their own working-storage areas
003500*                            so a later summary report can share
003600*                            them without re-deriving.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT NWTAUD ASSIGN TO DATABASE-NWTAUD
005000            ORGANIZATION      IS SEQUENTIAL
005100            ACCESS MODE       IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  NWTAUD
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-NWTAUD-REC.
006300 01  WK-C-NWTAUD-REC.
006400     COPY NWTAUD.
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER              PIC X(24)  VALUE
007000     "** PROGRAM NTPXAUDT **".
007100
007200     COPY NTPCMWS.
007300
007400 01  WK-C-AUDT-SWITCHES.
007500     05  WK-C-AUDT-FOUND-SW      PIC X(01) VALUE "N".
007600         88  WK-C-AUDT-TOKEN-FOUND       VALUE "Y".
007700
007800 01  WK-C-AUDT-KEY-WORK.                                          NT044H  
007900     05  WK-C-AUDT-KEY-DEV-NAME    PIC X(30).                     NT044H  
008000* -------- SPLIT VIEW OF THE DEVICE-NAME PORTION OF THE KEY, --- *
008100* -------- KEPT SEPARATE FROM THE FILE-TOKEN PORTION FOR THE --- *
008200* -------- PARTIAL-DEVICE LOOKUP OPERATIONS HAVE ASKED ABOUT. -- *
008300     05  WK-C-AUDT-DEV-NAME-VIEW REDEFINES WK-C-AUDT-KEY-DEV-NAME.NT044H  
008400         10  WK-C-AUDT-DEV-NAME-1ST-10 PIC X(10).                 NT044H  
008500         10  FILLER                    PIC X(20).                 NT044H  
008600     05  WK-C-AUDT-KEY-FILE-TOKEN  PIC X(64).                     NT044H  
008700
008800* -------- CHARACTER-AT-A-TIME VIEW OF THE LOOKUP KEY, KEPT ---- *
008900* -------- FOR THE PARTIAL-TOKEN MATCH OPERATIONS HAVE BEEN ---- *
009000* -------- ASKING FOR (NOT YET BUILT).                          *
009100 01  WK-C-AUDT-KEY-VIEW REDEFINES WK-C-AUDT-KEY-WORK.             NT044H  
009200     05  WK-C-AUDT-KEY-CHAR        OCCURS 94 TIMES PIC X(01).     NT044H  
009300
009400 01  WK-N-AUDT-STAMP-WORK.                                        NT044H  
009500     05  WK-N-AUDT-STAMP-DATE      PIC 9(08).                     NT044H  
009600     05  WK-N-AUDT-STAMP-TIME      PIC 9(06).                     NT044H  
009700
009800* -------- COMBINED DATE/TIME VIEW, USED WHEN TWO AUDIT ROWS --- *
009900* -------- FOR THE SAME TOKEN NEED ORDERING.                    *
010000 01  WK-N-AUDT-STAMP-VIEW REDEFINES WK-N-AUDT-STAMP-WORK.         NT044H  
010100     05  WK-N-AUDT-STAMP-COMBINED  PIC 9(14).                     NT044H  
010200
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600 COPY VAUDT.
010700
010800 EJECT
010900********************************************
011000 PROCEDURE DIVISION USING WK-C-VAUDT-RECORD.
011100********************************************
011200 MAIN-MODULE.
011300     MOVE "N"                TO WK-C-VAUDT-O-SKIP-SW.
011400     MOVE SPACES             TO WK-C-VAUDT-O-ERROR-CD.
011500
011600     IF  WK-C-VAUDT-CHECK
011700         PERFORM A000-CHECK-FOR-DUPLICATE
011800            THRU A099-CHECK-FOR-DUPLICATE-EX
011900     ELSE
012000         IF  WK-C-VAUDT-RECORD-IMPORT
012100             PERFORM B000-RECORD-IMPORT
012200                THRU B099-RECORD-IMPORT-EX
012300         ELSE
012400             MOVE "AUD0001"   TO WK-C-VAUDT-O-ERROR-CD
012500         END-IF
012600     END-IF.
012700
012800     PERFORM Z000-END-PROGRAM-ROUTINE
012900        THRU Z099-END-PROGRAM-ROUTINE-EX.
013000     EXIT PROGRAM.
013100
013200*---------------------------------------------------------------*
013300*    SCAN THE AUDIT FILE FOR A MATCHING DEVICE/FILE-TOKEN PAIR. *
013400*---------------------------------------------------------------*
013500 A000-CHECK-FOR-DUPLICATE.
013600     MOVE "N"                 TO WK-C-AUDT-FOUND-SW.
013700     IF  WK-C-VAUDT-FORCE-REIMPORT
013800         GO TO A099-CHECK-FOR-DUPLICATE-EX
013900     END-IF.
014000
014100     MOVE WK-C-VAUDT-I-DEV-NAME     TO WK-C-AUDT-KEY-DEV-NAME.    NT044H  
014200     MOVE WK-C-VAUDT-I-FILE-TOKEN   TO WK-C-AUDT-KEY-FILE-TOKEN.  NT044H  
014300
014400     OPEN INPUT NWTAUD.
014500     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "35"
014600         DISPLAY "NTPXAUDT - OPEN FILE ERROR - NWTAUD"
014700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800         GO TO A099-CHECK-FOR-DUPLICATE-EX
014900     END-IF.
015000     IF  NOT WK-C-SUCCESSFUL
015100         GO TO A099-CHECK-FOR-DUPLICATE-EX
015200     END-IF.
015300
015400     MOVE "N"                 TO WK-C-EOF-SW.
015500     PERFORM A100-READ-NWTAUD THRU A199-READ-NWTAUD-EX
015600        UNTIL WK-C-AT-EOF
015700           OR WK-C-AUDT-TOKEN-FOUND.
015800
015900     CLOSE NWTAUD.
016000     IF  WK-C-AUDT-TOKEN-FOUND
016100         MOVE "Y"             TO WK-C-VAUDT-O-SKIP-SW
016200     END-IF.
016300 A099-CHECK-FOR-DUPLICATE-EX.
016400     EXIT.
016500
016600 A100-READ-NWTAUD.
016700     READ NWTAUD.
016800     IF  WK-C-END-OF-FILE
016900         MOVE "Y"             TO WK-C-EOF-SW
017000         GO TO A199-READ-NWTAUD-EX
017100     END-IF.
017200     IF  NOT WK-C-SUCCESSFUL
017300         DISPLAY "NTPXAUDT - READ ERROR - NWTAUD"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500         MOVE "Y"             TO WK-C-EOF-SW
017600         GO TO A199-READ-NWTAUD-EX
017700     END-IF.
017800     IF  NWTAUD-DEV-NAME = WK-C-AUDT-KEY-DEV-NAME                 NT044H  
017900           AND NWTAUD-FILE-TOKEN = WK-C-AUDT-KEY-FILE-TOKEN       NT044H  
018000         MOVE "Y"             TO WK-C-AUDT-FOUND-SW
018100     END-IF.
018200 A199-READ-NWTAUD-EX.
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600*    APPEND ONE AUDIT RECORD FOR THE FILE JUST IMPORTED.        *
018700*---------------------------------------------------------------*
018800 B000-RECORD-IMPORT.
018900     OPEN EXTEND NWTAUD.
019000     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS = "35"
019100         OPEN OUTPUT NWTAUD
019200     END-IF.
019300     IF  NOT WK-C-SUCCESSFUL
019400         DISPLAY "NTPXAUDT - OPEN FILE ERROR - NWTAUD"
019500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019600         GO TO B099-RECORD-IMPORT-EX
019700     END-IF.
019800
019900     MOVE SPACES               TO WK-C-NWTAUD-REC.
020000     MOVE WK-C-VAUDT-I-DEV-NAME    TO NWTAUD-DEV-NAME.
020100     MOVE WK-C-VAUDT-I-FILE-TOKEN  TO NWTAUD-FILE-TOKEN.
020200     MOVE WK-N-VAUDT-I-IMPORT-DATE TO NWTAUD-IMPORT-DATE          NT044H  
020300                                      WK-N-AUDT-STAMP-DATE.       NT044H  
020400     MOVE WK-N-VAUDT-I-IMPORT-TIME TO NWTAUD-IMPORT-TIME          NT044H  
020500                                      WK-N-AUDT-STAMP-TIME.       NT044H  
020600
020700     IF  WK-N-AUDT-STAMP-COMBINED = ZERO                          NT044H  
020800         DISPLAY "NTPXAUDT - WARNING - ZERO IMPORT STAMP FOR "    NT044H  
020900                 WK-C-VAUDT-I-DEV-NAME                            NT044H  
021000     END-IF.
021100
021200     WRITE WK-C-NWTAUD-REC.
021300     IF  NOT WK-C-SUCCESSFUL
021400         DISPLAY "NTPXAUDT - WRITE ERROR - NWTAUD"
021500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600         MOVE "AUD0002"        TO WK-C-VAUDT-O-ERROR-CD
021700     END-IF.
021800     CLOSE NWTAUD.
021900 B099-RECORD-IMPORT-EX.
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300 Z000-END-PROGRAM-ROUTINE.
022400*---------------------------------------------------------------*
022500     CONTINUE.
022600*---------------------------------------------------------------*
022700 Z099-END-PROGRAM-ROUTINE-EX.
022800*---------------------------------------------------------------*
022900     EXIT.
023000
023100******************************************************************
023200*************** END OF PROGRAM SOURCE - NTPXAUDT ***************
023300******************************************************************
