000100* NWTANO.CPYBK
000200*****************************************************************
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. NWTANO.
000500*      NWTANO RECORD - ANOMALY, APPEND-ONLY.  WRITTEN BY THE
000600*      STP-BLOCKED CHECK INSIDE NTPPIMPT (DURING IMPORT) AND BY
000700*      THE THREE NTPPANOM RULES (SECOND PASS).
000800*      I-O FORMAT: NWTANO-RECORD  FROM FILE NWTANO  OF LIBRARY NTPLIB
000900*
001000*****************************************************************
001100* MODIFICATION HISTORY                                          *
001200*****************************************************************
001300* TAG    DATE     DEV    DESCRIPTION                            *
001400*------- -------- ------ --------------------------------------*
001500* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
001600* NT016D 30/11/95 RJH    - ANO-SEVERITY ADDED SO NOC CAN FILTER *
001700*                          "info" NOISE OUT OF THE MORNING RUN  *
001800*-----------------------------------------------------------------
001900 01  NWTANO-RECORD.
002000     05  NWTANO-DEV-ID            PIC 9(05).
002100*                        DEVICE THE ANOMALY WAS RAISED AGAINST
002200     05  NWTANO-TYPE              PIC X(20).
002300*                        "suspect_loop" / "suspect_mixed_link" /
002400*                        "trunk_inconsistent" / "stp_blocked"
002500     05  NWTANO-SEVERITY          PIC X(07).
002600*                        "info" / "warning" / "error"
002700     05  NWTANO-DETAIL            PIC X(120).
002800*                        HUMAN-READABLE DETAIL - INTERFACE,
002900*                        NEIGHBOR LIST OR COUNTS
003000     05  FILLER                   PIC X(01).
003100*                        RESERVED FOR FUTURE USE
