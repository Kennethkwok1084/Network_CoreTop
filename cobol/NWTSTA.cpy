000100* NWTSTA.CPYBK
000200*****************************************************************
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. NWTSTA.
000500*      NWTSTA WORKING STORAGE - RUN STATISTICS ACCUMULATED BY
000600*      NTPPIMPT ACROSS ONE BATCH RUN AND PRINTED BY Z100.
000700*      COUNTERS ARE KEPT COMP FOR SPEED AND MOVED TO THE ZERO-
000800*      SUPPRESSED PRINT FIELDS ONLY AT REPORT TIME.
000900*
001000*****************************************************************
001100* MODIFICATION HISTORY                                          *
001200*****************************************************************
001300* TAG    DATE     DEV    DESCRIPTION                            *
001400*------- -------- ------ --------------------------------------*
001500* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
001600* NT013K 04/04/95 RJH    - ADDED FILES-SKIPPED AFTER THE AUDIT  *
001700*                          DEDUP CHECK WAS ADDED TO NTPXAUDT    *
001800*-----------------------------------------------------------------
001900 01  WK-N-RUN-STATISTICS.
002000     05  WK-N-STAT-FILES-PROCESSED    PIC 9(05) COMP.
002100     05  WK-N-STAT-FILES-SKIPPED      PIC 9(05) COMP.
002200     05  WK-N-STAT-DEVICES-CREATED    PIC 9(05) COMP.
002300     05  WK-N-STAT-LLDP-RECORDS       PIC 9(05) COMP.
002400     05  WK-N-STAT-TRUNKS-CREATED     PIC 9(05) COMP.
002500     05  WK-N-STAT-INTERFACES-UPD     PIC 9(05) COMP.
002600     05  WK-N-STAT-STP-BLOCKED-PORTS  PIC 9(05) COMP.
002700     05  WK-N-STAT-LINKS-WRITTEN      PIC 9(05) COMP.
002800
002900 01  WK-C-RUN-STATISTICS-PRINT-LINE.
003000     05  FILLER                       PIC X(30) VALUE SPACES.
003100     05  WK-C-STAT-PRINT-VALUE        PIC ZZZZ9.
003200     05  FILLER                       PIC X(40) VALUE SPACES.
