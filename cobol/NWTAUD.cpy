000100* NWTAUD.CPYBK
000200*****************************************************************
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. NWTAUD.
000500*      NWTAUD RECORD - IMPORT AUDIT.  ONE ROW PER TRANSCRIPT FILE
000600*      SUCCESSFULLY IMPORTED.  NTPXAUDT CHECKS NWTAUD-FILE-TOKEN
000700*      BEFORE NTPPIMPT PROCESSES A NEW TRANSCRIPT - A TOKEN
000800*      ALREADY ON FILE MEANS THE WHOLE FILE IS SKIPPED UNLESS THE
000900*      FORCE-REIMPORT SWITCH (SEE NTPCMWS) IS ON.
001000*      I-O FORMAT: NWTAUD-RECORD  FROM FILE NWTAUD  OF LIBRARY NTPLIB
001100*
001200*****************************************************************
001300* MODIFICATION HISTORY                                          *
001400*****************************************************************
001500* TAG    DATE     DEV    DESCRIPTION                            *
001600*------- -------- ------ --------------------------------------*
001700* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
001800* NT007A 17/05/93 RJH    - ADDED IMPORT DATE/TIME - OPERATIONS  *
001900*                          WANTED TO SEE WHEN A REPEAT FILE HAD *
002000*                          FIRST GONE THROUGH                   *
002100*-----------------------------------------------------------------
002200 01  NWTAUD-RECORD.
002300     05  NWTAUD-DEV-NAME          PIC X(30).
002400*                        DEVICE NAME DERIVED FROM THE FILE NAME
002500     05  NWTAUD-FILE-TOKEN        PIC X(64).
002600*                        CALLER-SUPPLIED FILE IDENTITY TOKEN
002700     05  NWTAUD-IMPORT-DATE       PIC 9(08).
002800*                        CCYYMMDD OF THE IMPORT RUN
002900     05  NWTAUD-IMPORT-TIME       PIC 9(06).
003000*                        HHMMSS OF THE IMPORT RUN
003100     05  FILLER                   PIC X(10).
003200*                        RESERVED FOR FUTURE USE
