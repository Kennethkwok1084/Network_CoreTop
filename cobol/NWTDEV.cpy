000100* NWTDEV.CPYBK
000200*****************************************************************
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. NWTDEV.
000500*      NWTDEV RECORD - DEVICE MASTER, ONE ENTRY PER DISCOVERED
000600*      SWITCH SYSTEM NAME.  KEYED BY NWTDEV-DEV-NAME ON IMPORT;
000700*      NWTDEV-DEV-ID IS THE SURROGATE KEY ASSIGNED THE FIRST TIME
000800*      A NAME IS SEEN AND NEVER REUSED.
000900*      I-O FORMAT: NWTDEV-RECORD  FROM FILE NWTDEV  OF LIBRARY NTPLIB
001000*
001100*****************************************************************
001200* MODIFICATION HISTORY                                          *
001300*****************************************************************
001400* TAG    DATE     DEV    DESCRIPTION                            *
001500*------- -------- ------ --------------------------------------*
001600* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
001700* NT014C 19/06/97 SGO    - ADDED RESERVE BYTE FOR GROWTH AFTER  *
001800*                          AUDIT NOTED RECORD HAD NO SLACK      *
001900*-----------------------------------------------------------------
002000 01  NWTDEV-RECORD.
002100     05  NWTDEV-DEV-ID            PIC 9(05).
002200*                        SURROGATE KEY, ASSIGNED SEQUENTIALLY
002300     05  NWTDEV-DEV-NAME          PIC X(30).
002400*                        DEVICE SYSTEM NAME (UNIQUE)
002500     05  FILLER                   PIC X(01).
002600*                        RESERVED FOR FUTURE USE
