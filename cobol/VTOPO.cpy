000100* HISTORY OF MODIFICATION:
000200*================================================================*
000300* TAG    NAME   DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* NT019G RJH    22/02/1996 - NETTOPO PROJECT INITIAL VERSION
000600*----------------------------------------------------------------*
000700 01  WK-C-VTOPO-RECORD.
000800     05  WK-C-VTOPO-INPUT.
000900         10  WK-C-VTOPO-I-DEV-NAME     PIC X(30).
001000     05  WK-C-VTOPO-OUTPUT.
001100         10  WK-C-VTOPO-O-ERROR-CD     PIC X(07).
