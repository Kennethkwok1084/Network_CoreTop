000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. NTPCMWS.
000400*      COMMON WORK STORAGE - FILE STATUS SWITCHES SHARED BY ALL
000500*      NTP PROGRAMS AND CALLED SUBROUTINES.  COPY THIS GROUP AS
000600*      THE FIRST ENTRY UNDER 01 WK-C-COMMON IN EVERY PROGRAM.
000700*****************************************************************
000800* MODIFICATION HISTORY                                          *
000900*****************************************************************
001000* TAG    DATE     DEV    DESCRIPTION                            *
001100*------- -------- ------ --------------------------------------*
001200* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
001300*                        - LIFTED THE FILE-STATUS 88-LEVELS     *
001400*                          OUT OF EACH PROGRAM INTO ONE COPYBOOK*
001500*                          SO EVERY CALLED ROUTINE AGREES ON    *
001600*                          WHAT "SUCCESSFUL" MEANS.             *
001700*-----------------------------------------------------------------
001800 01  WK-C-FILE-STATUS-GROUP.
001900     05  WK-C-FILE-STATUS            PIC X(02).
002000         88  WK-C-SUCCESSFUL                  VALUE "00".
002100         88  WK-C-DUPLICATE-KEY               VALUE "22".
002200         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002300         88  WK-C-END-OF-FILE                 VALUE "10".
002400         88  WK-C-PERMANENT-ERROR             VALUE "30" THRU "39".
002500     05  FILLER                       PIC X(08) VALUE SPACES.
002600
002700 01  WK-C-COMMON-SWITCHES.
002800     05  WK-C-FORCE-REIMPORT-SW       PIC X(01) VALUE "N".
002900         88  WK-C-FORCE-REIMPORT               VALUE "Y".
003000     05  WK-C-TABLE-FULL-SW           PIC X(01) VALUE "N".
003100         88  WK-C-TABLE-FULL                   VALUE "Y".
003200     05  WK-C-EOF-SW                  PIC X(01) VALUE "N".
003300         88  WK-C-AT-EOF                       VALUE "Y".
003400     05  FILLER                       PIC X(12) VALUE SPACES.
003500
003600 01  WK-N-COMMON-COUNTERS.
003700     05  WK-N-CALL-RETURN-CD          PIC S9(04) COMP.
003800     05  FILLER                       PIC X(04) VALUE SPACES.
