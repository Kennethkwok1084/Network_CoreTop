000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPPIMPT.
000500 AUTHOR.         R J HARGREAVES.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   03 DEC 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE NETTOPO IMPORT DRIVER.  IT READS ONE
001200*               SWITCH TRANSCRIPT (A CAPTURED TERMINAL SESSION),
001300*               SPLITS IT INTO PROMPT-DELIMITED COMMAND BLOCKS,
001400*               HANDS EACH DATA LINE TO THE PARSER SUBROUTINE
001500*               THAT MATCHES THE COMMAND, AND UPSERTS THE DEVICE,
001600*               INTERFACE, ETH-TRUNK AND LINK MASTERS.  A SINGLE
001700*               INFO-LEVEL ANOMALY IS RAISED HERE WHEN AN STP
001800*               BRIEF BLOCK SHOWS BLOCKED PORTS - THE THREE
001900*               HEAVIER ANOMALY RULES ARE A SEPARATE SECOND PASS,
002000*               SEE NTPPANOM.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* NT001B RJH    03/12/1991 - NETTOPO PROJECT INITIAL VERSION.
002600*----------------------------------------------------------------*
002700* NT009M RJH    22/02/1994 - ADDED THE INTERFACE DESCRIPTION
002800*                            TABLE PARSE (U4) AND THE COALESCE
002900*                            RULE SO A BLANK ON A RE-IMPORT NO
003000*                            LONGER WIPED OUT A DESCRIPTION WE
003100*                            ALREADY HAD ON FILE.
003200*----------------------------------------------------------------*
003300* NT011P RJH    09/09/1994 - LLDP EXPIRY FLAG ADDED, SEE NWTLLD.
003400*----------------------------------------------------------------*
003500* NT013K RJH    04/04/1995 - IMPORT-AUDIT DEDUP WIRED IN AHEAD OF
003600*                            THE MAIN LOOP - OPERATIONS HAD BEEN
003700*                            RE-RUNNING THE SAME CAPTURE TWICE
003800*                            AND DOUBLING UP THE LLDP HISTORY.
003900*----------------------------------------------------------------*
004000* NT018F RJH    03/03/1995 - TRUNK NAME WIDTH FOLLOWS NWTTRK.
004100*----------------------------------------------------------------*
004200* NT021Q RJH    11/07/1996 - LINKS CARRY A CONFIDENCE FLAG NOW -
004300*                            EVERY LINK NTPPIMPT WRITES ITSELF
004400*                            (FROM LLDP) IS "TRUSTED".
004500*----------------------------------------------------------------*
004600* NT026Y KLT    14/10/1998 - Y2K REVIEW - IMPORT-DATE/TIME PASSED
004700*                            IN BY THE CALLER ARE ALREADY 8 AND 6
004800*                            DIGIT CENTURY-INCLUSIVE FIELDS, NO
004900*                            CHANGE REQUIRED IN THIS PROGRAM.
005000*----------------------------------------------------------------*
005100* NT044F SGO    02/09/2004 - PR#5388 - FORCE-REIMPORT SWITCH
005200*                            PASSED THROUGH TO NTPXAUDT.
005300*----------------------------------------------------------------*
005400* NT051N SGO    17/03/2006 - PR#6120 - STP BRIEF BLOCK NOW RAISES
005500*                            ONE "stp_blocked"/"info" ANOMALY
005600*                            HERE INSTEAD OF WAITING FOR THE
005700*                            OVERNIGHT NTPPANOM PASS.
005800*----------------------------------------------------------------*
005850* NT053B SGO    22/05/2007 - PR#6288 - OPERATIONS ASKED FOR A
005860*                            WARNING WHEN THE DEVICE TABLE IS
005870*                            GETTING CLOSE TO ITS 300-ENTRY LIMIT.
005880*                            ADDED TWO STANDALONE 77-LEVEL
005890*                            COUNTERS - LINE COUNT AND A PLAIN
005895*                            NUMERIC COPY OF THE DEVICE SEARCH
005897*                            SUBSCRIPT.
005899*----------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006700                    C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT TRANLOG  ASSIGN TO DATABASE-TRANLOG
007200            ORGANIZATION      IS LINE SEQUENTIAL
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400
007500     SELECT NWTDEV   ASSIGN TO DATABASE-NWTDEV
007600            ORGANIZATION      IS SEQUENTIAL
007700            ACCESS MODE       IS SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900
008000     SELECT NWTIFC   ASSIGN TO DATABASE-NWTIFC
008100            ORGANIZATION      IS SEQUENTIAL
008200            ACCESS MODE       IS SEQUENTIAL
008300            FILE STATUS       IS WK-C-FILE-STATUS.
008400
008500     SELECT NWTTRK   ASSIGN TO DATABASE-NWTTRK
008600            ORGANIZATION      IS SEQUENTIAL
008700            ACCESS MODE       IS SEQUENTIAL
008800            FILE STATUS       IS WK-C-FILE-STATUS.
008900
009000     SELECT NWTLNK   ASSIGN TO DATABASE-NWTLNK
009100            ORGANIZATION      IS SEQUENTIAL
009200            ACCESS MODE       IS SEQUENTIAL
009300            FILE STATUS       IS WK-C-FILE-STATUS.
009400
009500     SELECT NWTLLD   ASSIGN TO DATABASE-NWTLLD
009600            ORGANIZATION      IS SEQUENTIAL
009700            ACCESS MODE       IS SEQUENTIAL
009800            FILE STATUS       IS WK-C-FILE-STATUS.
009900
010000     SELECT NWTANO   ASSIGN TO DATABASE-NWTANO
010100            ORGANIZATION      IS SEQUENTIAL
010200            ACCESS MODE       IS SEQUENTIAL
010300            FILE STATUS       IS WK-C-FILE-STATUS.
010400
010500 EJECT
010600***************
010700 DATA DIVISION.
010800***************
010900 FILE SECTION.
011000**************
011100 FD  TRANLOG
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS WK-C-TRANLOG-REC.
011400 01  WK-C-TRANLOG-REC              PIC X(200).
011500
011600 FD  NWTDEV
011700     LABEL RECORDS ARE OMITTED
011800     DATA RECORD IS WK-C-NWTDEV-REC.
011900 01  WK-C-NWTDEV-REC.
012000     COPY NWTDEV.
012100
012200 FD  NWTIFC
012300     LABEL RECORDS ARE OMITTED
012400     DATA RECORD IS WK-C-NWTIFC-REC.
012500 01  WK-C-NWTIFC-REC.
012600     COPY NWTIFC.
012700
012800 FD  NWTTRK
012900     LABEL RECORDS ARE OMITTED
013000     DATA RECORD IS WK-C-NWTTRK-REC.
013100 01  WK-C-NWTTRK-REC.
013200     COPY NWTTRK.
013300
013400 FD  NWTLNK
013500     LABEL RECORDS ARE OMITTED
013600     DATA RECORD IS WK-C-NWTLNK-REC.
013700 01  WK-C-NWTLNK-REC.
013800     COPY NWTLNK.
013900
014000 FD  NWTLLD
014100     LABEL RECORDS ARE OMITTED
014200     DATA RECORD IS WK-C-NWTLLD-REC.
014300 01  WK-C-NWTLLD-REC.
014400     COPY NWTLLD.
014500
014600 FD  NWTANO
014700     LABEL RECORDS ARE OMITTED
014800     DATA RECORD IS WK-C-NWTANO-REC.
014900 01  WK-C-NWTANO-REC.
015000     COPY NWTANO.
015100
015200*************************
015300 WORKING-STORAGE SECTION.
015400*************************
015500 01  FILLER              PIC X(24)  VALUE
015600     "** PROGRAM NTPPIMPT **".
015700
015710*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, SO A DUMP OF   *  NT053B
015720*    ONE DOESN'T CARRY THE OTHERS ALONG WITH IT.                 *  NT053B
015730 77  WK-N-IMPT-LINE-COUNT      PIC 9(07) COMP VALUE ZERO.          NT053B
015740 77  WK-N-IMPT-SCAN-IDX        PIC 9(05) COMP VALUE ZERO.          NT053B
015800     COPY NTPCMWS.
015900
016000*---------------------------------------------------------------*
016100*    CALL AREAS FOR THE PARSER AND AUDIT SUBROUTINES.           *
016200*---------------------------------------------------------------*
016300 01  WK-C-VAUDT-CALL-AREA.
016400     COPY VAUDT.
016500
016600 01  WK-C-VLLDP-CALL-AREA.
016700     COPY VLLDP.
016800
016900 01  WK-C-VTRNK-CALL-AREA.
017000     COPY VTRNK.
017100
017200 01  WK-C-VIFDS-CALL-AREA.
017300     COPY VIFDS.
017400
017500 01  WK-C-VSTPB-CALL-AREA.
017600     COPY VSTPB.
017700
017800     COPY NWTSTA.
017900
018000*---------------------------------------------------------------*
018100*    IN-MEMORY MASTER TABLES - LOADED AT A100, REWRITTEN AT     *
018200*    E000.  KEYED LOOKUP IS A LINEAR SCAN, TABLE SIZES MATCH    *
018300*    THE LARGEST CORE-SWITCH ESTATE WE HAVE SEEN TO DATE.       *
018400*---------------------------------------------------------------*
018500 01  WK-T-DEVICE-TABLE.
018600     05  WK-N-DEV-TABLE-COUNT     PIC 9(05) COMP.
018700     05  WK-T-DEV-ENTRY OCCURS 300 TIMES
018800                           INDEXED BY WK-X-DEV-IDX.
018900         10  WK-T-DEV-ID          PIC 9(05).
019000         10  WK-T-DEV-NAME        PIC X(30).
019100         10  FILLER               PIC X(05).
019200
019300 01  WK-T-IFC-TABLE.
019400     05  WK-N-IFC-TABLE-COUNT     PIC 9(05) COMP.
019500     05  WK-T-IFC-ENTRY OCCURS 3000 TIMES
019600                           INDEXED BY WK-X-IFC-IDX.
019700         10  WK-T-IFC-DEV-ID      PIC 9(05).
019800         10  WK-T-IFC-NAME        PIC X(30).
019900         10  WK-T-IFC-DESC        PIC X(40).
020000         10  WK-T-IFC-ADMIN-STATUS PIC X(04).
020100         10  WK-T-IFC-OPER-STATUS PIC X(04).
020200         10  FILLER               PIC X(05).
020300
020400 01  WK-T-TRUNK-TABLE.
020500     05  WK-N-TRK-TABLE-COUNT     PIC 9(05) COMP.
020600     05  WK-T-TRK-ENTRY OCCURS 300 TIMES
020700                           INDEXED BY WK-X-TRK-IDX.
020800         10  WK-T-TRK-DEV-ID      PIC 9(05).
020900         10  WK-T-TRK-NAME        PIC X(30).
021000         10  WK-T-TRK-MODE        PIC X(06).
021100         10  WK-T-TRK-OPER-STATUS PIC X(04).
021200         10  WK-T-TRK-MEMBER-COUNT PIC 9(02).
021300         10  WK-T-TRK-MEMBERS OCCURS 16 TIMES
021400                           INDEXED BY WK-X-MBR-IDX
021500                                  PIC X(30).
021600         10  WK-T-TRK-MEMBERS-R REDEFINES WK-T-TRK-MEMBERS.
021700             15  WK-T-TRK-MEMBER-1ST PIC X(30).
021800             15  FILLER           PIC X(450).
021900         10  FILLER               PIC X(03).
022000
022100 01  WK-T-LINK-TABLE.
022200     05  WK-N-LNK-TABLE-COUNT     PIC 9(05) COMP.
022300     05  WK-T-LNK-ENTRY OCCURS 3000 TIMES
022400                           INDEXED BY WK-X-LNK-IDX.
022500         10  WK-T-LNK-SRC-DEV     PIC X(30).
022600         10  WK-T-LNK-SRC-IF      PIC X(30).
022700         10  WK-T-LNK-DST-DEV     PIC X(30).
022800         10  WK-T-LNK-DST-IF      PIC X(30).
022900         10  WK-T-LNK-TYPE        PIC X(05).
023000         10  WK-T-LNK-CONFIDENCE  PIC X(07).
023100         10  WK-T-LNK-NOTES       PIC X(40).
023200         10  FILLER               PIC X(01).
023300
023400*---------------------------------------------------------------*
023500*    TRANSCRIPT SCAN WORK AREA.                                 *
023600*---------------------------------------------------------------*
023700 01  WK-C-TRANSCRIPT-LINE         PIC X(200).
023800 01  WK-C-TRANSCRIPT-LINE-VIEW REDEFINES WK-C-TRANSCRIPT-LINE.
023900     05  WK-C-TL-FIRST-CHAR       PIC X(01).
024000     05  WK-C-TL-REST             PIC X(199).
024100
024200 01  WK-C-UC-LINE                 PIC X(200).
024300 01  WK-C-BLOCK-WORK.
024400     05  WK-C-BLK-COMMAND         PIC X(64).
024500     05  WK-C-BLK-PARSER-TYPE     PIC X(01).
024600         88  WK-C-BLK-IS-LLDP            VALUE "1".
024700         88  WK-C-BLK-IS-TRUNK           VALUE "2".
024800         88  WK-C-BLK-IS-IFDESC          VALUE "3".
024900         88  WK-C-BLK-IS-STPB            VALUE "4".
025000         88  WK-C-BLK-IS-IGNORED         VALUE "9".
025100     05  WK-C-PROMPT-SW           PIC X(01) VALUE "N".
025200         88  WK-C-IS-PROMPT-LINE         VALUE "Y".
025300     05  WK-C-IN-BLOCK-SW         PIC X(01) VALUE "N".
025400         88  WK-C-BLOCK-OPEN              VALUE "Y".
025500     05  FILLER                   PIC X(10).
025600
025700 01  WK-N-SCAN-WORK.
025800     05  WK-N-SCAN-IDX            PIC 9(03) COMP.
025900     05  WK-N-SCAN-LEN            PIC 9(03) COMP.
026000     05  WK-N-SCAN-TGT-LEN        PIC 9(03) COMP.
026100     05  WK-C-SCAN-FOUND-SW       PIC X(01).
026200         88  WK-C-SCAN-FOUND              VALUE "Y".
026300     05  WK-C-SCAN-TARGET         PIC X(40).
026400
026500 01  WK-C-CURRENT-DEVICE.
026600     05  WK-C-CURRENT-DEV-NAME    PIC X(30).
026700     05  WK-N-CURRENT-DEV-ID      PIC 9(05) COMP.
026800
026900 01  WK-N-CURRENT-TRK-IDX         PIC 9(05) COMP.
027000 01  WK-C-TRK-OPEN-SW             PIC X(01) VALUE "N".
027100     88  WK-C-TRK-IS-OPEN                VALUE "Y".
027200 01  WK-C-UPD-TRK-NAME             PIC X(30).
027300
027400 01  WK-N-STP-BLOCKED-WORK.
027500     05  WK-N-STP-BLOCKED-COUNT   PIC 9(03) COMP.
027600     05  WK-C-STP-BLOCKED-LIST    PIC X(100) VALUE SPACES.
027700
027800*---------------------------------------------------------------*
027900*    GENERIC UPSERT PASS-AREAS - LOADED BY THE CALLING          *
028000*    PARAGRAPH BEFORE PERFORMING THE UPSERT ROUTINE.            *
028100*---------------------------------------------------------------*
028200 01  WK-C-UPD-IFC-AREA.
028300     05  WK-N-UPD-IFC-DEV-ID      PIC 9(05) COMP.
028400     05  WK-C-UPD-IFC-NAME        PIC X(30).
028500     05  WK-C-UPD-IFC-DESC        PIC X(40).
028600     05  WK-C-UPD-IFC-ADMIN       PIC X(04).
028700     05  WK-C-UPD-IFC-OPER        PIC X(04).
028800     05  WK-N-UPD-IFC-FOUND-IDX   PIC 9(05) COMP.
028900
029000 01  WK-C-UPD-LNK-AREA.
029100     05  WK-C-UPD-LNK-SRC-DEV     PIC X(30).
029200     05  WK-C-UPD-LNK-SRC-IF      PIC X(30).
029300     05  WK-C-UPD-LNK-DST-DEV     PIC X(30).
029400     05  WK-C-UPD-LNK-DST-IF      PIC X(30).
029500     05  WK-C-UPD-LNK-TYPE        PIC X(05).
029600     05  WK-C-UPD-LNK-CONFIDENCE  PIC X(07).
029700     05  WK-C-UPD-LNK-NOTES       PIC X(40).
029800     05  WK-N-UPD-LNK-FOUND-IDX   PIC 9(05) COMP.
029900
030000*---------------------------------------------------------------*
030100*    RUN-DATE BREAKDOWN - CARRIED ON THE AUDIT RECORD AND ON    *
030200*    THE STATISTICS BANNER.                                     *
030300*---------------------------------------------------------------*
030400 01  WK-C-RUN-DATE-AREA.
030500     05  WK-N-RUN-DATE            PIC 9(08).
030600     05  WK-C-RUN-DATE-R REDEFINES WK-N-RUN-DATE.
030700         10  WK-C-RUN-CC          PIC X(02).
030800         10  WK-C-RUN-YY          PIC X(02).
030900         10  WK-C-RUN-MM          PIC X(02).
031000         10  WK-C-RUN-DD          PIC X(02).
031100
031200*****************
031300 LINKAGE SECTION.
031400*****************
031500 COPY VIMPT.
031600
031700 EJECT
031800********************************************
031900 PROCEDURE DIVISION USING WK-C-VIMPT-RECORD.
032000********************************************
032100 MAIN-MODULE.
032200     MOVE SPACES              TO WK-C-VIMPT-O-ERROR-CD.
032300     INITIALIZE               WK-N-RUN-STATISTICS.
032400     MOVE WK-C-VIMPT-I-FORCE-SW  TO WK-C-FORCE-REIMPORT-SW.
032500     MOVE WK-N-VIMPT-I-IMPORT-DATE TO WK-N-RUN-DATE.
032600
032700     PERFORM A200-DERIVE-DEVICE-NAME
032800        THRU A299-DERIVE-DEVICE-NAME-EX.
032900     PERFORM A100-LOAD-MASTER-FILES
033000        THRU A199-LOAD-MASTER-FILES-EX.
033100
033200     PERFORM A000-CHECK-IMPORT-AUDIT
033300        THRU A099-CHECK-IMPORT-AUDIT-EX.
033400     IF  WK-C-VAUDT-SKIP-FILE
033500         ADD 1                TO WK-N-STAT-FILES-SKIPPED
033600         PERFORM Z100-PRINT-STATISTICS-REPORT
033700            THRU Z199-PRINT-STATISTICS-REPORT-EX
033800         GO TO Z000-END-PROGRAM-ROUTINE
033900     END-IF.
034000
034100     PERFORM A300-UPSERT-CURRENT-DEVICE
034200        THRU A399-UPSERT-CURRENT-DEVICE-EX.
034300
034400     PERFORM B000-OPEN-TRANSCRIPT
034500        THRU B099-OPEN-TRANSCRIPT-EX.
034600
034700     MOVE "N"                 TO WK-C-EOF-SW.
034800     PERFORM C100-READ-TRANSCRIPT-LINE
034900        THRU C199-READ-TRANSCRIPT-LINE-EX.
035000     PERFORM C000-PROCESS-TRANSCRIPT-LINE
035100        THRU C099-PROCESS-TRANSCRIPT-LINE-EX
035200           UNTIL WK-C-AT-EOF.
035300
035400     PERFORM C900-END-CURRENT-BLOCK
035500        THRU C999-END-CURRENT-BLOCK-EX.
035600
035700     PERFORM D000-CLOSE-TRANSCRIPT
035800        THRU D099-CLOSE-TRANSCRIPT-EX.
035900
036000     PERFORM E000-REWRITE-MASTER-FILES
036100        THRU E099-REWRITE-MASTER-FILES-EX.
036200
036300     PERFORM F000-RECORD-IMPORT-AUDIT
036400        THRU F099-RECORD-IMPORT-AUDIT-EX.
036500
036600     ADD 1                    TO WK-N-STAT-FILES-PROCESSED.
036700     PERFORM Z100-PRINT-STATISTICS-REPORT
036800        THRU Z199-PRINT-STATISTICS-REPORT-EX.
036900
037000     PERFORM Z000-END-PROGRAM-ROUTINE
037100        THRU Z099-END-PROGRAM-ROUTINE-EX.
037200     EXIT PROGRAM.
037300
037400*---------------------------------------------------------------*
037500*    A000 - ASK NTPXAUDT WHETHER THIS (DEVICE, TOKEN) PAIR HAS  *
037600*    ALREADY BEEN IMPORTED.                                     *
037700*---------------------------------------------------------------*
037800 A000-CHECK-IMPORT-AUDIT.
037900     MOVE "C"                     TO WK-C-VAUDT-I-FUNCTION.
038000     MOVE WK-C-CURRENT-DEV-NAME   TO WK-C-VAUDT-I-DEV-NAME.
038100     MOVE WK-C-VIMPT-I-FILE-TOKEN TO WK-C-VAUDT-I-FILE-TOKEN.
038200     MOVE WK-C-VIMPT-I-FORCE-SW   TO WK-C-VAUDT-I-FORCE-SW.
038300     MOVE WK-N-VIMPT-I-IMPORT-DATE TO WK-N-VAUDT-I-IMPORT-DATE.
038400     MOVE WK-N-VIMPT-I-IMPORT-TIME TO WK-N-VAUDT-I-IMPORT-TIME.
038500     CALL "NTPXAUDT" USING WK-C-VAUDT-RECORD.
038600 A099-CHECK-IMPORT-AUDIT-EX.
038700     EXIT.
038800
038900*---------------------------------------------------------------*
039000*    A100 - LOAD THE FOUR UPDATABLE MASTERS INTO WORKING        *
039100*    STORAGE.  A MISSING FILE (STATUS "35") MEANS FIRST RUN -   *
039200*    THE TABLE JUST STARTS EMPTY.                                *
039300*---------------------------------------------------------------*
039400 A100-LOAD-MASTER-FILES.
039500     MOVE ZERO                TO WK-N-DEV-TABLE-COUNT
039600                                  WK-N-IFC-TABLE-COUNT
039700                                  WK-N-TRK-TABLE-COUNT
039800                                  WK-N-LNK-TABLE-COUNT.
039900
040000     OPEN INPUT NWTDEV.
040100     IF  WK-C-SUCCESSFUL
040200         MOVE "N"             TO WK-C-EOF-SW
040300         PERFORM A110-LOAD-ONE-DEVICE
040400            THRU A119-LOAD-ONE-DEVICE-EX
040500               UNTIL WK-C-AT-EOF
040600         CLOSE NWTDEV
040700     END-IF.
040800
040900     OPEN INPUT NWTIFC.
041000     IF  WK-C-SUCCESSFUL
041100         MOVE "N"             TO WK-C-EOF-SW
041200         PERFORM A120-LOAD-ONE-INTERFACE
041300            THRU A129-LOAD-ONE-INTERFACE-EX
041400               UNTIL WK-C-AT-EOF
041500         CLOSE NWTIFC
041600     END-IF.
041700
041800     OPEN INPUT NWTTRK.
041900     IF  WK-C-SUCCESSFUL
042000         MOVE "N"             TO WK-C-EOF-SW
042100         PERFORM A130-LOAD-ONE-TRUNK
042200            THRU A139-LOAD-ONE-TRUNK-EX
042300               UNTIL WK-C-AT-EOF
042400         CLOSE NWTTRK
042500     END-IF.
042600
042700     OPEN INPUT NWTLNK.
042800     IF  WK-C-SUCCESSFUL
042900         MOVE "N"             TO WK-C-EOF-SW
043000         PERFORM A140-LOAD-ONE-LINK
043100            THRU A149-LOAD-ONE-LINK-EX
043200               UNTIL WK-C-AT-EOF
043300         CLOSE NWTLNK
043400     END-IF.
043500 A199-LOAD-MASTER-FILES-EX.
043600     EXIT.
043700
043800 A110-LOAD-ONE-DEVICE.
043900     READ NWTDEV.
044000     IF  WK-C-END-OF-FILE
044100         MOVE "Y"             TO WK-C-EOF-SW
044200         GO TO A119-LOAD-ONE-DEVICE-EX
044300     END-IF.
044400     ADD 1                    TO WK-N-DEV-TABLE-COUNT.
044500     SET WK-X-DEV-IDX         TO WK-N-DEV-TABLE-COUNT.
044600     MOVE NWTDEV-DEV-ID       TO WK-T-DEV-ID (WK-X-DEV-IDX).
044700     MOVE NWTDEV-DEV-NAME     TO WK-T-DEV-NAME (WK-X-DEV-IDX).
044800 A119-LOAD-ONE-DEVICE-EX.
044900     EXIT.
045000
045100 A120-LOAD-ONE-INTERFACE.
045200     READ NWTIFC.
045300     IF  WK-C-END-OF-FILE
045400         MOVE "Y"             TO WK-C-EOF-SW
045500         GO TO A129-LOAD-ONE-INTERFACE-EX
045600     END-IF.
045700     ADD 1                    TO WK-N-IFC-TABLE-COUNT.
045800     SET WK-X-IFC-IDX         TO WK-N-IFC-TABLE-COUNT.
045900     MOVE NWTIFC-IF-DEV-ID    TO WK-T-IFC-DEV-ID (WK-X-IFC-IDX).
046000     MOVE NWTIFC-IF-NAME      TO WK-T-IFC-NAME (WK-X-IFC-IDX).
046100     MOVE NWTIFC-IF-DESC      TO WK-T-IFC-DESC (WK-X-IFC-IDX).
046200     MOVE NWTIFC-IF-ADMIN-STATUS
046300                              TO WK-T-IFC-ADMIN-STATUS (WK-X-IFC-IDX).
046400     MOVE NWTIFC-IF-OPER-STATUS
046500                              TO WK-T-IFC-OPER-STATUS (WK-X-IFC-IDX).
046600 A129-LOAD-ONE-INTERFACE-EX.
046700     EXIT.
046800
046900 A130-LOAD-ONE-TRUNK.
047000     READ NWTTRK.
047100     IF  WK-C-END-OF-FILE
047200         MOVE "Y"             TO WK-C-EOF-SW
047300         GO TO A139-LOAD-ONE-TRUNK-EX
047400     END-IF.
047500     ADD 1                    TO WK-N-TRK-TABLE-COUNT.
047600     SET WK-X-TRK-IDX         TO WK-N-TRK-TABLE-COUNT.
047700     MOVE NWTTRK-TRK-DEV-ID   TO WK-T-TRK-DEV-ID (WK-X-TRK-IDX).
047800     MOVE NWTTRK-TRK-NAME     TO WK-T-TRK-NAME (WK-X-TRK-IDX).
047900     MOVE NWTTRK-TRK-MODE     TO WK-T-TRK-MODE (WK-X-TRK-IDX).
048000     MOVE NWTTRK-TRK-OPER-STATUS
048100                              TO WK-T-TRK-OPER-STATUS (WK-X-TRK-IDX).
048200     MOVE NWTTRK-TRK-MEMBER-COUNT
048300                              TO WK-T-TRK-MEMBER-COUNT (WK-X-TRK-IDX).
048400     MOVE NWTTRK-TRK-MEMBERS  TO WK-T-TRK-MEMBERS (WK-X-TRK-IDX).
048500 A139-LOAD-ONE-TRUNK-EX.
048600     EXIT.
048700
048800 A140-LOAD-ONE-LINK.
048900     READ NWTLNK.
049000     IF  WK-C-END-OF-FILE
049100         MOVE "Y"             TO WK-C-EOF-SW
049200         GO TO A149-LOAD-ONE-LINK-EX
049300     END-IF.
049400     ADD 1                    TO WK-N-LNK-TABLE-COUNT.
049500     SET WK-X-LNK-IDX         TO WK-N-LNK-TABLE-COUNT.
049600     MOVE NWTLNK-SRC-DEV      TO WK-T-LNK-SRC-DEV (WK-X-LNK-IDX).
049700     MOVE NWTLNK-SRC-IF       TO WK-T-LNK-SRC-IF (WK-X-LNK-IDX).
049800     MOVE NWTLNK-DST-DEV      TO WK-T-LNK-DST-DEV (WK-X-LNK-IDX).
049900     MOVE NWTLNK-DST-IF       TO WK-T-LNK-DST-IF (WK-X-LNK-IDX).
050000     MOVE NWTLNK-TYPE         TO WK-T-LNK-TYPE (WK-X-LNK-IDX).
050100     MOVE NWTLNK-CONFIDENCE   TO WK-T-LNK-CONFIDENCE (WK-X-LNK-IDX).
050200     MOVE NWTLNK-NOTES        TO WK-T-LNK-NOTES (WK-X-LNK-IDX).
050300 A149-LOAD-ONE-LINK-EX.
050400     EXIT.
050500
050600*---------------------------------------------------------------*
050700*    A200 - THE DEVICE NAME IS THE PORTION OF THE CALLER'S FILE *
050800*    NAME BEFORE THE FIRST UNDERSCORE, OR THE WHOLE NAME WHEN   *
050900*    NO UNDERSCORE IS PRESENT.                                  *
051000*---------------------------------------------------------------*
051100 A200-DERIVE-DEVICE-NAME.
051200     MOVE SPACES              TO WK-C-CURRENT-DEV-NAME.
051300     MOVE 64                  TO WK-N-SCAN-LEN.
051400     MOVE "N"                 TO WK-C-SCAN-FOUND-SW.
051500     MOVE ZERO                TO WK-N-SCAN-IDX.
051600     PERFORM A210-SCAN-FOR-UNDERSCORE
051700        THRU A219-SCAN-FOR-UNDERSCORE-EX
051800           UNTIL WK-C-SCAN-FOUND
051900              OR WK-N-SCAN-IDX NOT LESS THAN WK-N-SCAN-LEN.
052000     IF  WK-C-SCAN-FOUND
052100         MOVE WK-C-VIMPT-I-FILE-NAME (1 : WK-N-SCAN-IDX - 1)
052200                              TO WK-C-CURRENT-DEV-NAME
052300     ELSE
052400         MOVE WK-C-VIMPT-I-FILE-NAME
052500                              TO WK-C-CURRENT-DEV-NAME
052600     END-IF.
052700 A299-DERIVE-DEVICE-NAME-EX.
052800     EXIT.
052900
053000 A210-SCAN-FOR-UNDERSCORE.
053100     ADD 1                    TO WK-N-SCAN-IDX.
053200     IF  WK-C-VIMPT-I-FILE-NAME (WK-N-SCAN-IDX : 1) = "_"
053300         MOVE "Y"             TO WK-C-SCAN-FOUND-SW
053400     END-IF.
053500 A219-SCAN-FOR-UNDERSCORE-EX.
053600     EXIT.
053700
053800*---------------------------------------------------------------*
053900*    A300 - FIND OR CREATE THE CURRENT DEVICE'S MASTER ROW.     *
054000*---------------------------------------------------------------*
054100 A300-UPSERT-CURRENT-DEVICE.
054200     MOVE ZERO                TO WK-N-CURRENT-DEV-ID.
054300     SET WK-X-DEV-IDX         TO 1.
054400     PERFORM A310-SEARCH-ONE-DEVICE
054500        THRU A319-SEARCH-ONE-DEVICE-EX
054600           VARYING WK-X-DEV-IDX FROM 1 BY 1
054700              UNTIL WK-X-DEV-IDX > WK-N-DEV-TABLE-COUNT
054800                 OR WK-N-CURRENT-DEV-ID NOT = ZERO.
054900
055000     IF  WK-N-CURRENT-DEV-ID = ZERO
055100         IF  WK-N-DEV-TABLE-COUNT NOT LESS THAN 300
055200             MOVE "Y"         TO WK-C-TABLE-FULL-SW
055300             MOVE "IMP0003"   TO WK-C-VIMPT-O-ERROR-CD
055400         ELSE
055500             ADD 1            TO WK-N-DEV-TABLE-COUNT
055600             SET WK-X-DEV-IDX TO WK-N-DEV-TABLE-COUNT
055700             MOVE WK-N-DEV-TABLE-COUNT
055800                              TO WK-N-CURRENT-DEV-ID
055900             MOVE WK-N-CURRENT-DEV-ID
056000                              TO WK-T-DEV-ID (WK-X-DEV-IDX)
056100             MOVE WK-C-CURRENT-DEV-NAME
056200                              TO WK-T-DEV-NAME (WK-X-DEV-IDX)
056300             ADD 1            TO WK-N-STAT-DEVICES-CREATED
056320*            KEEP A PLAIN NUMERIC COPY OF WHERE THIS ROW LANDED - NT053B
056340*            THE INDEXED-BY SUBSCRIPT ITSELF CAN'T BE MOVED TO A  NT053B
056360*            DISPLAY LINE OR PASSED ON A CALL.                   NT053B
056380             SET WK-N-IMPT-SCAN-IDX TO WK-X-DEV-IDX               NT053B
056385             IF  WK-N-DEV-TABLE-COUNT > 250                       NT053B
056390                 DISPLAY "NTPPIMPT - DEVICE TABLE AT "            NT053B
056392                         WK-N-IMPT-SCAN-IDX " OF 300 ENTRIES"     NT053B
056395             END-IF                                               NT053B
056400         END-IF
056500     END-IF.
056600 A399-UPSERT-CURRENT-DEVICE-EX.
056700     EXIT.
056800
056900 A310-SEARCH-ONE-DEVICE.
057000     IF  WK-T-DEV-NAME (WK-X-DEV-IDX) = WK-C-CURRENT-DEV-NAME
057100         MOVE WK-T-DEV-ID (WK-X-DEV-IDX)
057200                              TO WK-N-CURRENT-DEV-ID
057300     END-IF.
057400 A319-SEARCH-ONE-DEVICE-EX.
057500     EXIT.
057600
057700*---------------------------------------------------------------*
057800*    B000 - OPEN THE TRANSCRIPT, PLUS THE TWO APPEND-ONLY       *
057900*    FILES THAT ARE WRITTEN DIRECTLY AS THE TRANSCRIPT IS       *
058000*    WALKED (NWTLLD AND NWTANO).                                *
058100*---------------------------------------------------------------*
058200 B000-OPEN-TRANSCRIPT.
058300     OPEN INPUT TRANLOG.
058400     IF  NOT WK-C-SUCCESSFUL
058500         DISPLAY "NTPPIMPT - OPEN FILE ERROR - TRANLOG"
058600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058700         MOVE "IMP0001"       TO WK-C-VIMPT-O-ERROR-CD
058800         GO TO B099-OPEN-TRANSCRIPT-EX
058900     END-IF.
059000
059100     OPEN EXTEND NWTLLD.
059200     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS = "35"
059300         OPEN OUTPUT NWTLLD
059400     END-IF.
059500
059600     OPEN EXTEND NWTANO.
059700     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS = "35"
059800         OPEN OUTPUT NWTANO
059900     END-IF.
060000
060100     MOVE "N"                 TO WK-C-IN-BLOCK-SW.
060200     SET WK-C-BLK-IS-IGNORED  TO TRUE.
060300 B099-OPEN-TRANSCRIPT-EX.
060400     EXIT.
060500
060600*---------------------------------------------------------------*
060700*    C000 - ONE ITERATION OF THE TRANSCRIPT WALK - CLASSIFY     *
060800*    THE LINE JUST READ, THEN READ THE NEXT ONE.                *
060900*---------------------------------------------------------------*
061000 C000-PROCESS-TRANSCRIPT-LINE.
061100     PERFORM C200-CHECK-FOR-PROMPT-LINE
061200        THRU C299-CHECK-FOR-PROMPT-LINE-EX.
061300
061400     IF  WK-C-IS-PROMPT-LINE
061500         PERFORM C900-END-CURRENT-BLOCK
061600            THRU C999-END-CURRENT-BLOCK-EX
061700         PERFORM C300-CLASSIFY-COMMAND
061800            THRU C399-CLASSIFY-COMMAND-EX
061900         PERFORM C400-START-NEW-BLOCK
062000            THRU C499-START-NEW-BLOCK-EX
062100     ELSE
062200         IF  WK-C-BLOCK-OPEN AND NOT WK-C-BLK-IS-IGNORED
062300             PERFORM C500-DISPATCH-DATA-LINE
062400                THRU C599-DISPATCH-DATA-LINE-EX
062500         END-IF
062600     END-IF.
062700
062800     PERFORM C100-READ-TRANSCRIPT-LINE
062900        THRU C199-READ-TRANSCRIPT-LINE-EX.
063000 C099-PROCESS-TRANSCRIPT-LINE-EX.
063100     EXIT.
063200
063300 C100-READ-TRANSCRIPT-LINE.
063400     READ TRANLOG INTO WK-C-TRANSCRIPT-LINE.
063500     IF  WK-C-END-OF-FILE
063600         MOVE "Y"             TO WK-C-EOF-SW
063620     ELSE                                                          NT053B
063640         ADD 1                TO WK-N-IMPT-LINE-COUNT               NT053B
063700     END-IF.
063800 C199-READ-TRANSCRIPT-LINE-EX.
063900     EXIT.
064000
064100*---------------------------------------------------------------*
064200*    C200 - A PROMPT LINE OPENS WITH "<" OR "[" AND, AFTER THE  *
064300*    CLOSING BRACKET, CARRIES A COMMAND STARTING WITH "display".*
064400*---------------------------------------------------------------*
064500 C200-CHECK-FOR-PROMPT-LINE.
064600     MOVE "N"                 TO WK-C-PROMPT-SW.
064700     MOVE SPACES              TO WK-C-BLK-COMMAND.
064800     IF  WK-C-TL-FIRST-CHAR = "<" OR "["
064900         MOVE WK-C-TRANSCRIPT-LINE TO WK-C-UC-LINE
065000         INSPECT WK-C-UC-LINE CONVERTING
065100                 "abcdefghijklmnopqrstuvwxyz"
065200              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
065300         MOVE ZERO            TO WK-N-SCAN-IDX
065400         MOVE "N"             TO WK-C-SCAN-FOUND-SW
065500         MOVE "DISPLAY"       TO WK-C-SCAN-TARGET
065600         MOVE 7                TO WK-N-SCAN-TGT-LEN
065700         PERFORM C210-SCAN-FOR-DISPLAY
065800            THRU C219-SCAN-FOR-DISPLAY-EX
065900               UNTIL WK-C-SCAN-FOUND
066000                  OR WK-N-SCAN-IDX NOT LESS THAN 194
066100         IF  WK-C-SCAN-FOUND
066200             MOVE "Y"         TO WK-C-PROMPT-SW
066300             MOVE WK-C-TRANSCRIPT-LINE
066400                      (WK-N-SCAN-IDX : WK-N-SCAN-LEN)
066500                              TO WK-C-BLK-COMMAND
066600         END-IF
066700     END-IF.
066800 C299-CHECK-FOR-PROMPT-LINE-EX.
066900     EXIT.
067000
067100 C210-SCAN-FOR-DISPLAY.
067200     ADD 1                    TO WK-N-SCAN-IDX.
067300     IF  WK-C-UC-LINE (WK-N-SCAN-IDX : WK-N-SCAN-TGT-LEN)
067400                 = WK-C-SCAN-TARGET (1 : WK-N-SCAN-TGT-LEN)
067500         MOVE "Y"             TO WK-C-SCAN-FOUND-SW
067600         COMPUTE WK-N-SCAN-LEN = 201 - WK-N-SCAN-IDX
067700     END-IF.
067800 C219-SCAN-FOR-DISPLAY-EX.
067900     EXIT.
068000
068100*---------------------------------------------------------------*
068200*    C300 - MATCH THE COMMAND TEXT TO ONE OF THE FOUR PARSERS.  *
068300*---------------------------------------------------------------*
068400 C300-CLASSIFY-COMMAND.
068500     MOVE WK-C-BLK-COMMAND    TO WK-C-UC-LINE.
068600     INSPECT WK-C-UC-LINE CONVERTING
068700             "abcdefghijklmnopqrstuvwxyz"
068800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
068900
069000     SET WK-C-BLK-IS-IGNORED  TO TRUE.
069100
069200     MOVE "LLDP NEIGHBOR BRIEF" TO WK-C-SCAN-TARGET.
069300     MOVE 20                  TO WK-N-SCAN-TGT-LEN.
069400     PERFORM C310-SEARCH-COMMAND-TEXT
069500        THRU C319-SEARCH-COMMAND-TEXT-EX.
069600     IF  WK-C-SCAN-FOUND
069700         SET WK-C-BLK-IS-LLDP TO TRUE
069800         GO TO C399-CLASSIFY-COMMAND-EX
069900     END-IF.
070000
070100     MOVE "ETH-TRUNK"         TO WK-C-SCAN-TARGET.
070200     MOVE 9                   TO WK-N-SCAN-TGT-LEN.
070300     PERFORM C310-SEARCH-COMMAND-TEXT
070400        THRU C319-SEARCH-COMMAND-TEXT-EX.
070500     IF  WK-C-SCAN-FOUND
070600         SET WK-C-BLK-IS-TRUNK TO TRUE
070700         GO TO C399-CLASSIFY-COMMAND-EX
070800     END-IF.
070900
071000     MOVE "INTERFACE DESCRIPTION" TO WK-C-SCAN-TARGET.
071100     MOVE 21                  TO WK-N-SCAN-TGT-LEN.
071200     PERFORM C310-SEARCH-COMMAND-TEXT
071300        THRU C319-SEARCH-COMMAND-TEXT-EX.
071400     IF  WK-C-SCAN-FOUND
071500         SET WK-C-BLK-IS-IFDESC TO TRUE
071600         GO TO C399-CLASSIFY-COMMAND-EX
071700     END-IF.
071800
071900     MOVE "STP BRIEF"         TO WK-C-SCAN-TARGET.
072000     MOVE 9                   TO WK-N-SCAN-TGT-LEN.
072100     PERFORM C310-SEARCH-COMMAND-TEXT
072200        THRU C319-SEARCH-COMMAND-TEXT-EX.
072300     IF  WK-C-SCAN-FOUND
072400         SET WK-C-BLK-IS-STPB TO TRUE
072500     END-IF.
072600 C399-CLASSIFY-COMMAND-EX.
072700     EXIT.
072800
072900 C310-SEARCH-COMMAND-TEXT.
073000     MOVE "N"                 TO WK-C-SCAN-FOUND-SW.
073100     MOVE ZERO                TO WK-N-SCAN-IDX.
073200     PERFORM C311-SEARCH-COMMAND-TEXT-1
073300        THRU C319-SEARCH-COMMAND-TEXT-1-EX
073400           UNTIL WK-C-SCAN-FOUND
073500              OR WK-N-SCAN-IDX > (65 - WK-N-SCAN-TGT-LEN).
073600 C319-SEARCH-COMMAND-TEXT-EX.
073700     EXIT.
073800
073900 C311-SEARCH-COMMAND-TEXT-1.
074000     ADD 1                    TO WK-N-SCAN-IDX.
074100     IF  WK-C-UC-LINE (WK-N-SCAN-IDX : WK-N-SCAN-TGT-LEN)
074200                 = WK-C-SCAN-TARGET (1 : WK-N-SCAN-TGT-LEN)
074300         MOVE "Y"             TO WK-C-SCAN-FOUND-SW
074400     END-IF.
074500 C319-SEARCH-COMMAND-TEXT-1-EX.
074600     EXIT.
074700
074800*---------------------------------------------------------------*
074900*    C400 - BEGIN A NEW BLOCK - RESET WHICHEVER PARSER MATCHES. *
075000*---------------------------------------------------------------*
075100 C400-START-NEW-BLOCK.
075200     MOVE "Y"                 TO WK-C-IN-BLOCK-SW.
075300     MOVE ZERO                TO WK-N-STP-BLOCKED-COUNT.
075400     MOVE SPACES              TO WK-C-STP-BLOCKED-LIST.
075500     MOVE "N"                 TO WK-C-TRK-OPEN-SW.
075600
075700     IF  WK-C-BLK-IS-LLDP
075800         MOVE "R"             TO WK-C-VLLDP-FUNCTION
075900         CALL "NTPXLLDP" USING WK-C-VLLDP-RECORD
076000     ELSE
076100         IF  WK-C-BLK-IS-TRUNK
076200             MOVE "R"         TO WK-C-VTRNK-FUNCTION
076300             CALL "NTPXTRNK" USING WK-C-VTRNK-RECORD
076400         ELSE
076500             IF  WK-C-BLK-IS-IFDESC
076600                 MOVE "R"     TO WK-C-VIFDS-FUNCTION
076700                 CALL "NTPXIFDS" USING WK-C-VIFDS-RECORD
076800             ELSE
076900                 IF  WK-C-BLK-IS-STPB
077000                     MOVE "R" TO WK-C-VSTPB-FUNCTION
077100                     CALL "NTPXSTPB" USING WK-C-VSTPB-RECORD
077200                 END-IF
077300             END-IF
077400         END-IF
077500     END-IF.
077600 C499-START-NEW-BLOCK-EX.
077700     EXIT.
077800
077900*---------------------------------------------------------------*
078000*    C500 - HAND ONE DATA LINE TO THE PARSER FOR THE OPEN       *
078100*    BLOCK.                                                      *
078200*---------------------------------------------------------------*
078300 C500-DISPATCH-DATA-LINE.
078400     IF  WK-C-BLK-IS-LLDP
078500         PERFORM C510-PROCESS-LLDP-LINE
078600            THRU C519-PROCESS-LLDP-LINE-EX
078700     ELSE
078800         IF  WK-C-BLK-IS-TRUNK
078900             PERFORM C520-PROCESS-TRUNK-LINE
079000                THRU C529-PROCESS-TRUNK-LINE-EX
079100         ELSE
079200             IF  WK-C-BLK-IS-IFDESC
079300                 PERFORM C200-PROCESS-IFDESC-LINE
079400                    THRU C299-PROCESS-IFDESC-LINE-EX
079500             ELSE
079600                 IF  WK-C-BLK-IS-STPB
079700                     PERFORM C540-PROCESS-STPB-LINE
079800                        THRU C549-PROCESS-STPB-LINE-EX
079900                 END-IF
080000             END-IF
080100         END-IF
080200     END-IF.
080300 C599-DISPATCH-DATA-LINE-EX.
080400     EXIT.
080500
080600 C510-PROCESS-LLDP-LINE.
080700     MOVE "L"                 TO WK-C-VLLDP-FUNCTION.
080800     MOVE WK-C-TRANSCRIPT-LINE TO WK-C-VLLDP-I-LINE.
080900     CALL "NTPXLLDP" USING WK-C-VLLDP-RECORD.
081000     IF  WK-C-VLLDP-VALID
081100         ADD 1                TO WK-N-STAT-LLDP-RECORDS
081200         MOVE SPACES          TO WK-C-NWTLLD-REC
081300         MOVE WK-N-CURRENT-DEV-ID TO NWTLLD-DEV-ID
081400         MOVE WK-C-VLLDP-O-LOCAL-IF TO NWTLLD-LOCAL-IF
081500         MOVE WK-C-VLLDP-O-NBR-DEV  TO NWTLLD-NBR-DEV
081600         MOVE WK-C-VLLDP-O-NBR-IF   TO NWTLLD-NBR-IF
081700         MOVE WK-N-VLLDP-O-EXPTIME  TO NWTLLD-EXPTIME
081800         MOVE WK-C-VLLDP-O-EXPTIME-FLAG TO NWTLLD-EXPTIME-FLAG
081900         WRITE WK-C-NWTLLD-REC
082000         IF  WK-C-VLLDP-O-NBR-IF NOT = SPACES
082100             MOVE WK-C-CURRENT-DEV-NAME  TO WK-C-UPD-LNK-SRC-DEV
082200             MOVE WK-C-VLLDP-O-LOCAL-IF  TO WK-C-UPD-LNK-SRC-IF
082300             MOVE WK-C-VLLDP-O-NBR-DEV   TO WK-C-UPD-LNK-DST-DEV
082400             MOVE WK-C-VLLDP-O-NBR-IF    TO WK-C-UPD-LNK-DST-IF
082500             MOVE "phy  "                TO WK-C-UPD-LNK-TYPE
082600             MOVE "trusted"              TO WK-C-UPD-LNK-CONFIDENCE
082700             MOVE SPACES                 TO WK-C-UPD-LNK-NOTES
082800             PERFORM D200-UPSERT-LINK
082900                THRU D299-UPSERT-LINK-EX
083000         END-IF
083100     END-IF.
083200 C519-PROCESS-LLDP-LINE-EX.
083300     EXIT.
083400
083500 C520-PROCESS-TRUNK-LINE.
083600     MOVE "L"                 TO WK-C-VTRNK-FUNCTION.
083700     MOVE WK-C-TRANSCRIPT-LINE TO WK-C-VTRNK-I-LINE.
083800     CALL "NTPXTRNK" USING WK-C-VTRNK-RECORD.
083900
084000     IF  WK-C-VTRNK-IS-HEADER
084100         MOVE WK-C-VTRNK-O-TRK-NAME   TO WK-C-UPD-TRK-NAME
084200         PERFORM D300-UPSERT-TRUNK
084300            THRU D399-UPSERT-TRUNK-EX
084400     ELSE
084500         IF  WK-C-VTRNK-IS-MEMBER AND WK-C-TRK-IS-OPEN
084600             MOVE WK-N-CURRENT-DEV-ID TO WK-N-UPD-IFC-DEV-ID
084700             MOVE WK-C-VTRNK-O-MEMBER-IF TO WK-C-UPD-IFC-NAME
084800             MOVE SPACES              TO WK-C-UPD-IFC-DESC
084900             MOVE SPACES              TO WK-C-UPD-IFC-ADMIN
085000             MOVE WK-T-TRK-OPER-STATUS (WK-N-CURRENT-TRK-IDX)
085100                                      TO WK-C-UPD-IFC-OPER
085200             PERFORM D100-UPSERT-INTERFACE
085300                THRU D199-UPSERT-INTERFACE-EX
085400             PERFORM C310-REGISTER-TRUNK-MEMBER
085500                THRU C319-REGISTER-TRUNK-MEMBER-EX
085600         END-IF
085700     END-IF.
085800 C529-PROCESS-TRUNK-LINE-EX.
085900     EXIT.
086000
086100*---------------------------------------------------------------*
086200*    C310 - ADD A MEMBER INTERFACE TO THE OPEN TRUNK, UNLESS    *
086300*    IT IS ALREADY THERE - DUPLICATE (TRUNK, MEMBER) PAIRS ARE  *
086400*    IGNORED ON REGISTRATION, SEE NWTTRK.                       *
086500*---------------------------------------------------------------*
086600 C310-REGISTER-TRUNK-MEMBER.
086700     MOVE "N"                 TO WK-C-SCAN-FOUND-SW.
086800     SET WK-X-MBR-IDX         TO 1.
086900     PERFORM C320-CHECK-ONE-MEMBER
087000        THRU C329-CHECK-ONE-MEMBER-EX
087100           VARYING WK-X-MBR-IDX FROM 1 BY 1
087200              UNTIL WK-X-MBR-IDX >
087300                 WK-T-TRK-MEMBER-COUNT (WK-N-CURRENT-TRK-IDX)
087400                 OR WK-C-SCAN-FOUND.
087500
087600     IF  NOT WK-C-SCAN-FOUND
087700         IF  WK-T-TRK-MEMBER-COUNT (WK-N-CURRENT-TRK-IDX)
087800                    NOT LESS THAN 16
087900             MOVE "Y"         TO WK-C-TABLE-FULL-SW
088000         ELSE
088100             ADD 1 TO WK-T-TRK-MEMBER-COUNT (WK-N-CURRENT-TRK-IDX)
088200             SET WK-X-MBR-IDX TO
088300                 WK-T-TRK-MEMBER-COUNT (WK-N-CURRENT-TRK-IDX)
088400             MOVE WK-C-VTRNK-O-MEMBER-IF
088500                  TO WK-T-TRK-MEMBERS (WK-N-CURRENT-TRK-IDX
088600                                       WK-X-MBR-IDX)
088700         END-IF
088800     END-IF.
088900 C319-REGISTER-TRUNK-MEMBER-EX.
089000     EXIT.
089100
089200 C320-CHECK-ONE-MEMBER.
089300     IF  WK-T-TRK-MEMBERS (WK-N-CURRENT-TRK-IDX WK-X-MBR-IDX)
089400                 = WK-C-VTRNK-O-MEMBER-IF
089500         MOVE "Y"             TO WK-C-SCAN-FOUND-SW
089600     END-IF.
089700 C329-CHECK-ONE-MEMBER-EX.
089800     EXIT.
089900
090000*---------------------------------------------------------------*
090100*    C200 (SECOND USE OF THE NUMBER) - INTERFACE DESCRIPTION    *
090200*    TABLE LINE.  INCOMING BLANK FIELDS COALESCE, SEE D100.     *
090300*---------------------------------------------------------------*
090400 C200-PROCESS-IFDESC-LINE.
090500     MOVE "L"                 TO WK-C-VIFDS-FUNCTION.
090600     MOVE WK-C-TRANSCRIPT-LINE TO WK-C-VIFDS-I-LINE.
090700     CALL "NTPXIFDS" USING WK-C-VIFDS-RECORD.
090800     IF  WK-C-VIFDS-VALID
090900         MOVE WK-N-CURRENT-DEV-ID    TO WK-N-UPD-IFC-DEV-ID
091000         MOVE WK-C-VIFDS-O-IF-NAME   TO WK-C-UPD-IFC-NAME
091100         MOVE WK-C-VIFDS-O-DESC      TO WK-C-UPD-IFC-DESC
091200         MOVE WK-C-VIFDS-O-ADMIN-STATUS TO WK-C-UPD-IFC-ADMIN
091300         MOVE WK-C-VIFDS-O-OPER-STATUS  TO WK-C-UPD-IFC-OPER
091400         PERFORM D100-UPSERT-INTERFACE
091500            THRU D199-UPSERT-INTERFACE-EX
091600     END-IF.
091700 C299-PROCESS-IFDESC-LINE-EX.
091800     EXIT.
091900
092000 C540-PROCESS-STPB-LINE.
092100     MOVE "L"                 TO WK-C-VSTPB-FUNCTION.
092200     MOVE WK-C-TRANSCRIPT-LINE TO WK-C-VSTPB-I-LINE.
092300     CALL "NTPXSTPB" USING WK-C-VSTPB-RECORD.
092400     IF  WK-C-VSTPB-VALID AND WK-C-VSTPB-BLOCKED
092500         ADD 1                TO WK-N-STP-BLOCKED-COUNT
092600         IF  WK-C-STP-BLOCKED-LIST = SPACES
092700             MOVE WK-C-VSTPB-O-IF-NAME TO WK-C-STP-BLOCKED-LIST
092800         ELSE
092900             STRING WK-C-STP-BLOCKED-LIST DELIMITED BY "  "
093000                    ", "                  DELIMITED BY SIZE
093100                    WK-C-VSTPB-O-IF-NAME  DELIMITED BY "  "
093200                    INTO WK-C-STP-BLOCKED-LIST
093300             END-STRING
093400         END-IF
093500     END-IF.
093600 C549-PROCESS-STPB-LINE-EX.
093700     EXIT.
093800
093900*---------------------------------------------------------------*
094000*    C900 - CLOSE OUT WHATEVER BLOCK WAS OPEN.  AN STP BRIEF    *
094100*    BLOCK WITH ONE OR MORE BLOCKED PORTS RAISES ONE INFO       *
094200*    ANOMALY HERE.                                              *
094300*---------------------------------------------------------------*
094400 C900-END-CURRENT-BLOCK.
094500     IF  WK-C-BLOCK-OPEN AND WK-C-BLK-IS-STPB
094600            AND WK-N-STP-BLOCKED-COUNT > ZERO
094700         MOVE SPACES          TO WK-C-NWTANO-REC
094800         MOVE WK-N-CURRENT-DEV-ID TO NWTANO-DEV-ID
094900         MOVE "stp_blocked"   TO NWTANO-TYPE
095000         MOVE "info"          TO NWTANO-SEVERITY
095100         STRING "BLOCKED PORTS: " DELIMITED BY SIZE
095200                WK-C-STP-BLOCKED-LIST DELIMITED BY SIZE
095300                INTO NWTANO-DETAIL
095400         END-STRING
095500         WRITE WK-C-NWTANO-REC
095600         ADD WK-N-STP-BLOCKED-COUNT
095700                              TO WK-N-STAT-STP-BLOCKED-PORTS
095800     END-IF.
095900     MOVE "N"                 TO WK-C-IN-BLOCK-SW.
096000     SET WK-C-BLK-IS-IGNORED  TO TRUE.
096100 C999-END-CURRENT-BLOCK-EX.
096200     EXIT.
096300
096400*---------------------------------------------------------------*
096500*    D100 - INTERFACE UPSERT.  A BLANK INCOMING FIELD NEVER     *
096600*    OVERWRITES A STORED NON-BLANK VALUE - THE COALESCE RULE.   *
096700*---------------------------------------------------------------*
096800 D100-UPSERT-INTERFACE.
096900     MOVE ZERO                TO WK-N-UPD-IFC-FOUND-IDX.
097000     SET WK-X-IFC-IDX         TO 1.
097100     PERFORM D110-SEARCH-ONE-INTERFACE
097200        THRU D119-SEARCH-ONE-INTERFACE-EX
097300           VARYING WK-X-IFC-IDX FROM 1 BY 1
097400              UNTIL WK-X-IFC-IDX > WK-N-IFC-TABLE-COUNT
097500                 OR WK-N-UPD-IFC-FOUND-IDX NOT = ZERO.
097600
097700     IF  WK-N-UPD-IFC-FOUND-IDX = ZERO
097800         IF  WK-N-IFC-TABLE-COUNT NOT LESS THAN 3000
097900             MOVE "Y"         TO WK-C-TABLE-FULL-SW
098000         ELSE
098100             ADD 1            TO WK-N-IFC-TABLE-COUNT
098200             MOVE WK-N-IFC-TABLE-COUNT TO WK-N-UPD-IFC-FOUND-IDX
098300             SET WK-X-IFC-IDX TO WK-N-UPD-IFC-FOUND-IDX
098400             MOVE WK-N-UPD-IFC-DEV-ID TO WK-T-IFC-DEV-ID (WK-X-IFC-IDX)
098500             MOVE WK-C-UPD-IFC-NAME   TO WK-T-IFC-NAME (WK-X-IFC-IDX)
098600             MOVE SPACES        TO WK-T-IFC-DESC (WK-X-IFC-IDX)
098650             MOVE SPACES        TO WK-T-IFC-ADMIN-STATUS
098670                                    (WK-X-IFC-IDX)
098680             MOVE SPACES        TO WK-T-IFC-OPER-STATUS
098690                                    (WK-X-IFC-IDX)
098900         END-IF
099000     END-IF.
099100
099200     IF  WK-N-UPD-IFC-FOUND-IDX NOT = ZERO
099300         SET WK-X-IFC-IDX     TO WK-N-UPD-IFC-FOUND-IDX
099400         IF  WK-C-UPD-IFC-DESC NOT = SPACES
099500             MOVE WK-C-UPD-IFC-DESC TO WK-T-IFC-DESC (WK-X-IFC-IDX)
099600         END-IF
099700         IF  WK-C-UPD-IFC-ADMIN NOT = SPACES
099800             MOVE WK-C-UPD-IFC-ADMIN
099900                              TO WK-T-IFC-ADMIN-STATUS (WK-X-IFC-IDX)
100000         END-IF
100100         IF  WK-C-UPD-IFC-OPER NOT = SPACES
100200             MOVE WK-C-UPD-IFC-OPER
100300                              TO WK-T-IFC-OPER-STATUS (WK-X-IFC-IDX)
100400         END-IF
100500         ADD 1                TO WK-N-STAT-INTERFACES-UPD
100600     END-IF.
100700 D199-UPSERT-INTERFACE-EX.
100800     EXIT.
100900
101000 D110-SEARCH-ONE-INTERFACE.
101100     IF  WK-T-IFC-DEV-ID (WK-X-IFC-IDX) = WK-N-UPD-IFC-DEV-ID
101200       AND WK-T-IFC-NAME (WK-X-IFC-IDX) = WK-C-UPD-IFC-NAME
101300         MOVE WK-X-IFC-IDX    TO WK-N-UPD-IFC-FOUND-IDX
101400     END-IF.
101500 D119-SEARCH-ONE-INTERFACE-EX.
101600     EXIT.
101700
101800*---------------------------------------------------------------*
101900*    D200 - LINK UPSERT (PARAGRAPH C420 REFERENCED IN NWTLNK).  *
102000*    TYPE/CONFIDENCE ARE ALWAYS REFRESHED, THE NOTE IS KEPT     *
102100*    UNLESS THE NEW NOTE IS NON-BLANK.                          *
102200*---------------------------------------------------------------*
102300 D200-UPSERT-LINK.
102400     PERFORM C420-FIND-OR-ADD-LINK
102500        THRU C429-FIND-OR-ADD-LINK-EX.
102600 D299-UPSERT-LINK-EX.
102700     EXIT.
102800
102900 C420-FIND-OR-ADD-LINK.
103000     MOVE ZERO                TO WK-N-UPD-LNK-FOUND-IDX.
103100     SET WK-X-LNK-IDX         TO 1.
103200     PERFORM C421-SEARCH-ONE-LINK
103300        THRU C429-SEARCH-ONE-LINK-EX
103400           VARYING WK-X-LNK-IDX FROM 1 BY 1
103500              UNTIL WK-X-LNK-IDX > WK-N-LNK-TABLE-COUNT
103600                 OR WK-N-UPD-LNK-FOUND-IDX NOT = ZERO.
103700
103800     IF  WK-N-UPD-LNK-FOUND-IDX = ZERO
103900         IF  WK-N-LNK-TABLE-COUNT NOT LESS THAN 3000
104000             MOVE "Y"         TO WK-C-TABLE-FULL-SW
104100             GO TO C429-FIND-OR-ADD-LINK-EX
104200         END-IF
104300         ADD 1                TO WK-N-LNK-TABLE-COUNT
104400         MOVE WK-N-LNK-TABLE-COUNT TO WK-N-UPD-LNK-FOUND-IDX
104500         SET WK-X-LNK-IDX     TO WK-N-UPD-LNK-FOUND-IDX
104600         MOVE WK-C-UPD-LNK-SRC-DEV TO WK-T-LNK-SRC-DEV (WK-X-LNK-IDX)
104700         MOVE WK-C-UPD-LNK-SRC-IF  TO WK-T-LNK-SRC-IF (WK-X-LNK-IDX)
104800         MOVE WK-C-UPD-LNK-DST-DEV TO WK-T-LNK-DST-DEV (WK-X-LNK-IDX)
104900         MOVE WK-C-UPD-LNK-DST-IF  TO WK-T-LNK-DST-IF (WK-X-LNK-IDX)
105000         MOVE SPACES               TO WK-T-LNK-NOTES (WK-X-LNK-IDX)
105100     END-IF.
105200
105300     SET WK-X-LNK-IDX             TO WK-N-UPD-LNK-FOUND-IDX.
105400     MOVE WK-C-UPD-LNK-TYPE       TO WK-T-LNK-TYPE (WK-X-LNK-IDX).
105500     MOVE WK-C-UPD-LNK-CONFIDENCE TO WK-T-LNK-CONFIDENCE (WK-X-LNK-IDX).
105600     IF  WK-C-UPD-LNK-NOTES NOT = SPACES
105700         MOVE WK-C-UPD-LNK-NOTES  TO WK-T-LNK-NOTES (WK-X-LNK-IDX)
105800     END-IF.
105900     ADD 1                        TO WK-N-STAT-LINKS-WRITTEN.
106000 C429-FIND-OR-ADD-LINK-EX.
106100     EXIT.
106200
106300 C421-SEARCH-ONE-LINK.
106400     IF  WK-T-LNK-SRC-DEV (WK-X-LNK-IDX) = WK-C-UPD-LNK-SRC-DEV
106500       AND WK-T-LNK-SRC-IF (WK-X-LNK-IDX) = WK-C-UPD-LNK-SRC-IF
106600       AND WK-T-LNK-DST-DEV (WK-X-LNK-IDX) = WK-C-UPD-LNK-DST-DEV
106700       AND WK-T-LNK-DST-IF (WK-X-LNK-IDX) = WK-C-UPD-LNK-DST-IF
106800         MOVE WK-X-LNK-IDX    TO WK-N-UPD-LNK-FOUND-IDX
106900     END-IF.
107000 C429-SEARCH-ONE-LINK-EX.
107100     EXIT.
107200
107300*---------------------------------------------------------------*
107400*    D300 - TRUNK UPSERT.  MODE/STATUS COALESCE THE SAME WAY AS *
107500*    D100.  LEAVES WK-N-CURRENT-TRK-IDX POINTING AT THE ROW.    *
107600*---------------------------------------------------------------*
107700 D300-UPSERT-TRUNK.
107800     MOVE ZERO                TO WK-N-CURRENT-TRK-IDX.
107900     SET WK-X-TRK-IDX         TO 1.
108000     PERFORM D310-SEARCH-ONE-TRUNK
108100        THRU D319-SEARCH-ONE-TRUNK-EX
108200           VARYING WK-X-TRK-IDX FROM 1 BY 1
108300              UNTIL WK-X-TRK-IDX > WK-N-TRK-TABLE-COUNT
108400                 OR WK-N-CURRENT-TRK-IDX NOT = ZERO.
108500
108600     IF  WK-N-CURRENT-TRK-IDX = ZERO
108700         IF  WK-N-TRK-TABLE-COUNT NOT LESS THAN 300
108800             MOVE "Y"         TO WK-C-TABLE-FULL-SW
108900             GO TO D399-UPSERT-TRUNK-EX
109000         END-IF
109100         ADD 1                TO WK-N-TRK-TABLE-COUNT
109200         MOVE WK-N-TRK-TABLE-COUNT TO WK-N-CURRENT-TRK-IDX
109300         SET WK-X-TRK-IDX     TO WK-N-CURRENT-TRK-IDX
109400         MOVE WK-N-CURRENT-DEV-ID TO WK-T-TRK-DEV-ID (WK-X-TRK-IDX)
109500         MOVE WK-C-UPD-TRK-NAME   TO WK-T-TRK-NAME (WK-X-TRK-IDX)
109600         MOVE ZERO                TO WK-T-TRK-MEMBER-COUNT (WK-X-TRK-IDX)
109700         MOVE SPACES              TO WK-T-TRK-MODE (WK-X-TRK-IDX)
109800                                      WK-T-TRK-OPER-STATUS (WK-X-TRK-IDX)
109900         ADD 1                    TO WK-N-STAT-TRUNKS-CREATED
110000     END-IF.
110100
110200     IF  WK-C-VTRNK-O-TRK-MODE NOT = SPACES
110300         MOVE WK-C-VTRNK-O-TRK-MODE
110400                  TO WK-T-TRK-MODE (WK-N-CURRENT-TRK-IDX)
110500     END-IF.
110600     IF  WK-C-VTRNK-O-TRK-STATUS NOT = SPACES
110700         MOVE WK-C-VTRNK-O-TRK-STATUS
110800                  TO WK-T-TRK-OPER-STATUS (WK-N-CURRENT-TRK-IDX)
110900     END-IF.
111000     MOVE "Y"                 TO WK-C-TRK-OPEN-SW.
111100 D399-UPSERT-TRUNK-EX.
111200     EXIT.
111300
111400 D310-SEARCH-ONE-TRUNK.
111500     IF  WK-T-TRK-DEV-ID (WK-X-TRK-IDX) = WK-N-CURRENT-DEV-ID
111600       AND WK-T-TRK-NAME (WK-X-TRK-IDX) = WK-C-UPD-TRK-NAME
111700         MOVE WK-X-TRK-IDX    TO WK-N-CURRENT-TRK-IDX
111800     END-IF.
111900 D319-SEARCH-ONE-TRUNK-EX.
112000     EXIT.
112100
112200*---------------------------------------------------------------*
112300*    D000 - CLOSE THE TRANSCRIPT AND THE TWO APPEND-ONLY FILES. *
112400*---------------------------------------------------------------*
112500 D000-CLOSE-TRANSCRIPT.
112600     CLOSE TRANLOG.
112700     CLOSE NWTLLD.
112800     CLOSE NWTANO.
112900 D099-CLOSE-TRANSCRIPT-EX.
113000     EXIT.
113100
113200*---------------------------------------------------------------*
113300*    E000 - REWRITE THE FOUR UPDATABLE MASTERS IN FULL.         *
113400*---------------------------------------------------------------*
113500 E000-REWRITE-MASTER-FILES.
113600     OPEN OUTPUT NWTDEV.
113700     SET WK-X-DEV-IDX         TO 1.
113800     PERFORM E100-REWRITE-ONE-DEVICE
113900        THRU E199-REWRITE-ONE-DEVICE-EX
114000           VARYING WK-X-DEV-IDX FROM 1 BY 1
114100              UNTIL WK-X-DEV-IDX > WK-N-DEV-TABLE-COUNT.
114200     CLOSE NWTDEV.
114300
114400     OPEN OUTPUT NWTIFC.
114500     SET WK-X-IFC-IDX         TO 1.
114600     PERFORM E200-REWRITE-ONE-INTERFACE
114700        THRU E299-REWRITE-ONE-INTERFACE-EX
114800           VARYING WK-X-IFC-IDX FROM 1 BY 1
114900              UNTIL WK-X-IFC-IDX > WK-N-IFC-TABLE-COUNT.
115000     CLOSE NWTIFC.
115100
115200     OPEN OUTPUT NWTTRK.
115300     SET WK-X-TRK-IDX         TO 1.
115400     PERFORM E300-REWRITE-ONE-TRUNK
115500        THRU E399-REWRITE-ONE-TRUNK-EX
115600           VARYING WK-X-TRK-IDX FROM 1 BY 1
115700              UNTIL WK-X-TRK-IDX > WK-N-TRK-TABLE-COUNT.
115800     CLOSE NWTTRK.
115900
116000     OPEN OUTPUT NWTLNK.
116100     SET WK-X-LNK-IDX         TO 1.
116200     PERFORM E400-REWRITE-ONE-LINK
116300        THRU E499-REWRITE-ONE-LINK-EX
116400           VARYING WK-X-LNK-IDX FROM 1 BY 1
116500              UNTIL WK-X-LNK-IDX > WK-N-LNK-TABLE-COUNT.
116600     CLOSE NWTLNK.
116700 E099-REWRITE-MASTER-FILES-EX.
116800     EXIT.
116900
117000 E100-REWRITE-ONE-DEVICE.
117100     MOVE SPACES              TO WK-C-NWTDEV-REC.
117200     MOVE WK-T-DEV-ID (WK-X-DEV-IDX)   TO NWTDEV-DEV-ID.
117300     MOVE WK-T-DEV-NAME (WK-X-DEV-IDX) TO NWTDEV-DEV-NAME.
117400     WRITE WK-C-NWTDEV-REC.
117500 E199-REWRITE-ONE-DEVICE-EX.
117600     EXIT.
117700
117800 E200-REWRITE-ONE-INTERFACE.
117900     MOVE SPACES              TO WK-C-NWTIFC-REC.
118000     MOVE WK-T-IFC-DEV-ID (WK-X-IFC-IDX)  TO NWTIFC-IF-DEV-ID.
118100     MOVE WK-T-IFC-NAME (WK-X-IFC-IDX)    TO NWTIFC-IF-NAME.
118200     MOVE WK-T-IFC-DESC (WK-X-IFC-IDX)    TO NWTIFC-IF-DESC.
118300     MOVE WK-T-IFC-ADMIN-STATUS (WK-X-IFC-IDX)
118400                                           TO NWTIFC-IF-ADMIN-STATUS.
118500     MOVE WK-T-IFC-OPER-STATUS (WK-X-IFC-IDX)
118600                                           TO NWTIFC-IF-OPER-STATUS.
118700     WRITE WK-C-NWTIFC-REC.
118800 E299-REWRITE-ONE-INTERFACE-EX.
118900     EXIT.
119000
119100 E300-REWRITE-ONE-TRUNK.
119200     MOVE SPACES              TO WK-C-NWTTRK-REC.
119300     MOVE WK-T-TRK-DEV-ID (WK-X-TRK-IDX)  TO NWTTRK-TRK-DEV-ID.
119400     MOVE WK-T-TRK-NAME (WK-X-TRK-IDX)    TO NWTTRK-TRK-NAME.
119500     MOVE WK-T-TRK-MODE (WK-X-TRK-IDX)    TO NWTTRK-TRK-MODE.
119600     MOVE WK-T-TRK-OPER-STATUS (WK-X-TRK-IDX)
119700                                           TO NWTTRK-TRK-OPER-STATUS.
119800     MOVE WK-T-TRK-MEMBER-COUNT (WK-X-TRK-IDX)
119900                                           TO NWTTRK-TRK-MEMBER-COUNT.
120000     MOVE WK-T-TRK-MEMBERS (WK-X-TRK-IDX) TO NWTTRK-TRK-MEMBERS.
120100     WRITE WK-C-NWTTRK-REC.
120200 E399-REWRITE-ONE-TRUNK-EX.
120300     EXIT.
120400
120500 E400-REWRITE-ONE-LINK.
120600     MOVE SPACES              TO WK-C-NWTLNK-REC.
120700     MOVE WK-T-LNK-SRC-DEV (WK-X-LNK-IDX)    TO NWTLNK-SRC-DEV.
120800     MOVE WK-T-LNK-SRC-IF (WK-X-LNK-IDX)     TO NWTLNK-SRC-IF.
120900     MOVE WK-T-LNK-DST-DEV (WK-X-LNK-IDX)    TO NWTLNK-DST-DEV.
121000     MOVE WK-T-LNK-DST-IF (WK-X-LNK-IDX)     TO NWTLNK-DST-IF.
121100     MOVE WK-T-LNK-TYPE (WK-X-LNK-IDX)       TO NWTLNK-TYPE.
121200     MOVE WK-T-LNK-CONFIDENCE (WK-X-LNK-IDX) TO NWTLNK-CONFIDENCE.
121300     MOVE WK-T-LNK-NOTES (WK-X-LNK-IDX)      TO NWTLNK-NOTES.
121400     WRITE WK-C-NWTLNK-REC.
121500 E499-REWRITE-ONE-LINK-EX.
121600     EXIT.
121700
121800*---------------------------------------------------------------*
121900*    F000 - TELL NTPXAUDT THE IMPORT SUCCEEDED SO THE TOKEN IS  *
122000*    NOT ACCEPTED A SECOND TIME.                                *
122100*---------------------------------------------------------------*
122200 F000-RECORD-IMPORT-AUDIT.
122300     MOVE "W"                     TO WK-C-VAUDT-I-FUNCTION.
122400     MOVE WK-C-CURRENT-DEV-NAME   TO WK-C-VAUDT-I-DEV-NAME.
122500     MOVE WK-C-VIMPT-I-FILE-TOKEN TO WK-C-VAUDT-I-FILE-TOKEN.
122600     MOVE WK-N-VIMPT-I-IMPORT-DATE TO WK-N-VAUDT-I-IMPORT-DATE.
122700     MOVE WK-N-VIMPT-I-IMPORT-TIME TO WK-N-VAUDT-I-IMPORT-TIME.
122800     CALL "NTPXAUDT" USING WK-C-VAUDT-RECORD.
122900     IF  WK-C-VAUDT-O-ERROR-CD NOT = SPACES
123000         MOVE WK-C-VAUDT-O-ERROR-CD  TO WK-C-VIMPT-O-ERROR-CD
123100     END-IF.
123200 F099-RECORD-IMPORT-AUDIT-EX.
123300     EXIT.
123400
123500*---------------------------------------------------------------*
123600*    Z100 - PRINT THE RUN STATISTICS BANNER.                    *
123700*---------------------------------------------------------------*
123800 Z100-PRINT-STATISTICS-REPORT.
123900     DISPLAY "======================================".
124000     DISPLAY "NTPPIMPT RUN STATISTICS - " WK-C-CURRENT-DEV-NAME.
124100     DISPLAY "RUN DATE ................ " WK-N-RUN-DATE.
124200     MOVE WK-N-STAT-FILES-PROCESSED  TO WK-C-STAT-PRINT-VALUE.
124300     DISPLAY "FILES PROCESSED ......... " WK-C-STAT-PRINT-VALUE.
124400     MOVE WK-N-STAT-FILES-SKIPPED    TO WK-C-STAT-PRINT-VALUE.
124500     DISPLAY "FILES SKIPPED (DUP) ..... " WK-C-STAT-PRINT-VALUE.
124600     MOVE WK-N-STAT-DEVICES-CREATED  TO WK-C-STAT-PRINT-VALUE.
124700     DISPLAY "DEVICES CREATED ......... " WK-C-STAT-PRINT-VALUE.
124800     MOVE WK-N-STAT-LLDP-RECORDS     TO WK-C-STAT-PRINT-VALUE.
124900     DISPLAY "LLDP RECORDS APPENDED ... " WK-C-STAT-PRINT-VALUE.
125000     MOVE WK-N-STAT-TRUNKS-CREATED   TO WK-C-STAT-PRINT-VALUE.
125100     DISPLAY "TRUNKS CREATED .......... " WK-C-STAT-PRINT-VALUE.
125200     MOVE WK-N-STAT-INTERFACES-UPD   TO WK-C-STAT-PRINT-VALUE.
125300     DISPLAY "INTERFACES UPSERTED ..... " WK-C-STAT-PRINT-VALUE.
125400     MOVE WK-N-STAT-STP-BLOCKED-PORTS TO WK-C-STAT-PRINT-VALUE.
125500     DISPLAY "STP BLOCKED PORTS ....... " WK-C-STAT-PRINT-VALUE.
125600     MOVE WK-N-STAT-LINKS-WRITTEN    TO WK-C-STAT-PRINT-VALUE.
125700     DISPLAY "LINKS WRITTEN ........... " WK-C-STAT-PRINT-VALUE.
125800     DISPLAY "======================================".
125900 Z199-PRINT-STATISTICS-REPORT-EX.
126000     EXIT.
126100
126200*---------------------------------------------------------------*
126300 Z000-END-PROGRAM-ROUTINE.
126400*---------------------------------------------------------------*
126500     CONTINUE.
126600*---------------------------------------------------------------*
126700 Z099-END-PROGRAM-ROUTINE-EX.
126800*---------------------------------------------------------------*
126900     EXIT.
127000
127100******************************************************************
127200*************** END OF PROGRAM SOURCE - NTPPIMPT ***************
127300******************************************************************
