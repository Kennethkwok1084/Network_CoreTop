000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPPANOM.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   30 NOV 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  OVERNIGHT ANOMALY PASS.  RUNS AFTER ALL OF THE
001200*               NIGHT'S TRANSCRIPTS HAVE BEEN THROUGH NTPPIMPT
001300*               AND CHECKS THE WHOLE ESTATE FOR THREE THINGS
001400*               THAT A SINGLE-FILE IMPORT CANNOT SEE ON ITS OWN -
001500*               AN INTERFACE THAT HEARS FROM MORE THAN ONE
001600*               NEIGHBOR (SUSPECT_LOOP), A DEVICE WHOSE LLDP
001700*               FEED IS MOSTLY BLANK OR DASHED-OUT NEIGHBOR
001800*               NAMES (SUSPECT_MIXED_LINK), AND AN ETH-TRUNK
001900*               WHOSE MEMBERS DISAGREE ON WHO IS ON THE OTHER
002000*               END (TRUNK_INCONSISTENT).  APPENDS TO NWTANO.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* NT016D RJH    30/11/1995 - NETTOPO PROJECT INITIAL VERSION -
002600*                            RAISED ALONGSIDE ANO-SEVERITY SO
002700*                            NOC COULD START FILTERING "info"
002800*                            OUT OF THE MORNING RUN.
002900*----------------------------------------------------------------*
003000* NT021Q RJH    11/07/1996 - SUSPECT_MIXED_LINK ADDED AFTER A BAD
003100*                            LLDP AGENT ON THE ACCESS SWITCHES
003200*                            WAS FOUND REPORTING "----" AS THE
003300*                            NEIGHBOR NAME ON HALF ITS PORTS.
003400*----------------------------------------------------------------*
003500* NT026Y KLT    14/10/1998 - Y2K REVIEW - NO DATE ARITHMETIC IN
003600*                            THIS PROGRAM, NO CHANGE REQUIRED.
003700*----------------------------------------------------------------*
003800* NT031H SGO    06/06/2000 - TRUNK_INCONSISTENT NOW SKIPS TRUNKS
003900*                            WITH NO MEMBERS REGISTERED - THESE
004000*                            WERE SHOWING UP AS FALSE ERRORS
004100*                            WHEN A TRUNK WAS CONFIGURED BUT NOT
004200*                            YET CABLED.
004300*----------------------------------------------------------------*
004320* NT053C SGO    22/05/2007 - PR#6288 - ADDED A PROGRESS DISPLAY
004340*                            EVERY 250 DEVICES AND A RUNNING
004350*                            ANOMALY-WRITTEN COUNT ON THE END-OF-
004360*                            RUN REPORT - TWO NEW STANDALONE
004370*                            77-LEVEL COUNTERS.
004380*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                    C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT NWTDEV   ASSIGN TO DATABASE-NWTDEV
005700            ORGANIZATION      IS SEQUENTIAL
005800            ACCESS MODE       IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100     SELECT NWTTRK   ASSIGN TO DATABASE-NWTTRK
006200            ORGANIZATION      IS SEQUENTIAL
006300            ACCESS MODE       IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600     SELECT NWTLLD   ASSIGN TO DATABASE-NWTLLD
006700            ORGANIZATION      IS SEQUENTIAL
006800            ACCESS MODE       IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100     SELECT NWTANO   ASSIGN TO DATABASE-NWTANO
007200            ORGANIZATION      IS SEQUENTIAL
007300            ACCESS MODE       IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500
007600 EJECT
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100**************
008200 FD  NWTDEV
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS WK-C-NWTDEV-REC.
008500 01  WK-C-NWTDEV-REC.
008600     COPY NWTDEV.
008700
008800 FD  NWTTRK
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-C-NWTTRK-REC.
009100 01  WK-C-NWTTRK-REC.
009200     COPY NWTTRK.
009300
009400 FD  NWTLLD
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS WK-C-NWTLLD-REC.
009700 01  WK-C-NWTLLD-REC.
009800     COPY NWTLLD.
009900
010000 FD  NWTANO
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WK-C-NWTANO-REC.
010300 01  WK-C-NWTANO-REC.
010400     COPY NWTANO.
010500
010600*************************
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER              PIC X(24)  VALUE
011000     "** PROGRAM NTPPANOM **".
011100
011110*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, SO A DUMP OF   *  NT053C
011120*    ONE DOESN'T CARRY THE OTHERS ALONG WITH IT.                 *  NT053C
011130 77  WK-N-ANOM-SCAN-IDX        PIC 9(05) COMP VALUE ZERO.          NT053C
011140 77  WK-N-ANOM-RAISED-COUNT    PIC 9(05) COMP VALUE ZERO.          NT053C
011200     COPY NTPCMWS.
011300
011400 01  WK-N-RUN-STATISTICS.
011500     05  WK-N-STAT-DEVICES-SCANNED   PIC 9(05) COMP.
011600     05  WK-N-STAT-SUSPECT-LOOP      PIC 9(05) COMP.
011700     05  WK-N-STAT-SUSPECT-MIXED     PIC 9(05) COMP.
011800     05  WK-N-STAT-TRUNK-INCONSIST   PIC 9(05) COMP.
011900
012000*---------------------------------------------------------------*
012100*    IN-MEMORY COPIES OF THE MASTERS THIS PASS READS.           *
012200*---------------------------------------------------------------*
012300 01  WK-T-DEVICE-TABLE.
012400     05  WK-N-DEV-TABLE-COUNT     PIC 9(05) COMP.
012500     05  WK-T-DEV-ENTRY OCCURS 300 TIMES
012600                           INDEXED BY WK-X-DEV-IDX.
012700         10  WK-T-DEV-ID          PIC 9(05).
012800         10  WK-T-DEV-NAME        PIC X(30).
012900         10  FILLER               PIC X(05).
013000
013100 01  WK-T-TRUNK-TABLE.
013200     05  WK-N-TRK-TABLE-COUNT     PIC 9(05) COMP.
013300     05  WK-T-TRK-ENTRY OCCURS 300 TIMES
013400                           INDEXED BY WK-X-TRK-IDX.
013500         10  WK-T-TRK-DEV-ID      PIC 9(05).
013600         10  WK-T-TRK-NAME        PIC X(30).
013700         10  WK-T-TRK-MEMBER-COUNT PIC 9(02).
013800         10  WK-T-TRK-MEMBERS OCCURS 16 TIMES
013900                           INDEXED BY WK-X-MBR-IDX
014000                                  PIC X(30).
014100         10  WK-T-TRK-MEMBERS-R REDEFINES WK-T-TRK-MEMBERS.
014200             15  WK-T-TRK-MEMBER-1ST PIC X(30).
014300             15  FILLER           PIC X(450).
014400         10  FILLER               PIC X(03).
014500
014600 01  WK-T-LLD-TABLE.
014700     05  WK-N-LLD-TABLE-COUNT     PIC 9(05) COMP.
014800     05  WK-T-LLD-ENTRY OCCURS 6000 TIMES
014900                           INDEXED BY WK-X-LLD-IDX
015000                                      WK-X-LLD2-IDX.
015100         10  WK-T-LLD-DEV-ID      PIC 9(05).
015200         10  WK-T-LLD-LOCAL-IF    PIC X(30).
015300         10  WK-T-LLD-NBR-DEV     PIC X(30).
015400         10  FILLER               PIC X(05).
015500
015600*---------------------------------------------------------------*
015700*    SEEN-INTERFACE LIST - RESET FOR EACH DEVICE, STOPS THE     *
015800*    SUSPECT_LOOP CHECK RAISING THE SAME INTERFACE TWICE.       *
015900*---------------------------------------------------------------*
016000 01  WK-T-SEEN-IF-TABLE.
016100     05  WK-N-SEEN-IF-COUNT       PIC 9(03) COMP.
016200     05  WK-T-SEEN-IF OCCURS 200 TIMES
016300                           INDEXED BY WK-X-SEEN-IDX
016400                                  PIC X(30).
016500     05  WK-T-SEEN-IF-1ST REDEFINES WK-T-SEEN-IF.
016600         10  FILLER               PIC X(30).
016700         10  FILLER               PIC X(5970).
016800
016900*---------------------------------------------------------------*
017000*    DISTINCT-NEIGHBOR ACCUMULATOR - REUSED BY C100 AND C300.   *
017100*---------------------------------------------------------------*
017200 01  WK-T-DISTINCT-TABLE.
017300     05  WK-N-DISTINCT-COUNT      PIC 9(03) COMP.
017400     05  WK-T-DISTINCT-NBR OCCURS 50 TIMES
017500                           INDEXED BY WK-X-DIST-IDX
017600                                  PIC X(30).
017700
017800*---------------------------------------------------------------*
017900*    CHARACTER-VIEW OF A NEIGHBOR NAME - USED BY THE INVALID-   *
018000*    NEIGHBOR TEST IN SUSPECT_MIXED_LINK.                       *
018100*---------------------------------------------------------------*
018200 01  WK-C-MIXED-SCAN-AREA.
018300     05  WK-C-MIXED-SCAN-FIELD    PIC X(30).
018400 01  WK-C-MIXED-SCAN-CHARS REDEFINES WK-C-MIXED-SCAN-AREA.
018500     05  WK-C-MIXED-SCAN-CHAR OCCURS 30 TIMES
018600                           INDEXED BY WK-X-CHR-IDX
018700                                  PIC X(01).
018800
018900 01  WK-C-INVALID-NBR-SW          PIC X(01).
019000     88  WK-C-NBR-IS-INVALID              VALUE "Y".
019100
019200 01  WK-C-SEEN-FOUND-SW           PIC X(01).
019300     88  WK-C-SEEN-FOUND                  VALUE "Y".
019400 01  WK-C-DIST-FOUND-SW           PIC X(01).
019500     88  WK-C-DIST-FOUND                  VALUE "Y".
019600
019700*---------------------------------------------------------------*
019800*    SUSPECT_MIXED_LINK WORK COUNTERS - INTEGER COMPARE ONLY,   *
019900*    NO FLOATING POINT ANYWHERE IN THE RATIO TEST.              *
020000*---------------------------------------------------------------*
020100 01  WK-N-MIXED-WORK.
020200     05  WK-N-MIXED-TOTAL         PIC 9(05) COMP.
020300     05  WK-N-MIXED-INVALID       PIC 9(05) COMP.
020400 01  WK-N-MIXED-RATIO             PIC 9V99.
020500 01  WK-C-MIXED-RATIO-PRINT       PIC 9.99.
020600
020700 01  WK-C-DETAIL-WORK             PIC X(120).
020800 01  WK-C-COUNT-PRINT             PIC ZZ9.
020900
021000*****************
021100* NO LINKAGE - NTPPANOM IS A STANDALONE OVERNIGHT BATCH STEP.
021200*****************
021300
021400 EJECT
021500***********************
021600 PROCEDURE DIVISION.
021700***********************
021800 MAIN-MODULE.
021900     INITIALIZE               WK-N-RUN-STATISTICS.
022000     PERFORM A100-LOAD-DEVICES
022100        THRU A199-LOAD-DEVICES-EX.
022200     PERFORM A200-LOAD-TRUNKS
022300        THRU A299-LOAD-TRUNKS-EX.
022400     PERFORM A300-LOAD-LLDP-RECORDS
022500        THRU A399-LOAD-LLDP-RECORDS-EX.
022600
022700     OPEN EXTEND NWTANO.
022800     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS = "35"
022900         OPEN OUTPUT NWTANO
023000     END-IF.
023100     IF  NOT WK-C-SUCCESSFUL
023200         DISPLAY "NTPPANOM - OPEN FILE ERROR - NWTANO"
023300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400         GO TO Z000-END-PROGRAM-ROUTINE
023500     END-IF.
023600
023700     SET WK-X-DEV-IDX          TO 1.
023800     PERFORM B000-PROCESS-ONE-DEVICE
023900        THRU B099-PROCESS-ONE-DEVICE-EX
024000           VARYING WK-X-DEV-IDX FROM 1 BY 1
024100              UNTIL WK-X-DEV-IDX > WK-N-DEV-TABLE-COUNT.
024200
024300     CLOSE NWTANO.
024400     PERFORM Z100-PRINT-STATISTICS-REPORT
024500        THRU Z199-PRINT-STATISTICS-REPORT-EX.
024600
024700     PERFORM Z000-END-PROGRAM-ROUTINE
024800        THRU Z099-END-PROGRAM-ROUTINE-EX.
024900     STOP RUN.
025000
025100*---------------------------------------------------------------*
025200*    A100/A200/A300 - LOAD THE THREE MASTERS THIS PASS READS.   *
025300*---------------------------------------------------------------*
025400 A100-LOAD-DEVICES.
025500     MOVE ZERO                TO WK-N-DEV-TABLE-COUNT.
025600     OPEN INPUT NWTDEV.
025700     IF  WK-C-SUCCESSFUL
025800         MOVE "N"             TO WK-C-EOF-SW
025900         PERFORM A110-LOAD-ONE-DEVICE
026000            THRU A119-LOAD-ONE-DEVICE-EX
026100               UNTIL WK-C-AT-EOF
026200         CLOSE NWTDEV
026300     END-IF.
026400 A199-LOAD-DEVICES-EX.
026500     EXIT.
026600
026700 A110-LOAD-ONE-DEVICE.
026800     READ NWTDEV.
026900     IF  WK-C-END-OF-FILE
027000         MOVE "Y"             TO WK-C-EOF-SW
027100         GO TO A119-LOAD-ONE-DEVICE-EX
027200     END-IF.
027300     ADD 1                    TO WK-N-DEV-TABLE-COUNT.
027400     SET WK-X-DEV-IDX         TO WK-N-DEV-TABLE-COUNT.
027500     MOVE NWTDEV-DEV-ID       TO WK-T-DEV-ID (WK-X-DEV-IDX).
027600     MOVE NWTDEV-DEV-NAME     TO WK-T-DEV-NAME (WK-X-DEV-IDX).
027700 A119-LOAD-ONE-DEVICE-EX.
027800     EXIT.
027900
028000 A200-LOAD-TRUNKS.
028100     MOVE ZERO                TO WK-N-TRK-TABLE-COUNT.
028200     OPEN INPUT NWTTRK.
028300     IF  WK-C-SUCCESSFUL
028400         MOVE "N"             TO WK-C-EOF-SW
028500         PERFORM A210-LOAD-ONE-TRUNK
028600            THRU A219-LOAD-ONE-TRUNK-EX
028700               UNTIL WK-C-AT-EOF
028800         CLOSE NWTTRK
028900     END-IF.
029000 A299-LOAD-TRUNKS-EX.
029100     EXIT.
029200
029300 A210-LOAD-ONE-TRUNK.
029400     READ NWTTRK.
029500     IF  WK-C-END-OF-FILE
029600         MOVE "Y"             TO WK-C-EOF-SW
029700         GO TO A219-LOAD-ONE-TRUNK-EX
029800     END-IF.
029900     ADD 1                    TO WK-N-TRK-TABLE-COUNT.
030000     SET WK-X-TRK-IDX         TO WK-N-TRK-TABLE-COUNT.
030100     MOVE NWTTRK-TRK-DEV-ID   TO WK-T-TRK-DEV-ID (WK-X-TRK-IDX).
030200     MOVE NWTTRK-TRK-NAME     TO WK-T-TRK-NAME (WK-X-TRK-IDX).
030300     MOVE NWTTRK-TRK-MEMBER-COUNT
030400                              TO WK-T-TRK-MEMBER-COUNT (WK-X-TRK-IDX).
030500     MOVE NWTTRK-TRK-MEMBERS  TO WK-T-TRK-MEMBERS (WK-X-TRK-IDX).
030600 A219-LOAD-ONE-TRUNK-EX.
030700     EXIT.
030800
030900 A300-LOAD-LLDP-RECORDS.
031000     MOVE ZERO                TO WK-N-LLD-TABLE-COUNT.
031100     OPEN INPUT NWTLLD.
031200     IF  WK-C-SUCCESSFUL
031300         MOVE "N"             TO WK-C-EOF-SW
031400         PERFORM A310-LOAD-ONE-LLD-RECORD
031500            THRU A319-LOAD-ONE-LLD-RECORD-EX
031600               UNTIL WK-C-AT-EOF
031700         CLOSE NWTLLD
031800     END-IF.
031900 A399-LOAD-LLDP-RECORDS-EX.
032000     EXIT.
032100
032200 A310-LOAD-ONE-LLD-RECORD.
032300     READ NWTLLD.
032400     IF  WK-C-END-OF-FILE
032500         MOVE "Y"             TO WK-C-EOF-SW
032600         GO TO A319-LOAD-ONE-LLD-RECORD-EX
032700     END-IF.
032800     IF  WK-N-LLD-TABLE-COUNT NOT LESS THAN 6000
032900         MOVE "Y"             TO WK-C-TABLE-FULL-SW
033000         GO TO A319-LOAD-ONE-LLD-RECORD-EX
033100     END-IF.
033200     ADD 1                    TO WK-N-LLD-TABLE-COUNT.
033300     SET WK-X-LLD-IDX         TO WK-N-LLD-TABLE-COUNT.
033400     MOVE NWTLLD-DEV-ID       TO WK-T-LLD-DEV-ID (WK-X-LLD-IDX).
033500     MOVE NWTLLD-LOCAL-IF     TO WK-T-LLD-LOCAL-IF (WK-X-LLD-IDX).
033600     MOVE NWTLLD-NBR-DEV      TO WK-T-LLD-NBR-DEV (WK-X-LLD-IDX).
033700 A319-LOAD-ONE-LLD-RECORD-EX.
033800     EXIT.
033900
034000*---------------------------------------------------------------*
034100*    B000 - RUN ALL THREE RULES AGAINST ONE DEVICE.             *
034200*---------------------------------------------------------------*
034300 B000-PROCESS-ONE-DEVICE.
034400     ADD 1                    TO WK-N-STAT-DEVICES-SCANNED.
034500     MOVE ZERO                TO WK-N-SEEN-IF-COUNT.
034520*    PLAIN NUMERIC COPY OF THE OUTER SCAN POSITION - THE           NT053C
034540*    INDEXED-BY SUBSCRIPT CAN'T BE MOVED TO A DISPLAY LINE.        NT053C
034560     SET WK-N-ANOM-SCAN-IDX   TO WK-X-DEV-IDX.                     NT053C
034580     IF  (WK-N-ANOM-SCAN-IDX / 250) * 250 = WK-N-ANOM-SCAN-IDX     NT053C
034590         DISPLAY "NTPPANOM - PROGRESS - DEVICE "                  NT053C
034592                 WK-N-ANOM-SCAN-IDX " OF " WK-N-DEV-TABLE-COUNT    NT053C
034594     END-IF.                                                       NT053C
034600
034700     PERFORM C100-SUSPECT-LOOP
034800        THRU C199-SUSPECT-LOOP-EX
034900           VARYING WK-X-LLD-IDX FROM 1 BY 1
035000              UNTIL WK-X-LLD-IDX > WK-N-LLD-TABLE-COUNT.
035100
035200     PERFORM C200-SUSPECT-MIXED-LINK
035300        THRU C299-SUSPECT-MIXED-LINK-EX.
035400
035500     SET WK-X-TRK-IDX         TO 1.
035600     PERFORM C300-TRUNK-INCONSISTENT
035700        THRU C399-TRUNK-INCONSISTENT-EX
035800           VARYING WK-X-TRK-IDX FROM 1 BY 1
035900              UNTIL WK-X-TRK-IDX > WK-N-TRK-TABLE-COUNT.
036000 B099-PROCESS-ONE-DEVICE-EX.
036100     EXIT.
036200
036300*---------------------------------------------------------------*
036400*    C100 - SUSPECT_LOOP.  FOR EACH LOCAL INTERFACE OF THIS     *
036500*    DEVICE NOT ALREADY SEEN, COUNT DISTINCT NEIGHBOR DEVICES.  *
036600*---------------------------------------------------------------*
036700 C100-SUSPECT-LOOP.
036800     IF  WK-T-LLD-DEV-ID (WK-X-LLD-IDX) NOT =
036900                 WK-T-DEV-ID (WK-X-DEV-IDX)
037000         GO TO C199-SUSPECT-LOOP-EX
037100     END-IF.
037200
037300     MOVE "N"                 TO WK-C-SEEN-FOUND-SW.
037400     SET WK-X-SEEN-IDX        TO 1.
037500     PERFORM C110-CHECK-SEEN
037600        THRU C119-CHECK-SEEN-EX
037700           VARYING WK-X-SEEN-IDX FROM 1 BY 1
037800              UNTIL WK-X-SEEN-IDX > WK-N-SEEN-IF-COUNT
037900                 OR WK-C-SEEN-FOUND.
038000     IF  WK-C-SEEN-FOUND
038100         GO TO C199-SUSPECT-LOOP-EX
038200     END-IF.
038300
038400     IF  WK-N-SEEN-IF-COUNT LESS THAN 200
038500         ADD 1                TO WK-N-SEEN-IF-COUNT
038600         SET WK-X-SEEN-IDX    TO WK-N-SEEN-IF-COUNT
038700         MOVE WK-T-LLD-LOCAL-IF (WK-X-LLD-IDX)
038800                              TO WK-T-SEEN-IF (WK-X-SEEN-IDX)
038900     END-IF.
039000
039100     MOVE ZERO                TO WK-N-DISTINCT-COUNT.
039200     SET WK-X-LLD2-IDX        TO 1.
039300     PERFORM C120-COLLECT-DISTINCT-NBR
039400        THRU C129-COLLECT-DISTINCT-NBR-EX
039500           VARYING WK-X-LLD2-IDX FROM 1 BY 1
039600              UNTIL WK-X-LLD2-IDX > WK-N-LLD-TABLE-COUNT.
039700
039800     IF  WK-N-DISTINCT-COUNT > 1
039900         ADD 1                TO WK-N-STAT-SUSPECT-LOOP
040000         MOVE WK-N-DISTINCT-COUNT TO WK-C-COUNT-PRINT
040100         STRING "INTERFACE " DELIMITED BY SIZE
040200                WK-T-LLD-LOCAL-IF (WK-X-LLD-IDX) DELIMITED BY "  "
040300                " HAS " DELIMITED BY SIZE
040400                WK-C-COUNT-PRINT DELIMITED BY SIZE
040500                " DISTINCT NEIGHBOR DEVICES" DELIMITED BY SIZE
040600                INTO WK-C-DETAIL-WORK
040700         END-STRING
040800         MOVE WK-T-DEV-ID (WK-X-DEV-IDX) TO NWTANO-DEV-ID
040900         MOVE "suspect_loop"  TO NWTANO-TYPE
041000         MOVE "warning"       TO NWTANO-SEVERITY
041100         MOVE WK-C-DETAIL-WORK TO NWTANO-DETAIL
041200         WRITE WK-C-NWTANO-REC
041250         ADD 1                TO WK-N-ANOM-RAISED-COUNT             NT053C
041300     END-IF.
041400 C199-SUSPECT-LOOP-EX.
041500     EXIT.
041600
041700 C110-CHECK-SEEN.
041800     IF  WK-T-SEEN-IF (WK-X-SEEN-IDX) =
041900                 WK-T-LLD-LOCAL-IF (WK-X-LLD-IDX)
042000         MOVE "Y"             TO WK-C-SEEN-FOUND-SW
042100     END-IF.
042200 C119-CHECK-SEEN-EX.
042300     EXIT.
042400
042500*    C120 SCANS THE WHOLE LLD TABLE WITH ITS OWN CURSOR
042600*    (WK-X-LLD2-IDX) SO IT NEVER DISTURBS THE OUTER SCAN
042700*    THAT C100 IS RUNNING OVER WK-X-LLD-IDX.
042800 C120-COLLECT-DISTINCT-NBR.
042900     IF  WK-T-LLD-DEV-ID (WK-X-LLD2-IDX) NOT =
043000                 WK-T-DEV-ID (WK-X-DEV-IDX)
043100       OR WK-T-LLD-LOCAL-IF (WK-X-LLD2-IDX) NOT =
043200                 WK-T-SEEN-IF (WK-X-SEEN-IDX)
043300         GO TO C129-COLLECT-DISTINCT-NBR-EX
043400     END-IF.
043500     MOVE "N"                 TO WK-C-DIST-FOUND-SW.
043600     SET WK-X-DIST-IDX        TO 1.
043700     PERFORM C122-CHECK-DISTINCT-2
043800        THRU C129-CHECK-DISTINCT-2-EX
043900           VARYING WK-X-DIST-IDX FROM 1 BY 1
044000              UNTIL WK-X-DIST-IDX > WK-N-DISTINCT-COUNT
044100                 OR WK-C-DIST-FOUND.
044200     IF  NOT WK-C-DIST-FOUND AND WK-N-DISTINCT-COUNT LESS THAN 50
044300         ADD 1                TO WK-N-DISTINCT-COUNT
044400         SET WK-X-DIST-IDX    TO WK-N-DISTINCT-COUNT
044500         MOVE WK-T-LLD-NBR-DEV (WK-X-LLD2-IDX)
044600                              TO WK-T-DISTINCT-NBR (WK-X-DIST-IDX)
044700     END-IF.
044800 C129-COLLECT-DISTINCT-NBR-EX.
044900     EXIT.
045000
045100 C122-CHECK-DISTINCT-2.
045200     IF  WK-T-DISTINCT-NBR (WK-X-DIST-IDX) =
045300                 WK-T-LLD-NBR-DEV (WK-X-LLD2-IDX)
045400         MOVE "Y"             TO WK-C-DIST-FOUND-SW
045500     END-IF.
045600 C129-CHECK-DISTINCT-2-EX.
045700     EXIT.
045800
045900 C121-CHECK-DISTINCT.
046000     IF  WK-T-DISTINCT-NBR (WK-X-DIST-IDX) =
046100                 WK-T-LLD-NBR-DEV (WK-X-LLD-IDX)
046200         MOVE "Y"             TO WK-C-DIST-FOUND-SW
046300     END-IF.
046400 C129-CHECK-DISTINCT-EX.
046500     EXIT.
046600
046700*---------------------------------------------------------------*
046800*    C200 - SUSPECT_MIXED_LINK.  OVER ALL OF THIS DEVICE'S      *
046900*    LLDP RECORDS, COUNT HOW MANY HAVE AN INVALID (BLANK /      *
047000*    DASH-OR-UNDERSCORE-ONLY) NEIGHBOR NAME.                    *
047100*---------------------------------------------------------------*
047200 C200-SUSPECT-MIXED-LINK.
047300     MOVE ZERO                TO WK-N-MIXED-TOTAL
047400                                  WK-N-MIXED-INVALID.
047500     SET WK-X-LLD-IDX         TO 1.
047600     PERFORM C210-TALLY-ONE-LLD
047700        THRU C219-TALLY-ONE-LLD-EX
047800           VARYING WK-X-LLD-IDX FROM 1 BY 1
047900              UNTIL WK-X-LLD-IDX > WK-N-LLD-TABLE-COUNT.
048000
048100     IF  WK-N-MIXED-TOTAL > ZERO
048200       AND WK-N-MIXED-INVALID * 100 > WK-N-MIXED-TOTAL * 50
048300         ADD 1                TO WK-N-STAT-SUSPECT-MIXED
048400         COMPUTE WK-N-MIXED-RATIO ROUNDED =
048500                 WK-N-MIXED-INVALID / WK-N-MIXED-TOTAL
048600         MOVE WK-N-MIXED-RATIO TO WK-C-MIXED-RATIO-PRINT
048700         STRING "TOTAL=" DELIMITED BY SIZE
048800                WK-N-MIXED-TOTAL DELIMITED BY SIZE
048900                " INVALID=" DELIMITED BY SIZE
049000                WK-N-MIXED-INVALID DELIMITED BY SIZE
049100                " RATIO=" DELIMITED BY SIZE
049200                WK-C-MIXED-RATIO-PRINT DELIMITED BY SIZE
049300                INTO WK-C-DETAIL-WORK
049400         END-STRING
049500         MOVE WK-T-DEV-ID (WK-X-DEV-IDX) TO NWTANO-DEV-ID
049600         MOVE "suspect_mixed_link" TO NWTANO-TYPE
049700         MOVE "warning"       TO NWTANO-SEVERITY
049800         MOVE WK-C-DETAIL-WORK TO NWTANO-DETAIL
049900         WRITE WK-C-NWTANO-REC
049950         ADD 1                TO WK-N-ANOM-RAISED-COUNT             NT053C
050000     END-IF.
050100 C299-SUSPECT-MIXED-LINK-EX.
050200     EXIT.
050300
050400 C210-TALLY-ONE-LLD.
050500     IF  WK-T-LLD-DEV-ID (WK-X-LLD-IDX) NOT =
050600                 WK-T-DEV-ID (WK-X-DEV-IDX)
050700         GO TO C219-TALLY-ONE-LLD-EX
050800     END-IF.
050900     ADD 1                    TO WK-N-MIXED-TOTAL.
051000     MOVE WK-T-LLD-NBR-DEV (WK-X-LLD-IDX) TO WK-C-MIXED-SCAN-FIELD.
051100     PERFORM C220-CHECK-INVALID-NBR
051200        THRU C229-CHECK-INVALID-NBR-EX.
051300     IF  WK-C-NBR-IS-INVALID
051400         ADD 1                TO WK-N-MIXED-INVALID
051500     END-IF.
051600 C219-TALLY-ONE-LLD-EX.
051700     EXIT.
051800
051900*---------------------------------------------------------------*
052000*    C220 - A NEIGHBOR NAME IS INVALID WHEN IT HAS NO CHARACTER *
052100*    OTHER THAN SPACE, "-" OR "_" ANYWHERE IN THE 30 BYTES.     *
052200*---------------------------------------------------------------*
052300 C220-CHECK-INVALID-NBR.
052400     MOVE "Y"                 TO WK-C-INVALID-NBR-SW.
052500     SET WK-X-CHR-IDX         TO 1.
052600     PERFORM C221-CHECK-ONE-CHAR
052700        THRU C229-CHECK-ONE-CHAR-EX
052800           VARYING WK-X-CHR-IDX FROM 1 BY 1
052900              UNTIL WK-X-CHR-IDX > 30
053000                 OR NOT WK-C-NBR-IS-INVALID.
053100 C229-CHECK-INVALID-NBR-EX.
053200     EXIT.
053300
053400 C221-CHECK-ONE-CHAR.
053500     IF  WK-C-MIXED-SCAN-CHAR (WK-X-CHR-IDX) NOT = SPACE
053600       AND WK-C-MIXED-SCAN-CHAR (WK-X-CHR-IDX) NOT = "-"
053700       AND WK-C-MIXED-SCAN-CHAR (WK-X-CHR-IDX) NOT = "_"
053800         MOVE "N"             TO WK-C-INVALID-NBR-SW
053900     END-IF.
054000 C229-CHECK-ONE-CHAR-EX.
054100     EXIT.
054200
054300*---------------------------------------------------------------*
054400*    C300 - TRUNK_INCONSISTENT.  A TRUNK WITH NO MEMBERS IS     *
054500*    SKIPPED.  OTHERWISE COLLECT DISTINCT NEIGHBOR DEVICES      *
054600*    SEEN ON ANY MEMBER INTERFACE'S LLDP RECORDS.                *
054700*---------------------------------------------------------------*
054800 C300-TRUNK-INCONSISTENT.
054900     IF  WK-T-TRK-DEV-ID (WK-X-TRK-IDX) NOT =
055000                 WK-T-DEV-ID (WK-X-DEV-IDX)
055100       OR WK-T-TRK-MEMBER-COUNT (WK-X-TRK-IDX) = ZERO
055200         GO TO C399-TRUNK-INCONSISTENT-EX
055300     END-IF.
055400
055500     MOVE ZERO                TO WK-N-DISTINCT-COUNT.
055600     SET WK-X-MBR-IDX         TO 1.
055700     PERFORM C310-SCAN-ONE-MEMBER
055800        THRU C319-SCAN-ONE-MEMBER-EX
055900           VARYING WK-X-MBR-IDX FROM 1 BY 1
056000              UNTIL WK-X-MBR-IDX >
056100                 WK-T-TRK-MEMBER-COUNT (WK-X-TRK-IDX).
056200
056300     IF  WK-N-DISTINCT-COUNT > 1
056400         ADD 1                TO WK-N-STAT-TRUNK-INCONSIST
056500         MOVE WK-N-DISTINCT-COUNT TO WK-C-COUNT-PRINT
056600         STRING "TRUNK " DELIMITED BY SIZE
056700                WK-T-TRK-NAME (WK-X-TRK-IDX) DELIMITED BY "  "
056800                " MEMBERS SEE " DELIMITED BY SIZE
056900                WK-C-COUNT-PRINT DELIMITED BY SIZE
057000                " DISTINCT NEIGHBOR DEVICES" DELIMITED BY SIZE
057100                INTO WK-C-DETAIL-WORK
057200         END-STRING
057300         MOVE WK-T-DEV-ID (WK-X-DEV-IDX) TO NWTANO-DEV-ID
057400         MOVE "trunk_inconsistent" TO NWTANO-TYPE
057500         MOVE "error"         TO NWTANO-SEVERITY
057600         MOVE WK-C-DETAIL-WORK TO NWTANO-DETAIL
057700         WRITE WK-C-NWTANO-REC
057750         ADD 1                TO WK-N-ANOM-RAISED-COUNT             NT053C
057800     END-IF.
057900 C399-TRUNK-INCONSISTENT-EX.
058000     EXIT.
058100
058200 C310-SCAN-ONE-MEMBER.
058300     SET WK-X-LLD-IDX         TO 1.
058400     PERFORM C320-SCAN-MEMBER-LLD
058500        THRU C329-SCAN-MEMBER-LLD-EX
058600           VARYING WK-X-LLD-IDX FROM 1 BY 1
058700              UNTIL WK-X-LLD-IDX > WK-N-LLD-TABLE-COUNT.
058800 C319-SCAN-ONE-MEMBER-EX.
058900     EXIT.
059000
059100 C320-SCAN-MEMBER-LLD.
059200     IF  WK-T-LLD-DEV-ID (WK-X-LLD-IDX) NOT =
059300                 WK-T-DEV-ID (WK-X-DEV-IDX)
059400       OR WK-T-LLD-LOCAL-IF (WK-X-LLD-IDX) NOT =
059500                 WK-T-TRK-MEMBERS (WK-X-TRK-IDX WK-X-MBR-IDX)
059600         GO TO C329-SCAN-MEMBER-LLD-EX
059700     END-IF.
059800     MOVE "N"                 TO WK-C-DIST-FOUND-SW.
059900     SET WK-X-DIST-IDX        TO 1.
060000     PERFORM C121-CHECK-DISTINCT
060100        THRU C129-CHECK-DISTINCT-EX
060200           VARYING WK-X-DIST-IDX FROM 1 BY 1
060300              UNTIL WK-X-DIST-IDX > WK-N-DISTINCT-COUNT
060400                 OR WK-C-DIST-FOUND.
060500     IF  NOT WK-C-DIST-FOUND AND WK-N-DISTINCT-COUNT LESS THAN 50
060600         ADD 1                TO WK-N-DISTINCT-COUNT
060700         SET WK-X-DIST-IDX    TO WK-N-DISTINCT-COUNT
060800         MOVE WK-T-LLD-NBR-DEV (WK-X-LLD-IDX)
060900                              TO WK-T-DISTINCT-NBR (WK-X-DIST-IDX)
061000     END-IF.
061100 C329-SCAN-MEMBER-LLD-EX.
061200     EXIT.
061300
061400*---------------------------------------------------------------*
061500*    Z100 - PRINT THE OVERNIGHT-PASS STATISTICS BANNER.         *
061600*---------------------------------------------------------------*
061700 Z100-PRINT-STATISTICS-REPORT.
061800     DISPLAY "======================================".
061900     DISPLAY "NTPPANOM OVERNIGHT ANOMALY PASS".
062000     MOVE WK-N-STAT-DEVICES-SCANNED TO WK-C-COUNT-PRINT.
062100     DISPLAY "DEVICES SCANNED ......... " WK-C-COUNT-PRINT.
062200     MOVE WK-N-STAT-SUSPECT-LOOP     TO WK-C-COUNT-PRINT.
062300     DISPLAY "SUSPECT_LOOP RAISED ..... " WK-C-COUNT-PRINT.
062400     MOVE WK-N-STAT-SUSPECT-MIXED    TO WK-C-COUNT-PRINT.
062500     DISPLAY "SUSPECT_MIXED_LINK ...... " WK-C-COUNT-PRINT.
062600     MOVE WK-N-STAT-TRUNK-INCONSIST  TO WK-C-COUNT-PRINT.
062700     DISPLAY "TRUNK_INCONSISTENT ...... " WK-C-COUNT-PRINT.
062750     MOVE WK-N-ANOM-RAISED-COUNT     TO WK-C-COUNT-PRINT.           NT053C
062760     DISPLAY "TOTAL ANOMALIES WRITTEN . " WK-C-COUNT-PRINT.         NT053C
062800     DISPLAY "======================================".
062900 Z199-PRINT-STATISTICS-REPORT-EX.
063000     EXIT.
063100
063200*---------------------------------------------------------------*
063300 Z000-END-PROGRAM-ROUTINE.
063400*---------------------------------------------------------------*
063500     CONTINUE.
063600*---------------------------------------------------------------*
063700 Z099-END-PROGRAM-ROUTINE-EX.
063800*---------------------------------------------------------------*
063900     EXIT.
064000
064100******************************************************************
064200*************** END OF PROGRAM SOURCE - NTPPANOM ***************
064300******************************************************************
