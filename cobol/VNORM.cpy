000100* HISTORY OF MODIFICATION:
000200*================================================================*
000300* TAG    NAME   DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* NT001B RJH    03/12/1991 - NETTOPO PROJECT INITIAL VERSION
000600* NT031H SGO    06/06/2000 - Added O-TRUNK-ID so callers no longer have
000700*                            to re-parse the digits out of O-NORM-NAME
000800*----------------------------------------------------------------*
000900 01  WK-C-VNORM-RECORD.
001000     05  WK-C-VNORM-INPUT.
001100         10  WK-C-VNORM-I-RAW-NAME     PIC X(40).
001200     05  WK-C-VNORM-OUTPUT.
001300         10  WK-C-VNORM-O-NORM-NAME    PIC X(30).
001400         10  WK-C-VNORM-O-TRUNK-IND    PIC X(01).
001500             88  WK-C-VNORM-IS-TRUNK          VALUE "Y".
001600             88  WK-C-VNORM-NOT-TRUNK         VALUE "N".
001700         10  WK-N-VNORM-O-TRUNK-ID     PIC 9(04).
001800         10  WK-C-VNORM-O-ERROR-CD     PIC X(07).
