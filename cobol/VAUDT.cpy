000100* HISTORY OF MODIFICATION:
000200*================================================================*
000300* TAG    NAME   DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* NT001B RJH    03/12/1991 - NETTOPO PROJECT INITIAL VERSION
000600*----------------------------------------------------------------*
000700 01  WK-C-VAUDT-RECORD.
000800     05  WK-C-VAUDT-INPUT.
000900         10  WK-C-VAUDT-I-FUNCTION     PIC X(01).
001000             88  WK-C-VAUDT-CHECK             VALUE "C".
001100             88  WK-C-VAUDT-RECORD-IMPORT     VALUE "W".
001200         10  WK-C-VAUDT-I-DEV-NAME     PIC X(30).
001300         10  WK-C-VAUDT-I-FILE-TOKEN   PIC X(64).
001400         10  WK-C-VAUDT-I-FORCE-SW     PIC X(01).
001500             88  WK-C-VAUDT-FORCE-REIMPORT    VALUE "Y".
001600         10  WK-N-VAUDT-I-IMPORT-DATE  PIC 9(08).
001700         10  WK-N-VAUDT-I-IMPORT-TIME  PIC 9(06).
001800     05  WK-C-VAUDT-OUTPUT.
001900         10  WK-C-VAUDT-O-SKIP-SW      PIC X(01).
002000             88  WK-C-VAUDT-SKIP-FILE         VALUE "Y".
002100         10  WK-C-VAUDT-O-ERROR-CD     PIC X(07).
