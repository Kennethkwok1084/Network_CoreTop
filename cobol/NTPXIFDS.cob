000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPXIFDS.
000500 AUTHOR.         R J HARGREAVES.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   11 DEC 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  PARSES ONE LINE OF THE "DISPLAY INTERFACE
001200*               DESCRIPTION" TABLE OUT OF THE SWITCH CAPTURE LOG.
001300*               A DATA LINE IS THE INTERFACE TOKEN, ADMIN STATUS,
001400*               PROTOCOL STATUS, AND THE REMAINDER OF THE LINE AS
001500*               A FREE-FORM DESCRIPTION.  CALLED BY NTPPIMPT
001600*               DURING THE IMPORT PASS.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* NT004B RJH 11/12/1991 - NETTOPO PROJECT INITIAL VERSION.
002200*-----------------------------------------------------------------
002300* NT026Y KLT 14/10/1998 - Y2K REVIEW - NO DATE FIELDS ON THIS
002400*                         PROGRAM, NO CHANGE REQUIRED.
002500*-----------------------------------------------------------------
002600* NT038P SGO 30/03/2002 - PR#4899 - Description column was
002700*                         getting truncated at the first embedded
002800*                         run of spaces.  Now takes the whole
002900*                         trimmed remainder of the line.
003000*-----------------------------------------------------------------
003100* NT038U SGO 15/04/2002 - Shop standard is one paragraph per
003200*                         PERFORM - split the five in-line scan
003300*                         loops out to A010/B010/C010/D010/D020.
003400*-----------------------------------------------------------------
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    NO FILES - PURE WORKING-STORAGE PARSING ROUTINE.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM NTPXIFDS **".
005500
005600     COPY NTPCMWS.
005700
005800 01  WK-N-WORK-COUNTERS.
005900     05  WK-N-IFDS-SUB          PIC 9(03) COMP.
006000     05  WK-N-IFDS-TOK-START    PIC 9(03) COMP.
006100     05  WK-N-IFDS-TOK-LEN      PIC 9(03) COMP.
006200     05  WK-N-IFDS-DESC-START   PIC 9(03) COMP.
006300
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-IFDS-UPPER-LINE       PIC X(200) VALUE SPACES.
006600     05  WK-C-IFDS-TOKEN            PIC X(40)  VALUE SPACES.
006700     05  WK-C-IFDS-STATUS-WORK      PIC X(10)  VALUE SPACES.
006800
006900* ------- ALTERNATE CHARACTER-AT-A-TIME VIEW OF THE UPPERCASED -- *
007000* ------- LINE, USED BY THE SEPARATOR AND HEADER SCANS. --------- *
007100 01  WK-C-IFDS-LINE-SCAN REDEFINES WK-C-IFDS-UPPER-LINE.          NT038U  
007200     05  WK-C-IFDS-SCAN-CHAR        OCCURS 200 TIMES PIC X(01).   NT038U  
007300                                                                  NT038U  
007400* ------- SPLIT VIEW OF THE HEADER LITERAL, SO THE FIRST-WORD --- *
007500* ------- TEST DOESN'T RELY ON REF-MOD ALONE. -------------------- *
007600 01  WK-C-IFDS-HDR-VIEW REDEFINES WK-C-IFDS-UPPER-LINE.           NT038U  
007700     05  WK-C-IFDS-HDR-LITERAL      PIC X(09).                    NT038U  
007800     05  FILLER                     PIC X(191).                   NT038U  
007900
008000* ------- CHARACTER-AT-A-TIME VIEW OF THE TOKEN AREA. ----------- *
008100 01  WK-C-IFDS-TOKEN-VIEW REDEFINES WK-C-IFDS-TOKEN.              NT038U  
008200     05  WK-C-IFDS-TOKEN-CHAR       OCCURS 39 TIMES PIC X(01).    NT038U  
008300     05  FILLER                     PIC X(01).
008400
008500 01  WK-C-VNORM-CALL-AREA.
008600     COPY VNORM.
008700
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100 COPY VIFDS.
009200
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-VIFDS-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     IF  WK-C-VIFDS-RESET-BLOCK
009900         MOVE "N"           TO WK-C-VIFDS-HDR-SW
010000         GO TO MAIN-MODULE-EX
010100     END-IF.
010200
010300     MOVE "N"               TO WK-C-VIFDS-O-VALID-SW.
010400     MOVE SPACES            TO WK-C-VIFDS-O-IF-NAME
010500                                WK-C-VIFDS-O-ADMIN-STATUS
010600                                WK-C-VIFDS-O-OPER-STATUS
010700                                WK-C-VIFDS-O-DESC.
010800
010900     IF  WK-C-VIFDS-I-LINE = SPACES
011000         GO TO MAIN-MODULE-EX
011100     END-IF.
011200
011300     MOVE WK-C-VIFDS-I-LINE  TO WK-C-IFDS-UPPER-LINE.
011400     INSPECT WK-C-IFDS-UPPER-LINE
011500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
011600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011700
011800     IF  NOT WK-C-VIFDS-HDR-SEEN
011900         PERFORM A000-CHECK-FOR-HEADER
012000            THRU A099-CHECK-FOR-HEADER-EX
012100         GO TO MAIN-MODULE-EX
012200     END-IF.
012300
012400     PERFORM B000-CHECK-SEPARATOR
012500        THRU B099-CHECK-SEPARATOR-EX.
012600     IF  WK-C-IFDS-STATUS-WORK = "SEPARATOR"
012700         GO TO MAIN-MODULE-EX
012800     END-IF.
012900
013000     PERFORM C000-BUILD-OUTPUT
013100        THRU C099-BUILD-OUTPUT-EX.
013200
013300 MAIN-MODULE-EX.
013400     EXIT PROGRAM.
013500
013600*---------------------------------------------------------------*
013700*    LOOK FOR THE "INTERFACE" ... "PROTOCOL"/"PHY" HEADER LINE. *
013800*---------------------------------------------------------------*
013900 A000-CHECK-FOR-HEADER.
014000     IF  WK-C-IFDS-HDR-LITERAL NOT = "INTERFACE"                  NT038U  
014100         GO TO A099-CHECK-FOR-HEADER-EX
014200     END-IF.
014300     PERFORM A010-CHECK-ONE-POSITION                              NT038U  
014400        THRU A019-CHECK-ONE-POSITION-EX
014500           VARYING WK-N-IFDS-SUB FROM 1 BY 1
014600              UNTIL WK-N-IFDS-SUB > 191.
014700 A099-CHECK-FOR-HEADER-EX.
014800     EXIT.
014900
015000 A010-CHECK-ONE-POSITION.                                         NT038U  
015100     IF  WK-C-IFDS-UPPER-LINE(WK-N-IFDS-SUB:8) = "PROTOCOL"       NT038U  
015200           OR WK-C-IFDS-UPPER-LINE(WK-N-IFDS-SUB:3) = "PHY"       NT038U  
015300         MOVE "Y"       TO WK-C-VIFDS-HDR-SW
015400         MOVE 192        TO WK-N-IFDS-SUB
015500     END-IF.
015600 A019-CHECK-ONE-POSITION-EX.
015700     EXIT.
015800
015900*---------------------------------------------------------------*
016000*    A SEPARATOR LINE IS ALL BLANKS, DASHES AND EQUAL SIGNS.     *
016100*---------------------------------------------------------------*
016200 B000-CHECK-SEPARATOR.
016300     MOVE "SEPARATOR"        TO WK-C-IFDS-STATUS-WORK.
016400     PERFORM B010-CHECK-ONE-CHAR                                  NT038U  
016500        THRU B019-CHECK-ONE-CHAR-EX
016600           VARYING WK-N-IFDS-SUB FROM 1 BY 1
016700              UNTIL WK-N-IFDS-SUB > 200.
016800 B099-CHECK-SEPARATOR-EX.
016900     EXIT.
017000
017100 B010-CHECK-ONE-CHAR.                                             NT038U  
017200     IF  WK-C-IFDS-UPPER-LINE(WK-N-IFDS-SUB:1) NOT = SPACE        NT038U  
017300           AND WK-C-IFDS-UPPER-LINE(WK-N-IFDS-SUB:1) NOT = "-"    NT038U  
017400           AND WK-C-IFDS-UPPER-LINE(WK-N-IFDS-SUB:1) NOT = "="    NT038U  
017500         MOVE SPACES     TO WK-C-IFDS-STATUS-WORK                 NT038U  
017600     END-IF.                                                      NT038U  
017700 B019-CHECK-ONE-CHAR-EX.
017800     EXIT.
017900
018000*---------------------------------------------------------------*
018100*    DATA LINE: INTERFACE TOKEN, ADMIN STATUS, PROTOCOL STATUS, *
018200*    THEN THE REMAINDER (TRIMMED) IS THE DESCRIPTION.            *
018300*---------------------------------------------------------------*
018400 C000-BUILD-OUTPUT.
018500*    TOKEN 1 - INTERFACE NAME.
018600     MOVE 1                    TO WK-N-IFDS-TOK-START.
018700     PERFORM D000-NEXT-TOKEN THRU D099-NEXT-TOKEN-EX.
018800     IF  WK-C-IFDS-TOKEN = SPACES
018900         GO TO C099-BUILD-OUTPUT-EX
019000     END-IF.
019100     MOVE WK-C-IFDS-TOKEN      TO WK-C-VNORM-I-RAW-NAME.
019200     CALL "NTPXNORM" USING WK-C-VNORM-RECORD.
019300     MOVE WK-C-VNORM-O-NORM-NAME TO WK-C-VIFDS-O-IF-NAME.
019400
019500*    TOKEN 2 - ADMIN STATUS.
019600     COMPUTE WK-N-IFDS-TOK-START =
019700             WK-N-IFDS-TOK-START + WK-N-IFDS-TOK-LEN.
019800     PERFORM D000-NEXT-TOKEN THRU D099-NEXT-TOKEN-EX.
019900     IF  WK-C-IFDS-TOKEN = SPACES
020000         GO TO C099-BUILD-OUTPUT-EX
020100     END-IF.
020200     MOVE WK-C-IFDS-TOKEN(1:4) TO WK-C-VIFDS-O-ADMIN-STATUS.
020300     INSPECT WK-C-VIFDS-O-ADMIN-STATUS
020400         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020500                 TO "abcdefghijklmnopqrstuvwxyz".
020600
020700*    TOKEN 3 - PROTOCOL (OPER) STATUS.
020800     COMPUTE WK-N-IFDS-TOK-START =
020900             WK-N-IFDS-TOK-START + WK-N-IFDS-TOK-LEN.
021000     PERFORM D000-NEXT-TOKEN THRU D099-NEXT-TOKEN-EX.
021100     IF  WK-C-IFDS-TOKEN = SPACES
021200         GO TO C099-BUILD-OUTPUT-EX
021300     END-IF.
021400     MOVE WK-C-IFDS-TOKEN(1:4) TO WK-C-VIFDS-O-OPER-STATUS.
021500     INSPECT WK-C-VIFDS-O-OPER-STATUS
021600         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021700                 TO "abcdefghijklmnopqrstuvwxyz".
021800
021900*    REMAINDER OF THE LINE, LEADING SPACES TRIMMED, IS THE
022000*    DESCRIPTION.  IT MAY LEGITIMATELY BE BLANK.
022100     COMPUTE WK-N-IFDS-DESC-START =
022200             WK-N-IFDS-TOK-START + WK-N-IFDS-TOK-LEN.
022300     PERFORM C010-SKIP-ONE-DESC-SPACE                             NT038U  
022400        THRU C019-SKIP-ONE-DESC-SPACE-EX
022500           VARYING WK-N-IFDS-DESC-START FROM
022600               WK-N-IFDS-DESC-START BY 1
022700              UNTIL WK-N-IFDS-DESC-START > 200
022800                 OR WK-C-VIFDS-I-LINE(WK-N-IFDS-DESC-START:1)
022900                                                    NOT = SPACE.
023000     IF  WK-N-IFDS-DESC-START <= 161
023100         MOVE WK-C-VIFDS-I-LINE(WK-N-IFDS-DESC-START:40)
023200                                 TO WK-C-VIFDS-O-DESC
023300     END-IF.
023400
023500     MOVE "Y"                  TO WK-C-VIFDS-O-VALID-SW.
023600 C099-BUILD-OUTPUT-EX.
023700     EXIT.
023800
023900 C010-SKIP-ONE-DESC-SPACE.                                        NT038U  
024000     CONTINUE.                                                    NT038U  
024100 C019-SKIP-ONE-DESC-SPACE-EX.                                     NT038U  
024200     EXIT.                                                        NT038U  
024300                                                                  NT038U  
024400*---------------------------------------------------------------*
024500*    NEXT WHITESPACE-DELIMITED TOKEN STARTING AT TOK-START.      *
024600*    ON RETURN, TOK-START POINTS AT THE FIRST CHARACTER OF THE   *
024700*    TOKEN AND TOK-LEN GIVES ITS LENGTH.                         *
024800*---------------------------------------------------------------*
024900 D000-NEXT-TOKEN.
025000     MOVE SPACES                TO WK-C-IFDS-TOKEN.
025100     PERFORM D010-SKIP-ONE-LEAD-SPACE                             NT038U  
025200        THRU D019-SKIP-ONE-LEAD-SPACE-EX
025300           VARYING WK-N-IFDS-TOK-START FROM
025400               WK-N-IFDS-TOK-START BY 1
025500              UNTIL WK-N-IFDS-TOK-START > 200
025600                 OR WK-C-VIFDS-I-LINE(WK-N-IFDS-TOK-START:1)
025700                                                    NOT = SPACE.
025800     MOVE ZERO                   TO WK-N-IFDS-TOK-LEN.
025900     PERFORM D020-COUNT-ONE-TOK-CHAR                              NT038U  
026000        THRU D029-COUNT-ONE-TOK-CHAR-EX
026100           VARYING WK-N-IFDS-SUB FROM WK-N-IFDS-TOK-START BY 1
026200              UNTIL WK-N-IFDS-SUB > 200
026300                 OR WK-C-VIFDS-I-LINE(WK-N-IFDS-SUB:1) = SPACE.
026400     IF  WK-N-IFDS-TOK-LEN > 0 AND WK-N-IFDS-TOK-LEN <= 40
026500         MOVE WK-C-VIFDS-I-LINE(WK-N-IFDS-TOK-START:
026600                                WK-N-IFDS-TOK-LEN)
026700                                  TO WK-C-IFDS-TOKEN
026800     END-IF.
026900 D099-NEXT-TOKEN-EX.
027000     EXIT.
027100
027200 D010-SKIP-ONE-LEAD-SPACE.                                        NT038U  
027300     CONTINUE.                                                    NT038U  
027400 D019-SKIP-ONE-LEAD-SPACE-EX.                                     NT038U  
027500     EXIT.                                                        NT038U  
027600                                                                  NT038U  
027700 D020-COUNT-ONE-TOK-CHAR.                                         NT038U  
027800     ADD 1                    TO WK-N-IFDS-TOK-LEN.               NT038U  
027900 D029-COUNT-ONE-TOK-CHAR-EX.                                      NT038U  
028000     EXIT.                                                        NT038U  
028100                                                                  NT038U  
028200******************************************************************NT038U  
028300*************** END OF PROGRAM SOURCE  NTPXIFDS ****************
028400******************************************************************
