000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPPTOPO.
000500 AUTHOR.         R J HARGREAVES.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   22 FEB 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  MORNING DIAGRAM STEP.  CALLED WITH ONE DEVICE
001200*               NAME AND WRITES A MERMAID-STYLE "graph LR"
001300*               DIAGRAM OF THAT DEVICE'S TRUSTED/SUSPECT LINKS
001400*               TO TOPOOUT SO IT CAN BE PASTED STRAIGHT INTO THE
001500*               WEEKLY CHANGE-BOARD PACK.  "ignore" LINKS NEVER
001600*               APPEAR.  PHYSICAL LINKS ARE CAPPED AT 30 SO A
001700*               NOISY ACCESS SWITCH DOES NOT PRODUCE AN
001800*               UNREADABLE PAGE - EXCESS LINKS ARE DROPPED IN
001900*               FILE ORDER AND A WARNING IS PRINTED.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* NT019G RJH    22/02/1996 - NETTOPO PROJECT INITIAL VERSION.
002500*----------------------------------------------------------------*
002600* NT021Q RJH    11/07/1996 - HONOURS NWTLNK-CONFIDENCE - "ignore"
002700*                            LINKS DROPPED, "suspect" LINKS DRAWN
002800*                            DOTTED SO THE ON-CALL ENGINEER CAN
002900*                            SEE WHAT NOT TO TRUST.
003000*----------------------------------------------------------------*
003100* NT026Y KLT    14/10/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS
003200*                            PROGRAM, NO CHANGE REQUIRED.
003300*----------------------------------------------------------------*
003400* NT033J SGO    19/01/2001 - PR#4471 - PHYSICAL LINK CAP ADDED
003500*                            AFTER THE CORE-1 DIAGRAM CAME BACK
003600*                            WITH 400 EDGES AND CRASHED THE
003700*                            VIEWER ON THE CHANGE BOARD LAPTOP.
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                    C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT NWTLNK   ASSIGN TO DATABASE-NWTLNK
005200            ORGANIZATION      IS SEQUENTIAL
005300            ACCESS MODE       IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600     SELECT TOPOOUT  ASSIGN TO DATABASE-TOPOOUT
005700            ORGANIZATION      IS LINE SEQUENTIAL
005800            ACCESS MODE       IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  NWTLNK
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS WK-C-NWTLNK-REC.
007000 01  WK-C-NWTLNK-REC.
007100     COPY NWTLNK.
007200
007300 FD  TOPOOUT
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WK-C-TOPOOUT-REC.
007600 01  WK-C-TOPOOUT-REC             PIC X(132).
007700
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER              PIC X(24)  VALUE
008200     "** PROGRAM NTPPTOPO **".
008300
008400     COPY NTPCMWS.
008500
008600*---------------------------------------------------------------*
008700*    SELECTED LINKS - AFTER THE DEVICE/CONFIDENCE FILTER AND    *
008800*    THE 30-LINK PHYSICAL CAP HAVE ALREADY BEEN APPLIED.        *
008900*---------------------------------------------------------------*
009000 01  WK-T-LINK-TABLE.
009100     05  WK-N-LNK-TABLE-COUNT     PIC 9(05) COMP.
009200     05  WK-T-LNK-ENTRY OCCURS 330 TIMES
009300                           INDEXED BY WK-X-LNK-IDX.
009400         10  WK-T-LNK-KEY-GROUP.
009500             15  WK-T-LNK-SRC-DEV     PIC X(30).
009600             15  WK-T-LNK-SRC-IF      PIC X(30).
009700             15  WK-T-LNK-DST-DEV     PIC X(30).
009800             15  WK-T-LNK-DST-IF      PIC X(30).
009900         10  WK-T-LNK-TYPE        PIC X(05).
010000         10  WK-T-LNK-CONFIDENCE  PIC X(07).
010100*                        FLAT VIEW OF THE FOUR ENDPOINT FIELDS,
010200*                        USED WHEN THE WHOLE KEY GROUP NEEDS TO
010300*                        BE COMPARED OR MOVED IN ONE HIT.
010400         10  WK-T-LNK-ENDPOINTS-R REDEFINES
010500                           WK-T-LNK-KEY-GROUP.
010600             15  FILLER           PIC X(120).
010700
010800 01  WK-N-PHYS-LINK-COUNT         PIC 9(03) COMP.
010900 01  WK-C-PHYS-CAP-HIT-SW         PIC X(01).
011000     88  WK-C-PHYS-CAP-HIT                VALUE "Y".
011100
011200*---------------------------------------------------------------*
011300*    DISTINCT-NODE TABLE - ONE ENTRY PER DEVICE APPEARING AS    *
011400*    EITHER ENDPOINT OF A SELECTED LINK, SORTED BY NODE-ID.     *
011500*---------------------------------------------------------------*
011600 01  WK-T-NODE-TABLE.
011700     05  WK-N-NODE-TABLE-COUNT    PIC 9(03) COMP.
011800     05  WK-T-NODE-ENTRY OCCURS 100 TIMES
011900                           INDEXED BY WK-X-NODE-IDX.
012000         10  WK-T-NODE-ID         PIC X(30).
012100         10  WK-T-NODE-CENTER-SW  PIC X(01).
012200             88  WK-T-NODE-IS-CENTER       VALUE "Y".
012300         10  FILLER               PIC X(09).
012400
012500 01  WK-C-CENTER-NODE-ID          PIC X(30).
012600 01  WK-C-NODE-FOUND-SW           PIC X(01).
012700     88  WK-C-NODE-FOUND                  VALUE "Y".
012800 01  WK-X-SORT-OUTER              PIC 9(03) COMP.
012900 01  WK-C-SORT-SWAP-SW            PIC X(01).
013000     88  WK-C-SORT-DID-SWAP               VALUE "Y".
013100 01  WK-T-NODE-HOLD-AREA.
013200     05  WK-T-NODE-HOLD-ID        PIC X(30).
013300     05  WK-T-NODE-HOLD-CENTER-SW PIC X(01).
013400     05  FILLER                   PIC X(09).
013500*                        FLAT 40-BYTE VIEW OF THE SWAP BUFFER -
013600*                        USEFUL WHEN DUMPING THE HOLD AREA IN A
013700*                        DISPLAY DURING A BAD-SORT INVESTIGATION.
013800 01  WK-T-NODE-HOLD-LINE REDEFINES WK-T-NODE-HOLD-AREA
013900                               PIC X(40).
014000
014100*---------------------------------------------------------------*
014200*    NODE-ID SANITIZER WORK AREA - SEE PARAGRAPH B000.          *
014300*---------------------------------------------------------------*
014400 01  WK-C-SANI-AREA.
014500     05  WK-C-SANI-IN-NAME        PIC X(30).
014600     05  WK-C-SANI-OUT-ID         PIC X(30).
014700 01  WK-C-SANI-WORK                PIC X(30).
014800 01  WK-C-SANI-COMPACT             PIC X(30).
014900*                        CHARACTER-AT-A-TIME VIEW OF THE COMPACT
015000*                        BUFFER, KEPT FOR THE SAME REASON THE
015100*                        SCAN-CHARS TABLE IS KEPT IN NTPPANOM.
015200 01  WK-C-SANI-COMPACT-R REDEFINES WK-C-SANI-COMPACT.
015300     05  WK-C-SANI-COMPACT-CHAR    PIC X(01) OCCURS 30 TIMES.
015400 01  WK-C-SANI-STRIPPED            PIC X(30).
015500 01  WK-N-SANI-COUNTERS.
015600     05  WK-N-SANI-LEN            PIC 9(02) COMP.
015700     05  WK-N-SANI-IDX            PIC 9(02) COMP.
015800     05  WK-N-SANI-COMPACT-LEN    PIC 9(02) COMP.
015900     05  WK-N-SANI-STRIP-START    PIC 9(02) COMP.
016000     05  WK-N-SANI-STRIP-END      PIC 9(02) COMP.
016100     05  WK-N-SANI-STRIP-LEN      PIC 9(02) COMP.
016200 01  WK-C-SANI-LAST-USCORE-SW     PIC X(01).
016300     88  WK-C-SANI-LAST-WAS-USCORE        VALUE "Y".
016400
016500 01  WK-C-DISPLAY-NAME-WORK       PIC X(30).
016600 01  WK-N-CHAR-IDX                PIC 9(02) COMP.
016700
016800*---------------------------------------------------------------*
016900*    EDGE-EMISSION WORK AREAS - SEE PARAGRAPH C100.             *
017000*---------------------------------------------------------------*
017100 01  WK-C-EDGE-SRC-ID              PIC X(30).
017200 01  WK-C-EDGE-DST-ID              PIC X(30).
017300 01  WK-C-EDGE-ARROW               PIC X(05).
017400 01  WK-C-EDGE-SEP                 PIC X(03).
017500 01  WK-C-EDGE-LINE-WORK           PIC X(132).
017600
017700 01  WK-C-NODE-LINE-WORK           PIC X(132).
017800
017900*****************
018000 LINKAGE SECTION.
018100*****************
018200 COPY VTOPO.
018300
018400 EJECT
018500********************************************
018600 PROCEDURE DIVISION USING WK-C-VTOPO-RECORD.
018700********************************************
018800 MAIN-MODULE.
018900     MOVE SPACES               TO WK-C-VTOPO-O-ERROR-CD.
019000     MOVE ZERO                 TO WK-N-LNK-TABLE-COUNT
019100                                   WK-N-NODE-TABLE-COUNT
019200                                   WK-N-PHYS-LINK-COUNT.
019300     MOVE "N"                  TO WK-C-PHYS-CAP-HIT-SW.
019400
019500     MOVE WK-C-VTOPO-I-DEV-NAME TO WK-C-SANI-IN-NAME.
019600     PERFORM B000-SANITIZE-NODE-ID
019700        THRU B099-SANITIZE-NODE-ID-EX.
019800     MOVE WK-C-SANI-OUT-ID      TO WK-C-CENTER-NODE-ID.
019900
020000     PERFORM A100-SELECT-LINKS
020100        THRU A199-SELECT-LINKS-EX.
020200     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
020300         MOVE "TPO0001"         TO WK-C-VTOPO-O-ERROR-CD
020400         GO TO Z000-END-PROGRAM-ROUTINE
020500     END-IF.
020600
020700     PERFORM A200-BUILD-NODE-TABLE
020800        THRU A299-BUILD-NODE-TABLE-EX.
020900     PERFORM A300-SORT-NODE-TABLE
021000        THRU A399-SORT-NODE-TABLE-EX.
021100
021200     OPEN OUTPUT TOPOOUT.
021300     IF  NOT WK-C-SUCCESSFUL
021400         DISPLAY "NTPPTOPO - OPEN FILE ERROR - TOPOOUT"
021500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600         MOVE "TPO0002"         TO WK-C-VTOPO-O-ERROR-CD
021700         GO TO Z000-END-PROGRAM-ROUTINE
021800     END-IF.
021900
022000     MOVE "graph LR"            TO WK-C-TOPOOUT-REC.
022100     WRITE WK-C-TOPOOUT-REC.
022200
022300     SET WK-X-NODE-IDX          TO 1.
022400     PERFORM C000-WRITE-ONE-NODE-LINE
022500        THRU C099-WRITE-ONE-NODE-LINE-EX
022600           VARYING WK-X-NODE-IDX FROM 1 BY 1
022700              UNTIL WK-X-NODE-IDX > WK-N-NODE-TABLE-COUNT.
022800
022900     SET WK-X-LNK-IDX           TO 1.
023000     PERFORM C100-WRITE-ONE-EDGE-LINE
023100        THRU C199-WRITE-ONE-EDGE-LINE-EX
023200           VARYING WK-X-LNK-IDX FROM 1 BY 1
023300              UNTIL WK-X-LNK-IDX > WK-N-LNK-TABLE-COUNT.
023400
023500     PERFORM D000-WRITE-STYLE-FOOTER
023600        THRU D099-WRITE-STYLE-FOOTER-EX.
023700
023800     CLOSE TOPOOUT.
023900
024000     PERFORM Z000-END-PROGRAM-ROUTINE
024100        THRU Z099-END-PROGRAM-ROUTINE-EX.
024200
024300*---------------------------------------------------------------*
024400*    A100 - READ NWTLNK, KEEP ONLY LINKS TOUCHING THE REQUESTED *
024500*    DEVICE WITH CONFIDENCE trusted/suspect.  PHYSICAL LINKS    *
024600*    ARE CAPPED AT 30, DROPPED IN FILE ORDER PAST THE CAP.      *
024700*---------------------------------------------------------------*
024800 A100-SELECT-LINKS.
024900     OPEN INPUT NWTLNK.
025000     IF  NOT WK-C-SUCCESSFUL
025100         DISPLAY "NTPPTOPO - OPEN FILE ERROR - NWTLNK"
025200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025300         GO TO A199-SELECT-LINKS-EX
025400     END-IF.
025500
025600     MOVE "N"                  TO WK-C-EOF-SW.
025700     PERFORM A110-READ-ONE-LINK
025800        THRU A119-READ-ONE-LINK-EX
025900           UNTIL WK-C-AT-EOF.
026000     CLOSE NWTLNK.
026100
026200     IF  WK-C-PHYS-CAP-HIT
026300         DISPLAY "NTPPTOPO - WARNING - PHYSICAL LINK COUNT FOR "
026400                 WK-C-VTOPO-I-DEV-NAME
026500                 " EXCEEDS 30 - EXCESS LINKS DROPPED"
026600     END-IF.
026700 A199-SELECT-LINKS-EX.
026800     EXIT.
026900
027000 A110-READ-ONE-LINK.
027100     READ NWTLNK.
027200     IF  WK-C-END-OF-FILE
027300         MOVE "Y"              TO WK-C-EOF-SW
027400         GO TO A119-READ-ONE-LINK-EX
027500     END-IF.
027600     IF  NOT WK-C-SUCCESSFUL
027700         DISPLAY "NTPPTOPO - READ ERROR - NWTLNK"
027800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027900         MOVE "Y"              TO WK-C-EOF-SW
028000         GO TO A119-READ-ONE-LINK-EX
028100     END-IF.
028200
028300     IF  NWTLNK-SRC-DEV NOT = WK-C-VTOPO-I-DEV-NAME
028400       AND NWTLNK-DST-DEV NOT = WK-C-VTOPO-I-DEV-NAME
028500         GO TO A119-READ-ONE-LINK-EX
028600     END-IF.
028700     IF  NWTLNK-CONFIDENCE = "ignore "
028800         GO TO A119-READ-ONE-LINK-EX
028900     END-IF.
029000
029100     IF  NWTLNK-TYPE = "phy  "
029200         IF  WK-N-PHYS-LINK-COUNT NOT LESS THAN 30
029300             MOVE "Y"          TO WK-C-PHYS-CAP-HIT-SW
029400             GO TO A119-READ-ONE-LINK-EX
029500         END-IF
029600         ADD 1                 TO WK-N-PHYS-LINK-COUNT
029700     END-IF.
029800
029900     IF  WK-N-LNK-TABLE-COUNT NOT LESS THAN 330
030000         GO TO A119-READ-ONE-LINK-EX
030100     END-IF.
030200     ADD 1                     TO WK-N-LNK-TABLE-COUNT.
030300     SET WK-X-LNK-IDX          TO WK-N-LNK-TABLE-COUNT.
030400     MOVE NWTLNK-SRC-DEV       TO WK-T-LNK-SRC-DEV (WK-X-LNK-IDX).
030500     MOVE NWTLNK-SRC-IF        TO WK-T-LNK-SRC-IF (WK-X-LNK-IDX).
030600     MOVE NWTLNK-DST-DEV       TO WK-T-LNK-DST-DEV (WK-X-LNK-IDX).
030700     MOVE NWTLNK-DST-IF        TO WK-T-LNK-DST-IF (WK-X-LNK-IDX).
030800     MOVE NWTLNK-TYPE          TO WK-T-LNK-TYPE (WK-X-LNK-IDX).
030900     MOVE NWTLNK-CONFIDENCE    TO WK-T-LNK-CONFIDENCE (WK-X-LNK-IDX).
031000 A119-READ-ONE-LINK-EX.
031100     EXIT.
031200
031300*---------------------------------------------------------------*
031400*    A200 - COLLECT THE DISTINCT DEVICE NAMES TOUCHED BY THE    *
031500*    SELECTED LINKS AND SANITIZE EACH INTO A NODE-ID.           *
031600*---------------------------------------------------------------*
031700 A200-BUILD-NODE-TABLE.
031800     SET WK-X-LNK-IDX          TO 1.
031900     PERFORM A210-ADD-BOTH-ENDPOINTS
032000        THRU A219-ADD-BOTH-ENDPOINTS-EX
032100           VARYING WK-X-LNK-IDX FROM 1 BY 1
032200              UNTIL WK-X-LNK-IDX > WK-N-LNK-TABLE-COUNT.
032300
032400*    A DEVICE WITH NO LINKS AT ALL STILL GETS DRAWN ON ITS OWN.
032500     IF  WK-N-NODE-TABLE-COUNT = ZERO
032600         MOVE WK-C-VTOPO-I-DEV-NAME TO WK-C-SANI-IN-NAME
032700         PERFORM B000-SANITIZE-NODE-ID
032800            THRU B099-SANITIZE-NODE-ID-EX
032900         PERFORM A220-ADD-ONE-NODE
033000            THRU A229-ADD-ONE-NODE-EX
033100     END-IF.
033200 A299-BUILD-NODE-TABLE-EX.
033300     EXIT.
033400
033500 A210-ADD-BOTH-ENDPOINTS.
033600     MOVE WK-T-LNK-SRC-DEV (WK-X-LNK-IDX) TO WK-C-SANI-IN-NAME.
033700     PERFORM B000-SANITIZE-NODE-ID
033800        THRU B099-SANITIZE-NODE-ID-EX.
033900     PERFORM A220-ADD-ONE-NODE
034000        THRU A229-ADD-ONE-NODE-EX.
034100
034200     MOVE WK-T-LNK-DST-DEV (WK-X-LNK-IDX) TO WK-C-SANI-IN-NAME.
034300     PERFORM B000-SANITIZE-NODE-ID
034400        THRU B099-SANITIZE-NODE-ID-EX.
034500     PERFORM A220-ADD-ONE-NODE
034600        THRU A229-ADD-ONE-NODE-EX.
034700 A219-ADD-BOTH-ENDPOINTS-EX.
034800     EXIT.
034900
035000*    ADDS WK-C-SANI-OUT-ID TO THE NODE TABLE IF NOT ALREADY
035100*    PRESENT.  MARKS IT AS THE CENTER NODE WHEN IT MATCHES THE
035200*    REQUESTED DEVICE'S OWN SANITIZED ID.
035300 A220-ADD-ONE-NODE.
035400     MOVE "N"                  TO WK-C-NODE-FOUND-SW.
035500     SET WK-X-NODE-IDX         TO 1.
035600     PERFORM A230-CHECK-NODE-PRESENT
035700        THRU A239-CHECK-NODE-PRESENT-EX
035800           VARYING WK-X-NODE-IDX FROM 1 BY 1
035900              UNTIL WK-X-NODE-IDX > WK-N-NODE-TABLE-COUNT
036000                 OR WK-C-NODE-FOUND.
036100     IF  NOT WK-C-NODE-FOUND
036200       AND WK-N-NODE-TABLE-COUNT LESS THAN 100
036300         ADD 1                 TO WK-N-NODE-TABLE-COUNT
036400         SET WK-X-NODE-IDX     TO WK-N-NODE-TABLE-COUNT
036500         MOVE WK-C-SANI-OUT-ID TO WK-T-NODE-ID (WK-X-NODE-IDX)
036600         MOVE "N"              TO WK-T-NODE-CENTER-SW (WK-X-NODE-IDX)
036700         IF  WK-C-SANI-OUT-ID = WK-C-CENTER-NODE-ID
036800             MOVE "Y"          TO WK-T-NODE-CENTER-SW (WK-X-NODE-IDX)
036900         END-IF
037000     END-IF.
037100 A229-ADD-ONE-NODE-EX.
037200     EXIT.
037300
037400 A230-CHECK-NODE-PRESENT.
037500     IF  WK-T-NODE-ID (WK-X-NODE-IDX) = WK-C-SANI-OUT-ID
037600         MOVE "Y"              TO WK-C-NODE-FOUND-SW
037700     END-IF.
037800 A239-CHECK-NODE-PRESENT-EX.
037900     EXIT.
038000
038100*---------------------------------------------------------------*
038200*    A300 - SORT THE NODE TABLE BY NODE-ID, ASCENDING.  A       *
038300*    BUBBLE SORT IS PLENTY FOR THE HANDFUL OF DEVICES ON ONE    *
038400*    DIAGRAM.                                                    *
038500*---------------------------------------------------------------*
038600 A300-SORT-NODE-TABLE.
038700     IF  WK-N-NODE-TABLE-COUNT < 2
038800         GO TO A399-SORT-NODE-TABLE-EX
038900     END-IF.
039000     MOVE "Y"                  TO WK-C-SORT-SWAP-SW.
039100     PERFORM A310-SORT-ONE-PASS
039200        THRU A319-SORT-ONE-PASS-EX
039300           UNTIL NOT WK-C-SORT-DID-SWAP.
039400 A399-SORT-NODE-TABLE-EX.
039500     EXIT.
039600
039700 A310-SORT-ONE-PASS.
039800     MOVE "N"                  TO WK-C-SORT-SWAP-SW.
039900     SET WK-X-SORT-OUTER       TO 1.
040000     PERFORM A320-SORT-COMPARE-PAIR
040100        THRU A329-SORT-COMPARE-PAIR-EX
040200           VARYING WK-X-SORT-OUTER FROM 1 BY 1
040300              UNTIL WK-X-SORT-OUTER >
040400                    WK-N-NODE-TABLE-COUNT - 1.
040500 A319-SORT-ONE-PASS-EX.
040600     EXIT.
040700
040800 A320-SORT-COMPARE-PAIR.
040900     SET WK-X-NODE-IDX         TO WK-X-SORT-OUTER.
041000     SET WK-X-NODE-IDX         UP BY 1.
041100     IF  WK-T-NODE-ID (WK-X-SORT-OUTER) >
041200                 WK-T-NODE-ID (WK-X-NODE-IDX)
041300         MOVE WK-T-NODE-ENTRY (WK-X-SORT-OUTER)
041400                              TO WK-T-NODE-HOLD-AREA
041500         MOVE WK-T-NODE-ENTRY (WK-X-NODE-IDX)
041600                              TO WK-T-NODE-ENTRY (WK-X-SORT-OUTER)
041700         MOVE WK-T-NODE-HOLD-AREA
041800                              TO WK-T-NODE-ENTRY (WK-X-NODE-IDX)
041900         MOVE "Y"              TO WK-C-SORT-SWAP-SW
042000     END-IF.
042100 A329-SORT-COMPARE-PAIR-EX.
042200     EXIT.
042300
042400*---------------------------------------------------------------*
042500*    B000 - SANITIZE A DEVICE NAME INTO A MERMAID NODE-ID.      *
042600*    INPUT WK-C-SANI-IN-NAME, OUTPUT WK-C-SANI-OUT-ID.          *
042700*    EVERY CHARACTER OUTSIDE A-Z/a-z/0-9/_ BECOMES "_", RUNS    *
042800*    OF "_" COLLAPSE, LEADING/TRAILING "_" ARE STRIPPED, A      *
042900*    NAME NOT STARTING WITH A LETTER GETS "Device_" AND AN      *
043000*    EMPTY RESULT BECOMES "Unknown".                            *
043100*---------------------------------------------------------------*
043200 B000-SANITIZE-NODE-ID.
043300     MOVE SPACES               TO WK-C-SANI-OUT-ID
043400                                   WK-C-SANI-WORK
043500                                   WK-C-SANI-COMPACT
043600                                   WK-C-SANI-STRIPPED.
043700
043800*    FIND THE TRIMMED LENGTH OF THE INCOMING NAME.
043900     PERFORM B010-SCAN-TRIM-LEN
044000        THRU B019-SCAN-TRIM-LEN-EX
044100           VARYING WK-N-SANI-LEN FROM 30 BY -1
044200              UNTIL WK-N-SANI-LEN < 1
044300                 OR WK-C-SANI-IN-NAME (WK-N-SANI-LEN:1)
044400                              NOT = SPACE.
044500     IF  WK-N-SANI-LEN < 1
044600         MOVE "Unknown"        TO WK-C-SANI-OUT-ID
044700         GO TO B099-SANITIZE-NODE-ID-EX
044800     END-IF.
044900
045000*    REPLACE EVERY DISALLOWED CHARACTER WITH "_".
045100     PERFORM B020-REPLACE-ONE-CHAR
045200        THRU B029-REPLACE-ONE-CHAR-EX
045300           VARYING WK-N-SANI-IDX FROM 1 BY 1
045400              UNTIL WK-N-SANI-IDX > WK-N-SANI-LEN.
045500
045600*    COLLAPSE RUNS OF "_" INTO A SINGLE "_".
045700     MOVE ZERO                 TO WK-N-SANI-COMPACT-LEN.
045800     MOVE "N"                  TO WK-C-SANI-LAST-USCORE-SW.
045900     PERFORM B030-COMPACT-ONE-CHAR
046000        THRU B039-COMPACT-ONE-CHAR-EX
046100           VARYING WK-N-SANI-IDX FROM 1 BY 1
046200              UNTIL WK-N-SANI-IDX > WK-N-SANI-LEN.
046300
046400*    STRIP LEADING AND TRAILING "_".
046500     MOVE ZERO                 TO WK-N-SANI-STRIP-START.
046600     PERFORM B040-FIND-STRIP-START
046700        THRU B049-FIND-STRIP-START-EX
046800           VARYING WK-N-SANI-STRIP-START FROM 1 BY 1
046900              UNTIL WK-N-SANI-STRIP-START > WK-N-SANI-COMPACT-LEN
047000                 OR WK-C-SANI-COMPACT (WK-N-SANI-STRIP-START:1)
047100                              NOT = "_".
047200     IF  WK-N-SANI-STRIP-START > WK-N-SANI-COMPACT-LEN
047300         MOVE "Unknown"        TO WK-C-SANI-OUT-ID
047400         GO TO B099-SANITIZE-NODE-ID-EX
047500     END-IF.
047600     PERFORM B050-FIND-STRIP-END
047700        THRU B059-FIND-STRIP-END-EX
047800           VARYING WK-N-SANI-STRIP-END FROM WK-N-SANI-COMPACT-LEN
047900                                       BY -1
048000              UNTIL WK-C-SANI-COMPACT (WK-N-SANI-STRIP-END:1)
048100                              NOT = "_".
048200
048300     COMPUTE WK-N-SANI-STRIP-LEN =
048400             WK-N-SANI-STRIP-END - WK-N-SANI-STRIP-START + 1.
048500     MOVE WK-C-SANI-COMPACT (WK-N-SANI-STRIP-START:
048600                             WK-N-SANI-STRIP-LEN)
048700                              TO WK-C-SANI-STRIPPED (1:
048800                             WK-N-SANI-STRIP-LEN).
048900
049000*    A NAME NOT STARTING WITH A LETTER IS PREFIXED "Device_".
049100     IF  (WK-C-SANI-STRIPPED (1:1) >= "A"
049200             AND WK-C-SANI-STRIPPED (1:1) <= "Z")
049300       OR (WK-C-SANI-STRIPPED (1:1) >= "a"
049400             AND WK-C-SANI-STRIPPED (1:1) <= "z")
049500         MOVE WK-C-SANI-STRIPPED TO WK-C-SANI-OUT-ID
049600     ELSE
049700         STRING "Device_" DELIMITED BY SIZE
049800                WK-C-SANI-STRIPPED (1:WK-N-SANI-STRIP-LEN)
049900                       DELIMITED BY SIZE
050000                INTO WK-C-SANI-OUT-ID
050100         END-STRING
050200     END-IF.
050300 B099-SANITIZE-NODE-ID-EX.
050400     EXIT.
050500
050600 B010-SCAN-TRIM-LEN.
050700     CONTINUE.
050800 B019-SCAN-TRIM-LEN-EX.
050900     EXIT.
051000
051100 B020-REPLACE-ONE-CHAR.
051200     IF  (WK-C-SANI-IN-NAME (WK-N-SANI-IDX:1) >= "A"
051300             AND WK-C-SANI-IN-NAME (WK-N-SANI-IDX:1) <= "Z")
051400       OR (WK-C-SANI-IN-NAME (WK-N-SANI-IDX:1) >= "a"
051500             AND WK-C-SANI-IN-NAME (WK-N-SANI-IDX:1) <= "z")
051600       OR (WK-C-SANI-IN-NAME (WK-N-SANI-IDX:1) >= "0"
051700             AND WK-C-SANI-IN-NAME (WK-N-SANI-IDX:1) <= "9")
051800       OR WK-C-SANI-IN-NAME (WK-N-SANI-IDX:1) = "_"
051900         MOVE WK-C-SANI-IN-NAME (WK-N-SANI-IDX:1)
052000                              TO WK-C-SANI-WORK (WK-N-SANI-IDX:1)
052100     ELSE
052200         MOVE "_"              TO WK-C-SANI-WORK (WK-N-SANI-IDX:1)
052300     END-IF.
052400 B029-REPLACE-ONE-CHAR-EX.
052500     EXIT.
052600
052700 B030-COMPACT-ONE-CHAR.
052800     IF  WK-C-SANI-WORK (WK-N-SANI-IDX:1) = "_"
052900         IF  WK-C-SANI-LAST-WAS-USCORE
053000             GO TO B039-COMPACT-ONE-CHAR-EX
053100         END-IF
053200         MOVE "Y"              TO WK-C-SANI-LAST-USCORE-SW
053300     ELSE
053400         MOVE "N"              TO WK-C-SANI-LAST-USCORE-SW
053500     END-IF.
053600     ADD 1                     TO WK-N-SANI-COMPACT-LEN.
053700     MOVE WK-C-SANI-WORK (WK-N-SANI-IDX:1)
053800                              TO WK-C-SANI-COMPACT
053900                              (WK-N-SANI-COMPACT-LEN:1).
054000 B039-COMPACT-ONE-CHAR-EX.
054100     EXIT.
054200
054300 B040-FIND-STRIP-START.
054400     CONTINUE.
054500 B049-FIND-STRIP-START-EX.
054600     EXIT.
054700
054800 B050-FIND-STRIP-END.
054900     CONTINUE.
055000 B059-FIND-STRIP-END-EX.
055100     EXIT.
055200
055300*---------------------------------------------------------------*
055400*    C000 - WRITE ONE NODE-SECTION LINE FROM THE SORTED TABLE.  *
055500*---------------------------------------------------------------*
055600 C000-WRITE-ONE-NODE-LINE.
055700     MOVE WK-T-NODE-ID (WK-X-NODE-IDX) TO WK-C-DISPLAY-NAME-WORK.
055800     PERFORM C010-USCORE-TO-SPACE
055900        THRU C019-USCORE-TO-SPACE-EX
056000           VARYING WK-N-CHAR-IDX FROM 1 BY 1
056100              UNTIL WK-N-CHAR-IDX > 30.
056200
056300     IF  WK-T-NODE-IS-CENTER (WK-X-NODE-IDX)
056400         STRING "    " DELIMITED BY SIZE
056500                WK-T-NODE-ID (WK-X-NODE-IDX) DELIMITED BY SPACE
056600                "[" DELIMITED BY SIZE
056700                WK-C-DISPLAY-NAME-WORK DELIMITED BY SPACE
056800                "]:::center" DELIMITED BY SIZE
056900                INTO WK-C-NODE-LINE-WORK
057000         END-STRING
057100     ELSE
057200         STRING "    " DELIMITED BY SIZE
057300                WK-T-NODE-ID (WK-X-NODE-IDX) DELIMITED BY SPACE
057400                "[" DELIMITED BY SIZE
057500                WK-C-DISPLAY-NAME-WORK DELIMITED BY SPACE
057600                "]" DELIMITED BY SIZE
057700                INTO WK-C-NODE-LINE-WORK
057800         END-STRING
057900     END-IF.
058000     MOVE WK-C-NODE-LINE-WORK  TO WK-C-TOPOOUT-REC.
058100     WRITE WK-C-TOPOOUT-REC.
058200 C099-WRITE-ONE-NODE-LINE-EX.
058300     EXIT.
058400
058500 C010-USCORE-TO-SPACE.
058600     IF  WK-C-DISPLAY-NAME-WORK (WK-N-CHAR-IDX:1) = "_"
058700         MOVE SPACE            TO WK-C-DISPLAY-NAME-WORK
058800                              (WK-N-CHAR-IDX:1)
058900     END-IF.
059000 C019-USCORE-TO-SPACE-EX.
059100     EXIT.
059200
059300*---------------------------------------------------------------*
059400*    C100 - WRITE ONE EDGE-SECTION LINE.  ARROW IS DRIVEN BY    *
059500*    CONFIDENCE FIRST (suspect WINS), THEN BY TYPE.  LABEL      *
059600*    SEPARATOR IS "<->" FOR TRUNK LINKS, "-" FOR PHYSICAL.      *
059700*---------------------------------------------------------------*
059800 C100-WRITE-ONE-EDGE-LINE.
059900     MOVE WK-T-LNK-SRC-DEV (WK-X-LNK-IDX) TO WK-C-SANI-IN-NAME.
060000     PERFORM B000-SANITIZE-NODE-ID
060100        THRU B099-SANITIZE-NODE-ID-EX.
060200     MOVE WK-C-SANI-OUT-ID     TO WK-C-EDGE-SRC-ID.
060300
060400     MOVE WK-T-LNK-DST-DEV (WK-X-LNK-IDX) TO WK-C-SANI-IN-NAME.
060500     PERFORM B000-SANITIZE-NODE-ID
060600        THRU B099-SANITIZE-NODE-ID-EX.
060700     MOVE WK-C-SANI-OUT-ID     TO WK-C-EDGE-DST-ID.
060800
060900     IF  WK-T-LNK-CONFIDENCE (WK-X-LNK-IDX) = "suspect"
061000         MOVE "-.->|"          TO WK-C-EDGE-ARROW
061100     ELSE
061200         IF  WK-T-LNK-TYPE (WK-X-LNK-IDX) = "trunk"
061300             MOVE "==>|"       TO WK-C-EDGE-ARROW
061400         ELSE
061500             MOVE "-->|"       TO WK-C-EDGE-ARROW
061600         END-IF
061700     END-IF.
061800
061900     IF  WK-T-LNK-TYPE (WK-X-LNK-IDX) = "trunk"
062000         MOVE "<->"            TO WK-C-EDGE-SEP
062100     ELSE
062200         MOVE "-"              TO WK-C-EDGE-SEP
062300     END-IF.
062400
062500     STRING "    " DELIMITED BY SIZE
062600            WK-C-EDGE-SRC-ID DELIMITED BY SPACE
062700            " " DELIMITED BY SIZE
062800            WK-C-EDGE-ARROW DELIMITED BY SPACE
062900            WK-T-LNK-SRC-IF (WK-X-LNK-IDX) DELIMITED BY SPACE
063000            " " DELIMITED BY SIZE
063100            WK-C-EDGE-SEP DELIMITED BY SPACE
063200            " " DELIMITED BY SIZE
063300            WK-T-LNK-DST-IF (WK-X-LNK-IDX) DELIMITED BY SPACE
063400            "| " DELIMITED BY SIZE
063500            WK-C-EDGE-DST-ID DELIMITED BY SPACE
063600            INTO WK-C-EDGE-LINE-WORK
063700     END-STRING.
063800     MOVE WK-C-EDGE-LINE-WORK  TO WK-C-TOPOOUT-REC.
063900     WRITE WK-C-TOPOOUT-REC.
064000 C199-WRITE-ONE-EDGE-LINE-EX.
064100     EXIT.
064200
064300*---------------------------------------------------------------*
064400*    D000 - THREE FIXED classDef LINES SO THE DIAGRAM VIEWER    *
064500*    COLOURS THE CENTER DEVICE, DOTS OUT SUSPECT LINKS AND      *
064600*    BOLDS TRUNK LINKS.                                          *
064700*---------------------------------------------------------------*
064800 D000-WRITE-STYLE-FOOTER.
064900     MOVE "classDef center fill:#f96,stroke:#333,stroke-width:2px"
065000                              TO WK-C-TOPOOUT-REC.
065100     WRITE WK-C-TOPOOUT-REC.
065200     MOVE "classDef suspect stroke-dasharray: 5 5"
065300                              TO WK-C-TOPOOUT-REC.
065400     WRITE WK-C-TOPOOUT-REC.
065500     MOVE "classDef trunk stroke-width:3px"
065600                              TO WK-C-TOPOOUT-REC.
065700     WRITE WK-C-TOPOOUT-REC.
065800 D099-WRITE-STYLE-FOOTER-EX.
065900     EXIT.
066000
066100*---------------------------------------------------------------*
066200 Z000-END-PROGRAM-ROUTINE.
066300*---------------------------------------------------------------*
066400     EXIT PROGRAM.
066500*---------------------------------------------------------------*
066600 Z099-END-PROGRAM-ROUTINE-EX.
066700*---------------------------------------------------------------*
066800     EXIT.
066900
067000******************************************************************
067100*************** END OF PROGRAM SOURCE - NTPPTOPO ***************
067200******************************************************************
