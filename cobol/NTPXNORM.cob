000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPXNORM.
000500 AUTHOR.         R J HARGREAVES.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   03 DEC 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE NORMALIZES ONE INTERFACE-NAME TOKEN
001200*               PULLED OFF THE SWITCH CAPTURE LOG BY ANY OF THE
001300*               NTPX PARSERS.  IT STRIPS EMBEDDED BLANKS, EXPANDS
001400*               THE VENDOR ABBREVIATION ON THE LEADING TOKEN,
001500*               SWAPS BACKSLASHES FOR FORWARD SLASHES, AND
001600*               CLASSIFIES THE RESULT AS AN ETH-TRUNK OR NOT.
001700*               CALLED BY EVERY NTPX PARSER AND BY NTPPANOM AND
001800*               NTPPTOPO WHEREVER A RAW TOKEN NEEDS COMPARING TO
001900*               AN ALREADY-NORMALIZED MASTER FIELD.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* NT001B RJH 03/12/1991 - NETTOPO PROJECT INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* NT009M RJH 22/02/1994 - Added the XGE prefix after the 10G
002700*                         uplink cards started showing "XGE" in
002800*                         "display interface description".
002900*-----------------------------------------------------------------
003000* NT026Y KLT 14/10/1998 - Y2K REVIEW - NO DATE FIELDS ON THIS
003100*                         PROGRAM, NO CHANGE REQUIRED.
003200*-----------------------------------------------------------------
003300* NT031H SGO 06/06/2000 - PR#4471 - Callers were re-parsing the
003400*                         trunk digits back out of the normalized
003500*                         name.  Added O-TRUNK-ID to save them
003600*                         the trouble.
003700*-----------------------------------------------------------------
003800* NT038R SGO 12/03/2001 - Shop standard is one paragraph per
003900*                         PERFORM - split the two in-line scan
004000*                         loops out to A010/D010 to match.
004100*-----------------------------------------------------------------
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    NO FILES - PURE WORKING-STORAGE UTILITY ROUTINE.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM NTPXNORM **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400     COPY NTPCMWS.
006500
006600 01  WK-C-PREFIX-TABLE-AREA.
006700     05  WK-C-PREFIX-TABLE.
006800         10  FILLER  PIC X(20) VALUE "GE GigabitEthernet  ".
006900         10  FILLER  PIC X(20) VALUE "XGEXGigabitEthernet ".
007000         10  FILLER  PIC X(20) VALUE "TETenGigabitEthernet".
007100     05  WK-C-PREFIX-ENTRY REDEFINES WK-C-PREFIX-TABLE
007200                           OCCURS 3 TIMES
007300                           INDEXED BY WK-N-PFX-IDX.
007400         10  WK-C-PFX-MATCH   PIC X(03).
007500         10  WK-C-PFX-EXPAND  PIC X(17).
007600
007700 01  WK-N-WORK-COUNTERS.
007800     05  WK-N-NORM-SUB       PIC 9(02) COMP.
007900     05  WK-N-NORM-OUT-SUB   PIC 9(02) COMP.
008000     05  WK-N-NORM-LEN       PIC 9(02) COMP.
008100     05  WK-N-DIGIT-SUB      PIC 9(02) COMP.
008200     05  WK-N-ONE-DIGIT      PIC 9(01).
008300
008400 01  WK-C-WORK-AREA.
008500     05  WK-C-NORM-NOSPACE       PIC X(40) VALUE SPACES.
008600     05  WK-C-NORM-UPPER         PIC X(40) VALUE SPACES.
008700     05  WK-C-NORM-EXPANDED      PIC X(40) VALUE SPACES.
008800     05  WK-C-NORM-ONE-CHAR      PIC X(01) VALUE SPACE.
008900     05  WK-C-PFX-MATCHED-SW     PIC X(01) VALUE "N".
009000         88  WK-C-PFX-MATCHED           VALUE "Y".
009100     05  WK-C-DIGITS-FOUND-SW    PIC X(01) VALUE "N".
009200         88  WK-C-DIGITS-FOUND          VALUE "Y".
009300
009400* ------ ALTERNATE VIEW OF THE UPPERCASED WORK COPY, USED TO ---*
009500* ------ TEST THE FIXED-LENGTH VENDOR PREFIXES ANCHORED AT     -*
009600* ------ THE START OF THE TOKEN.                               -*
009700 01  WK-C-NORM-UPPER-VIEW REDEFINES WK-C-NORM-UPPER.
009800     05  WK-C-UPPER-1-2      PIC X(02).
009900     05  WK-C-UPPER-3-4      PIC X(02).
010000     05  FILLER              PIC X(36).
010100
010200 01  WK-C-NORM-ETHTRUNK-VIEW REDEFINES WK-C-NORM-UPPER.
010300     05  WK-C-UPPER-ETHTRUNK PIC X(09).
010400     05  FILLER              PIC X(31).
010500
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 COPY VNORM.
011000
011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-VNORM-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-STRIP-SPACES
011700        THRU A099-STRIP-SPACES-EX.
011800     PERFORM B000-EXPAND-PREFIX
011900        THRU B099-EXPAND-PREFIX-EX.
012000     PERFORM C000-REPLACE-BACKSLASH
012100        THRU C099-REPLACE-BACKSLASH-EX.
012200     PERFORM D000-CLASSIFY-TRUNK
012300        THRU D099-CLASSIFY-TRUNK-EX.
012400     EXIT PROGRAM.
012500
012600*---------------------------------------------------------------*
012700*    RULE 1 - TRIM AND DELETE ALL EMBEDDED SPACES.               *
012800*---------------------------------------------------------------*
012900 A000-STRIP-SPACES.
013000     MOVE SPACES              TO WK-C-VNORM-OUTPUT
013100                                  WK-C-NORM-NOSPACE.
013200     MOVE ZERO                TO WK-N-NORM-OUT-SUB.
013300     IF  WK-C-VNORM-I-RAW-NAME = SPACES
013400         GO TO A099-STRIP-SPACES-EX.
013500
013600     PERFORM A010-STRIP-ONE-CHAR
013700        THRU A019-STRIP-ONE-CHAR-EX
013800           VARYING WK-N-NORM-SUB FROM 1 BY 1
013900              UNTIL WK-N-NORM-SUB > 40.
014000 A099-STRIP-SPACES-EX.
014100     EXIT.
014200
014300 A010-STRIP-ONE-CHAR.
014400     MOVE WK-C-VNORM-I-RAW-NAME(WK-N-NORM-SUB:1)
014500                           TO WK-C-NORM-ONE-CHAR.
014600     IF  WK-C-NORM-ONE-CHAR NOT = SPACE
014700         ADD 1             TO WK-N-NORM-OUT-SUB
014800         MOVE WK-C-NORM-ONE-CHAR
014900                   TO WK-C-NORM-NOSPACE(WK-N-NORM-OUT-SUB:1)
015000     END-IF.
015100 A019-STRIP-ONE-CHAR-EX.
015200     EXIT.
015300
015400*---------------------------------------------------------------*
015500*    RULE 2 - PREFIX EXPANSION, CASE-INSENSITIVE, LEADING TOKEN *
015600*    ONLY, FIRST MATCH WINS: GE(not th), XGE, Te(not n),        *
015700*    eth-trunk.                                                *
015800*---------------------------------------------------------------*
015900 B000-EXPAND-PREFIX.
016000     MOVE WK-C-NORM-NOSPACE   TO WK-C-NORM-UPPER.
016100     INSPECT WK-C-NORM-UPPER
016200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016400     MOVE "N"                 TO WK-C-PFX-MATCHED-SW.
016500     MOVE WK-C-NORM-NOSPACE   TO WK-C-NORM-EXPANDED.
016600
016700     IF  WK-C-NORM-NOSPACE = SPACES
016800         GO TO B099-EXPAND-PREFIX-EX.
016900
017000*    "GE" NOT FOLLOWED BY "TH".
017100     IF  WK-C-UPPER-1-2 = "GE"
017200           AND WK-C-UPPER-3-4 NOT = "TH"
017300         STRING "GigabitEthernet"
017400                WK-C-NORM-NOSPACE(3:38)
017500                DELIMITED BY SIZE INTO WK-C-NORM-EXPANDED
017600         MOVE "Y"              TO WK-C-PFX-MATCHED-SW
017700         GO TO B099-EXPAND-PREFIX-EX
017800     END-IF.
017900
018000*    "XGE".
018100     IF  WK-C-NORM-UPPER(1:3) = "XGE"
018200         STRING "XGigabitEthernet"
018300                WK-C-NORM-NOSPACE(4:37)
018400                DELIMITED BY SIZE INTO WK-C-NORM-EXPANDED
018500         MOVE "Y"              TO WK-C-PFX-MATCHED-SW
018600         GO TO B099-EXPAND-PREFIX-EX
018700     END-IF.
018800
018900*    "TE" NOT FOLLOWED BY "N".
019000     IF  WK-C-UPPER-1-2 = "TE"
019100           AND WK-C-NORM-UPPER(3:1) NOT = "N"
019200         STRING "TenGigabitEthernet"
019300                WK-C-NORM-NOSPACE(3:38)
019400                DELIMITED BY SIZE INTO WK-C-NORM-EXPANDED
019500         MOVE "Y"              TO WK-C-PFX-MATCHED-SW
019600         GO TO B099-EXPAND-PREFIX-EX
019700     END-IF.
019800
019900*    "ETH-TRUNK" (ANY CASE).
020000     IF  WK-C-UPPER-ETHTRUNK = "ETH-TRUNK"
020100         STRING "Eth-Trunk"
020200                WK-C-NORM-NOSPACE(10:31)
020300                DELIMITED BY SIZE INTO WK-C-NORM-EXPANDED
020400         MOVE "Y"              TO WK-C-PFX-MATCHED-SW
020500     END-IF.
020600
020700 B099-EXPAND-PREFIX-EX.
020800     EXIT.
020900
021000*---------------------------------------------------------------*
021100*    RULE 3 - REPLACE BACKSLASHES WITH FORWARD SLASHES.         *
021200*---------------------------------------------------------------*
021300 C000-REPLACE-BACKSLASH.
021400     INSPECT WK-C-NORM-EXPANDED
021500         REPLACING ALL "\" BY "/".
021600     MOVE WK-C-NORM-EXPANDED   TO WK-C-VNORM-O-NORM-NAME.
021700 C099-REPLACE-BACKSLASH-EX.
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100*    IS-TRUNK / TRUNK-ID.                                       *
022200*---------------------------------------------------------------*
022300 D000-CLASSIFY-TRUNK.
022400     MOVE "N"                  TO WK-C-VNORM-O-TRUNK-IND.
022500     MOVE ZERO                 TO WK-N-VNORM-O-TRUNK-ID.
022600     MOVE SPACES               TO WK-C-VNORM-O-ERROR-CD.
022700
022800     IF  WK-C-VNORM-O-NORM-NAME(1:9) NOT = "Eth-Trunk"
022900         GO TO D099-CLASSIFY-TRUNK-EX.
023000
023100     MOVE "Y"                  TO WK-C-VNORM-O-TRUNK-IND.
023200     MOVE "N"                  TO WK-C-DIGITS-FOUND-SW.
023300     MOVE ZERO                 TO WK-N-VNORM-O-TRUNK-ID.
023400
023500     PERFORM D010-SCAN-ONE-DIGIT
023600        THRU D019-SCAN-ONE-DIGIT-EX
023700           VARYING WK-N-DIGIT-SUB FROM 10 BY 1
023800              UNTIL WK-N-DIGIT-SUB > 30.
023900
024000     IF  NOT WK-C-DIGITS-FOUND
024100         MOVE "NORM001"        TO WK-C-VNORM-O-ERROR-CD
024200         MOVE ZERO             TO WK-N-VNORM-O-TRUNK-ID
024300     END-IF.
024400 D099-CLASSIFY-TRUNK-EX.
024500     EXIT.
024600
024700*    ONE PASS OF THE TRUNK-NUMBER SCAN - A NON-NUMERIC, NON-SPACE
024800*    CHARACTER IN THE NUMBER FIELD FAILS THE WHOLE TRUNK-ID.
024900*    THE DIGIT ITSELF IS PICKED UP BY MOVING THE ONE-CHARACTER
025000*    SLICE INTO A PIC 9 FIELD - NO FUNCTION NUMVAL NEEDED.
025100 D010-SCAN-ONE-DIGIT.
025200     IF  WK-C-VNORM-O-NORM-NAME(WK-N-DIGIT-SUB:1)
025300                IS NOT NUMERIC
025400         IF  WK-C-VNORM-O-NORM-NAME(WK-N-DIGIT-SUB:1) = SPACE
025500             CONTINUE
025600         ELSE
025700             MOVE "N"          TO WK-C-DIGITS-FOUND-SW
025800         END-IF
025900     ELSE
026000         MOVE "Y"              TO WK-C-DIGITS-FOUND-SW
026100         MOVE WK-C-VNORM-O-NORM-NAME(WK-N-DIGIT-SUB:1)
026200                               TO WK-N-ONE-DIGIT
026300         COMPUTE WK-N-VNORM-O-TRUNK-ID =
026400             WK-N-VNORM-O-TRUNK-ID * 10 + WK-N-ONE-DIGIT
026500     END-IF.
026600 D019-SCAN-ONE-DIGIT-EX.
026700     EXIT.
026800
026900******************************************************************
027000*************** END OF PROGRAM SOURCE  NTPXNORM ****************
027100******************************************************************
