000100* HISTORY OF MODIFICATION:
000200*================================================================*
000300* TAG    NAME   DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* NT001B RJH    03/12/1991 - NETTOPO PROJECT INITIAL VERSION
000600* NT044F SGO    02/09/2004 - ADDED I-FORCE-SW ALONGSIDE THE NTPXAUDT
000700*                            FORCE-REIMPORT SWITCH
000800*----------------------------------------------------------------*
000900 01  WK-C-VIMPT-RECORD.
001000     05  WK-C-VIMPT-INPUT.
001100         10  WK-C-VIMPT-I-FILE-NAME    PIC X(64).
001200         10  WK-C-VIMPT-I-FILE-TOKEN   PIC X(64).
001300         10  WK-C-VIMPT-I-FORCE-SW     PIC X(01).
001400             88  WK-C-VIMPT-FORCE-REIMPORT    VALUE "Y".
001500         10  WK-N-VIMPT-I-IMPORT-DATE  PIC 9(08).
001600         10  WK-N-VIMPT-I-IMPORT-TIME  PIC 9(06).
001700     05  WK-C-VIMPT-OUTPUT.
001800         10  WK-C-VIMPT-O-ERROR-CD     PIC X(07).
