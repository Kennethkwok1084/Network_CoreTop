000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPXLLDP.
000500 AUTHOR.         R J HARGREAVES.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   05 DEC 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  PARSES ONE LINE OF THE "LLDP NEIGHBOR-BRIEF" BLOCK
001200*               OUT OF THE SWITCH CAPTURE LOG.  CALLER SENDS EACH
001300*               LINE OF THE BLOCK ONE AT A TIME WITH FUNCTION "L",
001400*               AND SENDS FUNCTION "R" AT THE START OF EVERY NEW
001500*               BLOCK TO CLEAR THE HEADER-SEEN SWITCH.  CALLED BY
001600*               NTPPIMPT DURING THE IMPORT PASS.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* NT002B RJH 05/12/1991 - NETTOPO PROJECT INITIAL VERSION.
002200*-----------------------------------------------------------------
002300* NT026Y KLT 14/10/1998 - Y2K REVIEW - NO DATE FIELDS ON THIS
002400*                         PROGRAM, NO CHANGE REQUIRED.
002500*-----------------------------------------------------------------
002600* NT033K SGO 19/01/2001 - PR#4602 - Some captures show "Local Int"
002700*                         instead of "Local Intf" on the header
002800*                         line.  Widened the header scan.
002900*-----------------------------------------------------------------
003000* NT038S SGO 12/03/2001 - Shop standard is one paragraph per
003100*                         PERFORM - split the three in-line scan
003200*                         loops out to A010/B010/C010.
003300*-----------------------------------------------------------------
003400* NT038V SGO 26/03/2001 - Added a char-at-a-time view of the
003500*                         upper-case line and a numeric-only
003600*                         view of the exptime column.
003700*-----------------------------------------------------------------
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    NO FILES - PURE WORKING-STORAGE PARSING ROUTINE.
005000
005100***************
005200 DATA DIVISION.
005300***************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM NTPXLLDP **".
005800
005900     COPY NTPCMWS.
006000
006100 01  WK-N-WORK-COUNTERS.
006200     05  WK-N-LLDP-SUB          PIC 9(03) COMP.
006300     05  WK-N-LLDP-FLD-SUB      PIC 9(02) COMP.
006400     05  WK-N-LLDP-SPACE-RUN    PIC 9(02) COMP.
006500     05  WK-N-LLDP-FLD-START    PIC 9(03) COMP.
006600     05  WK-N-LLDP-FLD-LEN      PIC 9(03) COMP.
006700
006800 01  WK-C-WORK-AREA.
006900     05  WK-C-LLDP-UPPER-LINE       PIC X(200) VALUE SPACES.
007000     05  WK-C-LLDP-ONE-CHAR         PIC X(01)  VALUE SPACE.
007100     05  WK-C-LLDP-PREV-CHAR        PIC X(01)  VALUE SPACE.
007200     05  WK-C-LLDP-SEPARATOR-SW     PIC X(01)  VALUE "Y".
007300         88  WK-C-LLDP-ALL-SEPARATOR       VALUE "Y".
007400
007500* ------- CHARACTER-AT-A-TIME VIEW OF THE UPPERCASED LINE, -----*
007600* ------- USED BY THE HEADER AND SEPARATOR SCANS.               -*
007700 01  WK-C-LLDP-LINE-SCAN REDEFINES WK-C-LLDP-UPPER-LINE.          NT038V  
007800     05  WK-C-LLDP-SCAN-CHAR        OCCURS 200 TIMES PIC X(01).   NT038V  
007900
008000* ------- UP TO SIX WHITESPACE-DELIMITED FIELDS PULLED OFF -----*
008100* ------- ONE DATA LINE.  THE LLDP BRIEF TABLE ONLY EVER HAS  --*
008200* ------- FOUR, BUT WE KEEP TWO SPARE THE WAY GLAC KEEPS SPARE-*
008300* ------- COLUMNS ON ITS BREAKOUT TABLE.                       -*
008400 01  WK-C-LLDP-FIELD-AREA.
008500     05  WK-C-LLDP-FIELD  OCCURS 6 TIMES PIC X(30).
008600 01  WK-N-LLDP-FIELD-COUNT           PIC 9(02) COMP VALUE 0.
008700
008800* -------- ALTERNATE NUMERIC-EDIT VIEW OF FIELD 4 (EXPTIME) ----*
008900 01  WK-C-LLDP-FIELD-4-VIEW REDEFINES WK-C-LLDP-FIELD-AREA.
009000     05  FILLER              PIC X(90).
009100     05  WK-C-LLDP-EXPTIME-RAW PIC X(30).
009200     05  WK-N-LLDP-EXPTIME-DIGITS REDEFINES WK-C-LLDP-EXPTIME-RAW.NT038V  
009300         10  FILLER                PIC X(24).                     NT038V  
009400         10  WK-N-LLDP-EXPTIME-6   PIC 9(06).                     NT038V  
009500     05  FILLER              PIC X(60).
009600
009700* -------- VNORM CALL AREA REDEFINED OVER A SPARE FIELD SLOT ---*
009800* -------- SO THE NORMALIZER LINKAGE RECORD ISN'T DUPLICATED --*
009900* -------- IN TWO PLACES.                                      -*
010000 01  WK-C-VNORM-CALL-AREA.
010100     COPY VNORM.
010200
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600 COPY VLLDP.
010700
010800 EJECT
010900********************************************
011000 PROCEDURE DIVISION USING WK-C-VLLDP-RECORD.
011100********************************************
011200 MAIN-MODULE.
011300     IF  WK-C-VLLDP-RESET-BLOCK
011400         MOVE "N"           TO WK-C-VLLDP-HDR-SW
011500         GO TO MAIN-MODULE-EX
011600     END-IF.
011700
011800     MOVE "N"               TO WK-C-VLLDP-O-VALID-SW.
011900     MOVE SPACES            TO WK-C-VLLDP-O-LOCAL-IF
012000                                WK-C-VLLDP-O-NBR-DEV
012100                                WK-C-VLLDP-O-NBR-IF.
012200     MOVE ZERO              TO WK-N-VLLDP-O-EXPTIME.
012300     MOVE "N"               TO WK-C-VLLDP-O-EXPTIME-FLAG.
012400
012500     IF  NOT WK-C-VLLDP-HDR-SEEN
012600         PERFORM A000-CHECK-FOR-HEADER
012700            THRU A099-CHECK-FOR-HEADER-EX
012800         GO TO MAIN-MODULE-EX
012900     END-IF.
013000
013100     PERFORM B000-CHECK-SEPARATOR
013200        THRU B099-CHECK-SEPARATOR-EX.
013300     IF  WK-C-LLDP-ALL-SEPARATOR
013400           OR WK-C-VLLDP-I-LINE = SPACES
013500         GO TO MAIN-MODULE-EX
013600     END-IF.
013700
013800     PERFORM C000-SPLIT-FIELDS
013900        THRU C099-SPLIT-FIELDS-EX.
014000
014100     IF  WK-N-LLDP-FIELD-COUNT >= 3
014200         PERFORM D000-BUILD-OUTPUT
014300            THRU D099-BUILD-OUTPUT-EX
014400     END-IF.
014500
014600 MAIN-MODULE-EX.
014700     EXIT PROGRAM.
014800
014900*---------------------------------------------------------------*
015000*    LOOK FOR THE "LOCAL INTF" / "LOCAL INT" HEADER LINE.        *
015100*---------------------------------------------------------------*
015200 A000-CHECK-FOR-HEADER.
015300     MOVE WK-C-VLLDP-I-LINE  TO WK-C-LLDP-UPPER-LINE.
015400     INSPECT WK-C-LLDP-UPPER-LINE
015500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
015600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015700*    A CHEAP INSTR-STYLE SCAN - LOOK FOR "LOCAL INTF" FIRST,
015800*    THEN FALL BACK TO "LOCAL INT" FOR THE OLDER CAPTURES.
015900     PERFORM A010-CHECK-ONE-POSITION
016000        THRU A019-CHECK-ONE-POSITION-EX
016100           VARYING WK-N-LLDP-SUB FROM 1 BY 1
016200              UNTIL WK-N-LLDP-SUB > 189.
016300 A099-CHECK-FOR-HEADER-EX.
016400     EXIT.
016500
016600 A010-CHECK-ONE-POSITION.
016700     IF  WK-C-LLDP-UPPER-LINE(WK-N-LLDP-SUB:11) = "LOCAL INTF "
016800           OR WK-C-LLDP-UPPER-LINE(WK-N-LLDP-SUB:10)
016900                                           = "LOCAL INT "
017000         MOVE "Y"        TO WK-C-VLLDP-HDR-SW
017100         MOVE 190        TO WK-N-LLDP-SUB
017200     END-IF.
017300 A019-CHECK-ONE-POSITION-EX.
017400     EXIT.
017500
017600*---------------------------------------------------------------*
017700*    A SEPARATOR LINE IS ALL BLANKS, DASHES AND EQUAL SIGNS.     *
017800*---------------------------------------------------------------*
017900 B000-CHECK-SEPARATOR.
018000     MOVE "Y"                TO WK-C-LLDP-SEPARATOR-SW.
018100     PERFORM B010-CHECK-ONE-CHAR
018200        THRU B019-CHECK-ONE-CHAR-EX
018300           VARYING WK-N-LLDP-SUB FROM 1 BY 1
018400              UNTIL WK-N-LLDP-SUB > 200.
018500 B099-CHECK-SEPARATOR-EX.
018600     EXIT.
018700
018800 B010-CHECK-ONE-CHAR.
018900     MOVE WK-C-VLLDP-I-LINE(WK-N-LLDP-SUB:1)
019000                          TO WK-C-LLDP-ONE-CHAR.
019100     IF  WK-C-LLDP-ONE-CHAR NOT = SPACE
019200           AND WK-C-LLDP-ONE-CHAR NOT = "-"
019300           AND WK-C-LLDP-ONE-CHAR NOT = "="
019400         MOVE "N"         TO WK-C-LLDP-SEPARATOR-SW
019500     END-IF.
019600 B019-CHECK-ONE-CHAR-EX.
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000*    SPLIT ON RUNS OF 2-OR-MORE SPACES.                          *
020100*---------------------------------------------------------------*
020200 C000-SPLIT-FIELDS.
020300     MOVE SPACES              TO WK-C-LLDP-FIELD-AREA.
020400     MOVE ZERO                TO WK-N-LLDP-FIELD-COUNT.
020500     MOVE ZERO                TO WK-N-LLDP-SPACE-RUN
020600                                  WK-N-LLDP-FLD-LEN.
020700     MOVE 1                   TO WK-N-LLDP-FLD-START.
020800
020900     PERFORM C010-SPLIT-ONE-CHAR
021000        THRU C019-SPLIT-ONE-CHAR-EX
021100           VARYING WK-N-LLDP-SUB FROM 1 BY 1
021200              UNTIL WK-N-LLDP-SUB > 200.
021300
021400     IF  WK-N-LLDP-FLD-LEN > 0
021500           AND WK-N-LLDP-FIELD-COUNT < 6
021600         ADD 1                 TO WK-N-LLDP-FIELD-COUNT
021700         MOVE WK-C-VLLDP-I-LINE(WK-N-LLDP-FLD-START:
021800                                WK-N-LLDP-FLD-LEN)
021900               TO WK-C-LLDP-FIELD(WK-N-LLDP-FIELD-COUNT)
022000     END-IF.
022100 C099-SPLIT-FIELDS-EX.
022200     EXIT.
022300
022400 C010-SPLIT-ONE-CHAR.
022500     MOVE WK-C-VLLDP-I-LINE(WK-N-LLDP-SUB:1)
022600                           TO WK-C-LLDP-ONE-CHAR.
022700     IF  WK-C-LLDP-ONE-CHAR = SPACE
022800         ADD 1             TO WK-N-LLDP-SPACE-RUN
022900         IF  WK-N-LLDP-SPACE-RUN = 2
023000               AND WK-N-LLDP-FLD-LEN > 0
023100               AND WK-N-LLDP-FIELD-COUNT < 6
023200             ADD 1         TO WK-N-LLDP-FIELD-COUNT
023300             MOVE WK-C-VLLDP-I-LINE(WK-N-LLDP-FLD-START:
023400                                    WK-N-LLDP-FLD-LEN)
023500                   TO WK-C-LLDP-FIELD(WK-N-LLDP-FIELD-COUNT)
023600             MOVE ZERO     TO WK-N-LLDP-FLD-LEN
023700         END-IF
023800     ELSE
023900         IF  WK-N-LLDP-FLD-LEN = 0
024000             MOVE WK-N-LLDP-SUB TO WK-N-LLDP-FLD-START
024100         END-IF
024200         MOVE ZERO         TO WK-N-LLDP-SPACE-RUN
024300         ADD 1             TO WK-N-LLDP-FLD-LEN
024400     END-IF.
024500 C019-SPLIT-ONE-CHAR-EX.
024600     EXIT.
024700
024800*---------------------------------------------------------------*
024900*    NORMALIZE FIELDS 1 AND 3, PASS FIELD 2 THROUGH RAW,        *
025000*    VALIDATE FIELD 4 (OPTIONAL) AS THE EXPIRY TIME.            *
025100*---------------------------------------------------------------*
025200 D000-BUILD-OUTPUT.
025300     MOVE WK-C-LLDP-FIELD(1)  TO WK-C-VNORM-I-RAW-NAME.
025400     CALL "NTPXNORM" USING WK-C-VNORM-RECORD.
025500     MOVE WK-C-VNORM-O-NORM-NAME TO WK-C-VLLDP-O-LOCAL-IF.
025600
025700     MOVE WK-C-LLDP-FIELD(2)  TO WK-C-VLLDP-O-NBR-DEV.
025800
025900     MOVE WK-C-LLDP-FIELD(3)  TO WK-C-VNORM-I-RAW-NAME.
026000     CALL "NTPXNORM" USING WK-C-VNORM-RECORD.
026100     MOVE WK-C-VNORM-O-NORM-NAME TO WK-C-VLLDP-O-NBR-IF.
026200
026300     MOVE "N"                  TO WK-C-VLLDP-O-EXPTIME-FLAG.
026400     MOVE ZERO                 TO WK-N-VLLDP-O-EXPTIME.
026500     IF  WK-N-LLDP-FIELD-COUNT >= 4
026600           AND WK-C-LLDP-FIELD(4) NOT = SPACES
026700           AND WK-C-LLDP-FIELD(4) IS NUMERIC
026800         MOVE WK-C-LLDP-FIELD(4) TO WK-N-VLLDP-O-EXPTIME
026900         MOVE "Y"                TO WK-C-VLLDP-O-EXPTIME-FLAG
027000     END-IF.
027100
027200     MOVE "Y"                  TO WK-C-VLLDP-O-VALID-SW.
027300 D099-BUILD-OUTPUT-EX.
027400     EXIT.
027500
027600******************************************************************
027700*************** END OF PROGRAM SOURCE  NTPXLLDP ****************
027800******************************************************************
