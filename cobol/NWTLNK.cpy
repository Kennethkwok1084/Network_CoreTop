000100* NWTLNK.CPYBK
000200*****************************************************************
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. NWTLNK.
000500*      NWTLNK RECORD - TOPOLOGY LINK (EDGE), ONE ROW PER DISTINCT
000600*      (SRC-DEV, SRC-IF, DST-DEV, DST-IF) COMBINATION.  RE-IMPORT
000700*      OF THE SAME ENDPOINTS ALWAYS REFRESHES TYPE/CONFIDENCE;
000800*      NOTES ARE KEPT UNLESS THE NEW NOTE IS NON-BLANK - SEE
000900*      NTPPIMPT PARAGRAPH C420.
001000*      I-O FORMAT: NWTLNK-RECORD  FROM FILE NWTLNK  OF LIBRARY NTPLIB
001100*
001200*****************************************************************
001300* MODIFICATION HISTORY                                          *
001400*****************************************************************
001500* TAG    DATE     DEV    DESCRIPTION                            *
001600*------- -------- ------ --------------------------------------*
001700* NT001B 03/12/91 RJH    - NETTOPO PROJECT INITIAL RELEASE      *
001800* NT021Q 11/07/96 RJH    - ADDED LNK-CONFIDENCE AFTER THE MIXED-*
001900*                          LINK ANOMALY WORK SHOWED SOME "phy"  *
002000*                          LINKS SHOULD NOT FEED THE TOPOLOGY   *
002100*                          EXPORT AT ALL                        *
002200* NT028B 02/02/99 SGO    - ADDED RESERVE BYTE FOR GROWTH AFTER  *
002300*                          AUDIT NOTED RECORD HAD NO SLACK      *
002400*-----------------------------------------------------------------
002500 01  NWTLNK-RECORD.
002600     05  NWTLNK-SRC-DEV           PIC X(30).
002700*                        SOURCE DEVICE NAME
002800     05  NWTLNK-SRC-IF            PIC X(30).
002900*                        SOURCE INTERFACE
003000     05  NWTLNK-DST-DEV           PIC X(30).
003100*                        DESTINATION DEVICE NAME
003200     05  NWTLNK-DST-IF            PIC X(30).
003300*                        DESTINATION INTERFACE
003400     05  NWTLNK-TYPE              PIC X(05).
003500*                        "phy  " OR "trunk"
003600     05  NWTLNK-CONFIDENCE        PIC X(07).
003700*                        "trusted"/"suspect"/"ignore", DFLT
003800*                        "trusted"
003900     05  NWTLNK-NOTES             PIC X(40).
004000*                        OPTIONAL NOTE
004100     05  FILLER                   PIC X(01).
004200*                        RESERVED FOR FUTURE USE
