000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NTPXSTPB.
000500 AUTHOR.         R J HARGREAVES.
000600 INSTALLATION.   NETWORK ENGINEERING - CORE SWITCH TOPOLOGY.
000700 DATE-WRITTEN.   13 DEC 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  PARSES ONE LINE OF THE "DISPLAY STP BRIEF" TABLE
001200*               OUT OF THE SWITCH CAPTURE LOG.  A DATA LINE MAY
001300*               OPTIONALLY LEAD WITH AN MSTP INSTANCE ID (ALL
001400*               DIGITS), WHICH IS IGNORED; THE INTERFACE, ROLE
001500*               AND STATE ARE THE NEXT THREE FIELDS.  CALLED BY
001600*               NTPPIMPT DURING THE IMPORT PASS.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* NT005B RJH 13/12/1991 - NETTOPO PROJECT INITIAL VERSION.
002200*-----------------------------------------------------------------
002300* NT026Y KLT 14/10/1998 - Y2K REVIEW - NO DATE FIELDS ON THIS
002400*                         PROGRAM, NO CHANGE REQUIRED.
002500*-----------------------------------------------------------------
002600* NT041D SGO 08/11/2003 - PR#5210 - Blocked-port flag now covers
002700*                         all three vendor spellings we have seen
002800*                         in captures - Discarding, Blocked,
002900*                         Blocking.
003000*-----------------------------------------------------------------
003100* NT041F SGO 22/11/2003 - Shop standard is one paragraph per
003200*                         PERFORM - split the four in-line scan
003300*                         loops out to A010/A020/B010/C010.
003400*-----------------------------------------------------------------
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    NO FILES - PURE WORKING-STORAGE PARSING ROUTINE.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM NTPXSTPB **".
005500
005600     COPY NTPCMWS.
005700
005800 01  WK-C-LITERALS.
005900     05  WK-C-LIT-UNKNOWN-ROLE       PIC X(04) VALUE "UNKN".
006000     05  WK-C-LIT-UNKNOWN-STATE      PIC X(12) VALUE "Unknown".
006100
006200 01  WK-N-WORK-COUNTERS.
006300     05  WK-N-STPB-SUB          PIC 9(03) COMP.
006400     05  WK-N-STPB-FLD-SUB      PIC 9(02) COMP.
006500     05  WK-N-STPB-SPACE-RUN    PIC 9(02) COMP.
006600     05  WK-N-STPB-FLD-START    PIC 9(03) COMP.
006700     05  WK-N-STPB-FLD-LEN      PIC 9(03) COMP.
006800
006900 01  WK-C-WORK-AREA.
007000     05  WK-C-STPB-UPPER-LINE       PIC X(200) VALUE SPACES.
007100     05  WK-C-STPB-ONE-CHAR         PIC X(01)  VALUE SPACE.
007200     05  WK-C-STPB-SEPARATOR-SW     PIC X(01)  VALUE "Y".
007300         88  WK-C-STPB-ALL-SEPARATOR       VALUE "Y".
007400     05  WK-C-STPB-STATE-UPPER      PIC X(12)  VALUE SPACES.
007500
007600* -------- CHARACTER-AT-A-TIME VIEW OF THE UPPERCASED LINE, ---- *
007700* -------- USED BY THE HEADER AND SEPARATOR SCANS.                *
007800 01  WK-C-STPB-LINE-SCAN REDEFINES WK-C-STPB-UPPER-LINE.          NT041F  
007900     05  WK-C-STPB-SCAN-CHAR        OCCURS 200 TIMES PIC X(01).   NT041F  
008000
008100 01  WK-C-STPB-FIELD-AREA.
008200     05  WK-C-STPB-FIELD  OCCURS 5 TIMES PIC X(30).
008300 01  WK-N-STPB-FIELD-COUNT           PIC 9(02) COMP VALUE 0.
008400 01  WK-N-STPB-FIRST-FLD-SUB         PIC 9(02) COMP VALUE 0.
008500
008600* -------- ALTERNATE VIEW OF FIELD 1, USED WHEN TESTING FOR ---- *
008700* -------- THE OPTIONAL LEADING MSTID.                           *
008800 01  WK-C-STPB-FIELD-1-VIEW REDEFINES WK-C-STPB-FIELD-AREA.
008900     05  WK-C-STPB-FIELD-1-NUM      PIC 9(30).
009000     05  FILLER                     PIC X(120).
009100
009200* -------- SPLIT VIEW OF THE UPPERCASED STATE WORD, SO THE ----- *
009300* -------- BLOCKED-STATE TEST DOESN'T RELY ON REF-MOD ALONE. --- *
009400 01  WK-C-STPB-STATE-VIEW REDEFINES WK-C-STPB-STATE-UPPER.        NT041F  
009500     05  WK-C-STPB-STATE-1ST-10     PIC X(10).                    NT041F  
009600     05  FILLER                     PIC X(02).                    NT041F  
009700
009800 01  WK-C-VNORM-CALL-AREA.
009900     COPY VNORM.
010000
010100*****************
010200 LINKAGE SECTION.
010300*****************
010400 COPY VSTPB.
010500
010600 EJECT
010700********************************************
010800 PROCEDURE DIVISION USING WK-C-VSTPB-RECORD.
010900********************************************
011000 MAIN-MODULE.
011100     IF  WK-C-VSTPB-RESET-BLOCK
011200         MOVE "N"           TO WK-C-VSTPB-HDR-SW
011300         GO TO MAIN-MODULE-EX
011400     END-IF.
011500
011600     MOVE "N"               TO WK-C-VSTPB-O-VALID-SW.
011700     MOVE SPACES            TO WK-C-VSTPB-O-IF-NAME
011800                                WK-C-VSTPB-O-ROLE
011900                                WK-C-VSTPB-O-STATE.
012000     MOVE "N"               TO WK-C-VSTPB-O-BLOCKED-SW.
012100
012200     IF  NOT WK-C-VSTPB-HDR-SEEN
012300         PERFORM A000-CHECK-FOR-HEADER
012400            THRU A099-CHECK-FOR-HEADER-EX
012500         GO TO MAIN-MODULE-EX
012600     END-IF.
012700
012800     PERFORM B000-CHECK-SEPARATOR
012900        THRU B099-CHECK-SEPARATOR-EX.
013000     IF  WK-C-STPB-ALL-SEPARATOR
013100           OR WK-C-VSTPB-I-LINE = SPACES
013200         GO TO MAIN-MODULE-EX
013300     END-IF.
013400
013500     PERFORM C000-SPLIT-FIELDS
013600        THRU C099-SPLIT-FIELDS-EX.
013700     IF  WK-N-STPB-FIELD-COUNT < 3
013800         GO TO MAIN-MODULE-EX
013900     END-IF.
014000
014100     PERFORM D000-BUILD-OUTPUT
014200        THRU D099-BUILD-OUTPUT-EX.
014300
014400 MAIN-MODULE-EX.
014500     EXIT PROGRAM.
014600
014700*---------------------------------------------------------------*
014800*    LOOK FOR THE "PORT" ... "ROLE"/"STATE" HEADER LINE.        *
014900*---------------------------------------------------------------*
015000 A000-CHECK-FOR-HEADER.
015100     MOVE WK-C-VSTPB-I-LINE  TO WK-C-STPB-UPPER-LINE.
015200     INSPECT WK-C-STPB-UPPER-LINE
015300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
015400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015500     IF  WK-C-STPB-UPPER-LINE(1:200) = SPACES
015600         GO TO A099-CHECK-FOR-HEADER-EX
015700     END-IF.
015800
015900     MOVE "N"                 TO WK-C-STPB-SEPARATOR-SW.
016000     PERFORM A010-CHECK-ONE-PORT-POS                              NT041F  
016100        THRU A019-CHECK-ONE-PORT-POS-EX
016200           VARYING WK-N-STPB-SUB FROM 1 BY 1
016300              UNTIL WK-N-STPB-SUB > 196.
016400     IF  NOT WK-C-STPB-ALL-SEPARATOR
016500         GO TO A099-CHECK-FOR-HEADER-EX
016600     END-IF.
016700
016800     MOVE "N"                 TO WK-C-STPB-SEPARATOR-SW.
016900     PERFORM A020-CHECK-ONE-ROLE-POS                              NT041F  
017000        THRU A029-CHECK-ONE-ROLE-POS-EX
017100           VARYING WK-N-STPB-SUB FROM 1 BY 1
017200              UNTIL WK-N-STPB-SUB > 195.
017300     IF  WK-C-STPB-ALL-SEPARATOR
017400         MOVE "Y"              TO WK-C-VSTPB-HDR-SW
017500     END-IF.
017600 A099-CHECK-FOR-HEADER-EX.
017700     EXIT.
017800
017900 A010-CHECK-ONE-PORT-POS.                                         NT041F  
018000     IF  WK-C-STPB-UPPER-LINE(WK-N-STPB-SUB:4) = "PORT"           NT041F  
018100         MOVE "Y"          TO WK-C-STPB-SEPARATOR-SW              NT041F  
018200     END-IF.                                                      NT041F  
018300 A019-CHECK-ONE-PORT-POS-EX.                                      NT041F  
018400     EXIT.                                                        NT041F  
018500                                                                  NT041F  
018600 A020-CHECK-ONE-ROLE-POS.                                         NT041F  
018700     IF  WK-C-STPB-UPPER-LINE(WK-N-STPB-SUB:4) = "ROLE"           NT041F  
018800           OR WK-C-STPB-UPPER-LINE(WK-N-STPB-SUB:5) = "STATE"     NT041F  
018900         MOVE "Y"          TO WK-C-STPB-SEPARATOR-SW              NT041F  
019000     END-IF.                                                      NT041F  
019100 A029-CHECK-ONE-ROLE-POS-EX.                                      NT041F  
019200     EXIT.                                                        NT041F  
019300                                                                  NT041F  
019400*---------------------------------------------------------------*
019500*    A SEPARATOR LINE IS ALL BLANKS, DASHES AND EQUAL SIGNS.     *
019600*---------------------------------------------------------------*
019700 B000-CHECK-SEPARATOR.
019800     MOVE "Y"                TO WK-C-STPB-SEPARATOR-SW.
019900     PERFORM B010-CHECK-ONE-CHAR                                  NT041F  
020000        THRU B019-CHECK-ONE-CHAR-EX
020100           VARYING WK-N-STPB-SUB FROM 1 BY 1
020200              UNTIL WK-N-STPB-SUB > 200.
020300 B099-CHECK-SEPARATOR-EX.
020400     EXIT.
020500
020600 B010-CHECK-ONE-CHAR.                                             NT041F  
020700     MOVE WK-C-VSTPB-I-LINE(WK-N-STPB-SUB:1)                      NT041F  
020800                          TO WK-C-STPB-ONE-CHAR.                  NT041F  
020900     IF  WK-C-STPB-ONE-CHAR NOT = SPACE                           NT041F  
021000           AND WK-C-STPB-ONE-CHAR NOT = "-"                       NT041F  
021100           AND WK-C-STPB-ONE-CHAR NOT = "="                       NT041F  
021200         MOVE "N"         TO WK-C-STPB-SEPARATOR-SW
021300     END-IF.
021400 B019-CHECK-ONE-CHAR-EX.
021500     EXIT.
021600
021700*---------------------------------------------------------------*
021800*    SPLIT ON RUNS OF 2-OR-MORE SPACES.                          *
021900*---------------------------------------------------------------*
022000 C000-SPLIT-FIELDS.
022100     MOVE SPACES               TO WK-C-STPB-FIELD-AREA.
022200     MOVE ZERO                 TO WK-N-STPB-FIELD-COUNT.
022300     MOVE ZERO                 TO WK-N-STPB-SPACE-RUN
022400                                   WK-N-STPB-FLD-LEN.
022500     MOVE 1                    TO WK-N-STPB-FLD-START.
022600
022700     PERFORM C010-SPLIT-ONE-CHAR                                  NT041F  
022800        THRU C019-SPLIT-ONE-CHAR-EX
022900           VARYING WK-N-STPB-SUB FROM 1 BY 1
023000              UNTIL WK-N-STPB-SUB > 200.
023100
023200     IF  WK-N-STPB-FLD-LEN > 0
023300           AND WK-N-STPB-FIELD-COUNT < 5
023400         ADD 1                 TO WK-N-STPB-FIELD-COUNT
023500         MOVE WK-C-VSTPB-I-LINE(WK-N-STPB-FLD-START:
023600                                WK-N-STPB-FLD-LEN)
023700               TO WK-C-STPB-FIELD(WK-N-STPB-FIELD-COUNT)
023800     END-IF.
023900 C099-SPLIT-FIELDS-EX.
024000     EXIT.
024100
024200 C010-SPLIT-ONE-CHAR.                                             NT041F  
024300     MOVE WK-C-VSTPB-I-LINE(WK-N-STPB-SUB:1)                      NT041F  
024400                           TO WK-C-STPB-ONE-CHAR.                 NT041F  
024500     IF  WK-C-STPB-ONE-CHAR = SPACE                               NT041F  
024600         ADD 1             TO WK-N-STPB-SPACE-RUN                 NT041F  
024700         IF  WK-N-STPB-SPACE-RUN = 2                              NT041F  
024800               AND WK-N-STPB-FLD-LEN > 0                          NT041F  
024900               AND WK-N-STPB-FIELD-COUNT < 5                      NT041F  
025000             ADD 1         TO WK-N-STPB-FIELD-COUNT               NT041F  
025100             MOVE WK-C-VSTPB-I-LINE(WK-N-STPB-FLD-START:          NT041F  
025200                                    WK-N-STPB-FLD-LEN)            NT041F  
025300                   TO WK-C-STPB-FIELD(WK-N-STPB-FIELD-COUNT)      NT041F  
025400             MOVE ZERO     TO WK-N-STPB-FLD-LEN                   NT041F  
025500         END-IF
025600     ELSE
025700         IF  WK-N-STPB-FLD-LEN = 0
025800             MOVE WK-N-STPB-SUB TO WK-N-STPB-FLD-START
025900         END-IF
026000         MOVE ZERO         TO WK-N-STPB-SPACE-RUN
026100         ADD 1             TO WK-N-STPB-FLD-LEN
026200     END-IF.
026300 C019-SPLIT-ONE-CHAR-EX.
026400     EXIT.
026500
026600*---------------------------------------------------------------*
026700*    IF FIELD 1 IS ALL DIGITS IT IS AN MSTID AND IS DROPPED -   *
026800*    THE INTERFACE/ROLE/STATE ARE THE NEXT THREE FIELDS.        *
026900*    MISSING ROLE DEFAULTS TO "UNKN", MISSING STATE TO          *
027000*    "Unknown".  BLOCKED IF STATE IS DISCARDING/BLOCKED/        *
027100*    BLOCKING.                                                  *
027200*---------------------------------------------------------------*
027300 D000-BUILD-OUTPUT.
027400     MOVE 1                    TO WK-N-STPB-FIRST-FLD-SUB.
027500     IF  WK-C-STPB-FIELD(1) IS NUMERIC
027600         MOVE 2                TO WK-N-STPB-FIRST-FLD-SUB
027700     END-IF.
027800
027900     IF  WK-N-STPB-FIRST-FLD-SUB > WK-N-STPB-FIELD-COUNT
028000         GO TO D099-BUILD-OUTPUT-EX
028100     END-IF.
028200
028300     MOVE WK-C-STPB-FIELD(WK-N-STPB-FIRST-FLD-SUB)
028400                               TO WK-C-VNORM-I-RAW-NAME.
028500     CALL "NTPXNORM" USING WK-C-VNORM-RECORD.
028600     MOVE WK-C-VNORM-O-NORM-NAME TO WK-C-VSTPB-O-IF-NAME.
028700
028800     MOVE WK-C-LIT-UNKNOWN-ROLE  TO WK-C-VSTPB-O-ROLE.
028900     IF  (WK-N-STPB-FIRST-FLD-SUB + 1) <= WK-N-STPB-FIELD-COUNT
029000         MOVE WK-C-STPB-FIELD(WK-N-STPB-FIRST-FLD-SUB + 1)(1:4)
029100                               TO WK-C-VSTPB-O-ROLE
029200     END-IF.
029300
029400     MOVE WK-C-LIT-UNKNOWN-STATE TO WK-C-VSTPB-O-STATE.
029500     IF  (WK-N-STPB-FIRST-FLD-SUB + 2) <= WK-N-STPB-FIELD-COUNT
029600         MOVE WK-C-STPB-FIELD(WK-N-STPB-FIRST-FLD-SUB + 2)(1:12)
029700                               TO WK-C-VSTPB-O-STATE
029800     END-IF.
029900
030000     MOVE WK-C-VSTPB-O-STATE     TO WK-C-STPB-STATE-UPPER.
030100     INSPECT WK-C-STPB-STATE-UPPER
030200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
030300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030400     MOVE "N"                    TO WK-C-VSTPB-O-BLOCKED-SW.
030500     IF  WK-C-STPB-STATE-1ST-10 = "DISCARDING"                    NT041F  
030600           OR WK-C-STPB-STATE-UPPER(1:8) = "BLOCKED "
030700           OR WK-C-STPB-STATE-UPPER(1:9) = "BLOCKING "
030800         MOVE "Y"                TO WK-C-VSTPB-O-BLOCKED-SW
030900     END-IF.
031000
031100     MOVE "Y"                    TO WK-C-VSTPB-O-VALID-SW.
031200 D099-BUILD-OUTPUT-EX.
031300     EXIT.
031400
031500******************************************************************
031600*************** END OF PROGRAM SOURCE  NTPXSTPB ****************
031700******************************************************************
